000100******************************************************************
000200*    COPYBOOK RSFRECL                                            *
000300*    RSF LINE TYPE L  -  ASSOCIATED ACTS, UP TO 5 PER LINE        *
000400*    ACTE1 IS MANDATORY - ACTE2 THRU ACTE5 ARE OPTIONAL AND      *
000500*    COME THROUGH BLANK/ZERO WHEN THE STAY HAS FEWER THAN 5.     *
000600******************************************************************
000700*    111502 PH  INITIAL LAYOUT FOR THE CURRENT RSF COLUMN MAPPING   *
000800*    072208 LK  ADDED RSFL-ACTE-X REDEFINES - ACTE1-5 EDITS WERE *
000900*                5 COPIES OF THE SAME IF-CHAIN, NOW ONE LOOP     *
001000*                OVER RSFL-ACTE-TABLE INDEXED BY ACTE-IDX        *
001100******************************************************************
001200 01  RSFL-LINE.
001300     05  RSFL-TYPE-ENREGISTREMENT       PIC X(01).
001400     05  RSFL-N-FINESS-EPMSI            PIC 9(09).
001500     05  RSFL-N-FINESS-GEOGRAPHIQUE     PIC 9(09).
001600     05  RSFL-N-IMMATRICULATION-ASSURE  PIC X(32).
001700     05  RSFL-CLE-N-IMMATRICULATION     PIC X(02).
001800     05  RSFL-RANG-BENEFICIAIRE         PIC 9(03).
001900     05  RSFL-N-ENTREE                  PIC X(09).
002000     05  RSFL-N-IMMAT-INDIVIDUEL        PIC X(32).
002100     05  RSFL-CLE-N-IMMAT-INDIVIDUEL    PIC X(02).
002200     05  RSFL-MODE-TRAITEMENT           PIC X(02).
002300     05  RSFL-DISCIPLINE-PRESTATION     PIC X(03).
002400     05  RSFL-DATE-ACTE1                PIC X(08).
002500     05  RSFL-QUANTITE-ACTE1            PIC 9(02).
002600     05  RSFL-CODE-ACTE1                PIC X(08).
002700     05  RSFL-DATE-ACTE2                PIC X(08).
002800     05  RSFL-QUANTITE-ACTE2            PIC 9(02).
002900     05  RSFL-CODE-ACTE2                PIC X(08).
003000     05  RSFL-DATE-ACTE3                PIC X(08).
003100     05  RSFL-QUANTITE-ACTE3            PIC 9(02).
003200     05  RSFL-CODE-ACTE3                PIC X(08).
003300     05  RSFL-DATE-ACTE4                PIC X(08).
003400     05  RSFL-QUANTITE-ACTE4            PIC 9(02).
003500     05  RSFL-CODE-ACTE4                PIC X(08).
003600     05  RSFL-DATE-ACTE5                PIC X(08).
003700     05  RSFL-QUANTITE-ACTE5            PIC 9(02).
003800     05  RSFL-CODE-ACTE5                PIC X(08).
003900** TRAILING PAD BYTE - NOT PART OF THE 194-BYTE RSF LINE, KEPT
004000** SO THIS RECORD CLOSES WITH A FILLER LIKE EVERY OTHER LAYOUT
004100** IN THIS COPYBOOK SET (SEE RSFB-HORAIRE REMARK IN RSFRECB)
004200     05  FILLER                         PIC X(01).
004300
004400** ONLY REDEFINES FOR THIS PROGRAM - THE FIVE ACTE GROUPS AS A
004500** SUBSCRIPTABLE TABLE, SO THE FIELD EDITS IN RSFEDIT 370-EDIT-
004600** L-LINE RUN ONCE PER OCCURRENCE INSTEAD OF FIVE SEPARATE
004700** IF-CHAINS - ACTE-IDX 1 IS THE MANDATORY ONE, 2-5 ARE OPTIONAL
004800 01  RSFL-ACTE-X REDEFINES RSFL-LINE.
004900     05  FILLER                         PIC X(104).
005000     05  RSFL-ACTE-TABLE OCCURS 5 TIMES INDEXED BY RSFL-ACTE-IDX.
005100         10  RSFL-ACTE-DATE             PIC X(08).
005200         10  RSFL-ACTE-QUANTITE         PIC 9(02).
005300         10  RSFL-ACTE-CODE             PIC X(08).
005400     05  FILLER                         PIC X(01).
