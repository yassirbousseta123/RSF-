000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RSFXLIN.
000400 AUTHOR. LINDA KOVAC.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/07/88.
000700 DATE-COMPILED. 03/07/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    REMARKS - READS THE FLAT EXTRACT UNLOADED FROM ONE OF THE
001100*    BUREAU'S LIGNES_A/B/C/H/M/P/L_*.XLS REPLACEMENT-LINE
001200*    WORKBOOKS (ONE WORKBOOK CARRIES ONE LINE TYPE ONLY - THE
001300*    TARGET TYPE COMES IN ON THE PARM CARD).  CHECKS THE HEADER
001400*    ROW SHAPE, EDITS EVERY DATA ROW AGAINST THE SAME FIELD
001500*    RULES RSFEDIT USES FOR THE FIXED-WIDTH FILE, AND WRITES ONE
001600*    RECORD PER ACCEPTED ROW TO THE UPDATE FILE PICKED UP BY
001700*    RSFMLIN.  ROWS WITH ANY FIELD ERROR ARE DROPPED FROM THE
001800*    UPDATE FILE BUT STILL COUNTED AND LOGGED TO THE EXCEPTION
001900*    REPORT.  UNLIKE THE HORAIRE WORKBOOK, NO FIELD ON A LIGNES
002000*    ROW IS REFORMATTED - AN ACCEPTED ROW IS PASSED THROUGH
002100*    UNCHANGED.
002200******************************************************************
002300*    CHANGE LOG
002400*    030788 LK  INITIAL VERSION - TYPES A AND B ONLY
002500*    112089 LK  ADDED TYPES C, H, M, P, L
002600*    011399 JS  Y2K REVIEW - NO DATE ARITHMETIC IN THIS PROGRAM,
002700*                ONLY THE SAME ALWAYS-VALID BYPASS RSFXHOR USES,
002800*                NOTHING TO CHANGE
002900*    081502 AK  HEADER-SHAPE CHECK WAS COMPARING THE WHOLE 220-
003000*                BYTE HEADER ROW BYTE FOR BYTE AGAINST A LITERAL
003100*                PER TYPE - TOO BRITTLE AGAINST TRAILING-SPACE
003200*                DIFFERENCES BETWEEN WORKBOOK VERSIONS.  NOW
003300*                CHECKS ONLY THE FIRST COLUMN NAME (ALWAYS
003400*                TYPE_ENREGISTREMENT) AND THE LAST COLUMN NAME
003500*                FOR THE TARGET TYPE - CATCHES A RESHUFFLED OR
003600*                RENAMED SHEET WITHOUT MAINTAINING A SEPARATE
003700*                LITERAL FOR EVERY ONE OF THE THIRTY-ODD COLUMNS
003800*    092904 PH  310-375 WERE STOPPING AT THE FIRST BAD FIELD ON A
003900*                ROW AND SKIPPING EVERYTHING AFTER IT - SAME DEFECT
004000*                QA FLAGGED IN RSFEDIT.  EVERY FIELD EDIT NOW FALLS
004100*                THROUGH TO THE NEXT ONE INSTEAD OF EXITING THE
004200*                PARAGRAPH, AND 370'S 5-ACTE LOOP NO LONGER QUITS
004300*                EARLY THE FIRST TIME ROW-HAS-ERROR COMES ON
004400*    092904 PH  392-SET-ROW-ERROR USED TO ONLY SET THE SWITCH, SO A
004500*                ROW WITH THREE BAD FIELDS SHOWED ONLY ITS LAST
004600*                ERROR ON THE EXCEPTION REPORT - THE SINGLE PER-ROW
004700*                CALL TO 790-WRITE-EXCEPTION OUT OF 100-MAINLINE
004800*                COULDN'T CATCH UP.  MOVED THE 790 CALL INTO 392
004900*                ITSELF SO EVERY FIELD EDIT THAT FAILS WRITES ITS
005000*                OWN EXCEPTION RECORD
005100*    081511 PH  FIELD EDITS FOR EVERY TYPE NOW SHARE RSFEDIT'S
005200*                "NUMERIC TEST IS THE WHOLE OF THE DECIMAL CHECK"
005300*                RULE FOR THE MONTANT/TOTAL/TARIF FIELDS - SAME
005400*                REASON AS RSFEDIT 071311 PH, THE CELL NEVER
005500*                CARRIES A DECIMAL POINT EITHER
005600*    042714 RH  WS-ROWS-SEEN ADDED TO THE END-OF-JOB DISPLAY
005700******************************************************************
005800
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-390.
006200 OBJECT-COMPUTER. IBM-390.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT SYSOUT
006900         ASSIGN TO UT-S-SYSOUT
007000         ORGANIZATION IS SEQUENTIAL.
007100
007200     SELECT LIGNES-EXTRACT
007300         ASSIGN TO UT-S-LIGNES
007400         ORGANIZATION IS SEQUENTIAL
007500         FILE STATUS IS LFCODE.
007600
007700     SELECT LIGNES-UPDATE-FILE
007800         ASSIGN TO UT-S-LINUPDT
007900         ORGANIZATION IS SEQUENTIAL
008000         FILE STATUS IS UFCODE.
008100
008200     SELECT LIGNES-XCP-FILE
008300         ASSIGN TO UT-S-LINXCP
008400         ORGANIZATION IS SEQUENTIAL
008500         FILE STATUS IS XFCODE.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  SYSOUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 100 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS SYSOUT-REC.
009500 01  SYSOUT-REC                      PIC X(100).
009600
009700** ONE GENERIC 220-BYTE BUFFER FOR EVERY LINE TYPE, SAME WIDTH
009800** RSFEDIT USES FOR ITS OWN RSF-INPUT-REC - THE SHORTER TYPES
009900** (H, P, ...) JUST LEAVE THE TAIL OF THE BUFFER BLANK
010000 FD  LIGNES-EXTRACT
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 220 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS LIGNES-EXTRACT-REC.
010600 01  LIGNES-EXTRACT-REC               PIC X(220).
010700
010800** 081502 AK - BOOKEND HEADER-SHAPE REDEFINES, SEE CHANGE LOG
010900 01  LFIL-HEADER-REC REDEFINES LIGNES-EXTRACT-REC.
011000     05  HFIL-HDR-FIRST-COL          PIC X(20).
011100     05  FILLER                      PIC X(180).
011200     05  HFIL-HDR-LAST-COL           PIC X(20).
011300
011400 FD  LIGNES-UPDATE-FILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 220 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS LINU-OUT-REC.
012000 01  LINU-OUT-REC                    PIC X(220).
012100
012200 FD  LIGNES-XCP-FILE
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 130 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS LINXCP-REC.
012800 01  LINXCP-REC                      PIC X(130).
012900
013000 WORKING-STORAGE SECTION.
013100 01  FILE-STATUS-CODES.
013200     05  LFCODE                      PIC X(02).
013300         88  LIN-CODE-READ     VALUE SPACES.
013400         88  LIN-NO-MORE-ROWS  VALUE "10".
013500     05  UFCODE                      PIC X(02).
013600         88  LINU-CODE-WRITE   VALUE SPACES.
013700     05  XFCODE                      PIC X(02).
013800         88  LINXCP-CODE-WRITE VALUE SPACES.
013900
014000** 2017 FIELD LAYOUT PER TYPE - SAME COPYBOOKS RSFEDIT USES,
014100** SINCE THE WORKBOOK COLUMN LIST MIRRORS THE RSF FIELD LIST
014200** NAME FOR NAME, ORDER FOR ORDER (BUREAU SPEC, NOT OUR CHOICE)
014300 COPY RSFRECA.
014400 COPY RSFRECB.
014500 COPY RSFRECC.
014600 COPY RSFRECH.
014700 COPY RSFRECM.
014800 COPY RSFRECP.
014900 COPY RSFRECL.
015000
015100 01  WS-EXP-LAST-COL                 PIC X(20).
015200
015300 01  WS-FLDLTH-TEXT                  PIC X(255).
015400 01  WS-FLDLTH-RETURN                PIC S9(04) COMP.
015500
015600 01  WS-ROW-ERRORS.
015700     05  WS-ROW-HAS-ERROR-SW         PIC X(01).
015800         88  ROW-HAS-ERROR     VALUE "Y".
015900     05  WS-ROW-ERROR-TEXT           PIC X(60).
016000     05  WS-SOURCE-ROW-DISPLAY       PIC 9(06).
016100     05  FILLER                      PIC X(02).
016200
016300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016400     05  WS-ROWS-SEEN                PIC 9(06) COMP.
016500     05  WS-ROWS-ACCEPTED            PIC 9(06) COMP.
016600     05  WS-ROW-ERROR-COUNT          PIC 9(06) COMP.
016700     05  WS-SOURCE-ROW-NUM           PIC 9(06) COMP.
016800
016900 01  FLAGS-AND-SWITCHES.
017000     05  MORE-ROWS-SW                PIC X(01) VALUE SPACE.
017100         88  NO-MORE-ROWS      VALUE "N".
017200         88  MORE-ROWS         VALUE " ".
017300     05  WS-HEADER-OK-SW             PIC X(01).
017400         88  HEADER-SHAPE-OK   VALUE "Y".
017500     05  WS-DATE-VALID-SW            PIC X(01).
017600         88  DATE-FIELD-VALID  VALUE "Y".
017700
017800** TARGET-LINE-TYPE ARRIVES ON THE PARM CARD - ONE WORKBOOK,
017900** ONE TYPE, PER RUN OF THIS PROGRAM
018000 01  WS-TARGET-LINE-TYPE              PIC X(01).
018100     88  TARGET-TYPE-VALID   VALUE "A" "B" "C" "H" "M" "P" "L".
018200
018300 COPY RSFABND.
018400
018500 PROCEDURE DIVISION.
018600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018700     PERFORM 100-MAINLINE THRU 100-EXIT
018800             UNTIL NO-MORE-ROWS.
018900     PERFORM 999-CLEANUP THRU 999-EXIT.
019000     MOVE ZERO TO RETURN-CODE.
019100     GOBACK.
019200
019300 000-HOUSEKEEPING.
019400     DISPLAY "******** BEGIN JOB RSFXLIN ********".
019500     ACCEPT WS-TARGET-LINE-TYPE FROM SYSIN.
019600     IF NOT TARGET-TYPE-VALID
019700         MOVE "** PARM CARD LINE TYPE IS NOT A/B/C/H/M/P/L"
019800                 TO ABEND-REASON
019900         GO TO 1000-ABEND-RTN.
020000
020100     OPEN INPUT LIGNES-EXTRACT.
020200     OPEN OUTPUT LIGNES-UPDATE-FILE, LIGNES-XCP-FILE, SYSOUT.
020300
020400     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
020500     MOVE " " TO MORE-ROWS-SW.
020600
020700     READ LIGNES-EXTRACT INTO LFIL-HEADER-REC
020800         AT END
020900         MOVE "** EMPTY LIGNES EXTRACT - NO HEADER ROW"
021000                 TO ABEND-REASON
021100         GO TO 1000-ABEND-RTN
021200     END-READ.
021300
021400     PERFORM 200-CHECK-HEADER THRU 200-EXIT.
021500     IF NOT HEADER-SHAPE-OK
021600         MOVE "** LIGNES HEADER ROW DOES NOT MATCH THE"
021700                 TO ABEND-REASON
021800         MOVE LIGNES-EXTRACT-REC TO ACTUAL-VAL
021900         GO TO 1000-ABEND-RTN.
022000 000-EXIT.
022100     EXIT.
022200
022300 100-MAINLINE.
022400     READ LIGNES-EXTRACT INTO LIGNES-EXTRACT-REC
022500         AT END
022600         MOVE "N" TO MORE-ROWS-SW
022700         GO TO 100-EXIT
022800     END-READ.
022900
023000     ADD 1 TO WS-ROWS-SEEN.
023100     ADD 1 TO WS-SOURCE-ROW-NUM.
023200     MOVE "N" TO WS-ROW-HAS-ERROR-SW.
023300     MOVE SPACES TO WS-ROW-ERROR-TEXT.
023400
023500     PERFORM 300-EDIT-LIGNES-ROW THRU 300-EXIT.
023600
023700     IF ROW-HAS-ERROR
023800         ADD 1 TO WS-ROW-ERROR-COUNT
023900     ELSE
024000         WRITE LINU-OUT-REC FROM LIGNES-EXTRACT-REC
024100         ADD 1 TO WS-ROWS-ACCEPTED.
024200 100-EXIT.
024300     EXIT.
024400
024500** 081502 AK - SEE CHANGE LOG.  FIRST COLUMN IS ALWAYS THE
024600** RECORD-TYPE COLUMN NAME; LAST COLUMN NAME DEPENDS ON TYPE
024700 200-CHECK-HEADER.
024800     MOVE "Y" TO WS-HEADER-OK-SW.
024900     EVALUATE WS-TARGET-LINE-TYPE
025000         WHEN "A"  MOVE "NUMERO_A"             TO WS-EXP-LAST-COL
025100         WHEN "B"  MOVE "NUMERO_B"              TO WS-EXP-LAST-COL
025200         WHEN "C"  MOVE "NUMERO_C"              TO WS-EXP-LAST-COL
025300         WHEN "H"  MOVE "NUMERO_H"              TO WS-EXP-LAST-COL
025400         WHEN "M"  MOVE "NUMERO_M"              TO WS-EXP-LAST-COL
025500         WHEN "P"  MOVE "MONTANT_TOTAL_ECART"   TO WS-EXP-LAST-COL
025600         WHEN "L"  MOVE "CODE_ACTE5"            TO WS-EXP-LAST-COL
025700     END-EVALUATE.
025800     IF HFIL-HDR-FIRST-COL NOT = "TYPE_ENREGISTREMENT"
025900         MOVE "N" TO WS-HEADER-OK-SW.
026000     IF HFIL-HDR-LAST-COL NOT = WS-EXP-LAST-COL
026100         MOVE "N" TO WS-HEADER-OK-SW.
026200 200-EXIT.
026300     EXIT.
026400
026500** 300-EDIT-LIGNES-ROW - LOADS THE ROW INTO THE COPYBOOK FOR
026600** THE TARGET TYPE, THEN RUNS THE SAME FIELD RULES RSFEDIT
026700** RUNS AGAINST THE FIXED-WIDTH FILE (SAME FIELD LIST, SAME
026800** PHYSICAL COLUMN ORDER - ONLY THE CARRIER FILE DIFFERS)
026900 300-EDIT-LIGNES-ROW.
027000     EVALUATE WS-TARGET-LINE-TYPE
027100         WHEN "A"
027200             MOVE LIGNES-EXTRACT-REC TO RSFA-LINE
027300             PERFORM 310-EDIT-A-ROW THRU 310-EXIT
027400         WHEN "B"
027500             MOVE LIGNES-EXTRACT-REC TO RSFB-LINE
027600             PERFORM 320-EDIT-B-ROW THRU 320-EXIT
027700         WHEN "C"
027800             MOVE LIGNES-EXTRACT-REC TO RSFC-LINE
027900             PERFORM 330-EDIT-C-ROW THRU 330-EXIT
028000         WHEN "H"
028100             MOVE LIGNES-EXTRACT-REC TO RSFH-LINE
028200             PERFORM 340-EDIT-H-ROW THRU 340-EXIT
028300         WHEN "M"
028400             MOVE LIGNES-EXTRACT-REC TO RSFM-LINE
028500             PERFORM 350-EDIT-M-ROW THRU 350-EXIT
028600         WHEN "P"
028700             MOVE LIGNES-EXTRACT-REC TO RSFP-LINE
028800             PERFORM 360-EDIT-P-ROW THRU 360-EXIT
028900         WHEN "L"
029000             MOVE LIGNES-EXTRACT-REC TO RSFL-LINE
029100             PERFORM 370-EDIT-L-ROW THRU 370-EXIT
029200     END-EVALUATE.
029300 300-EXIT.
029400     EXIT.
029500
029600 310-EDIT-A-ROW.
029700     IF RSFA-N-FINESS-EPMSI NOT NUMERIC
029800         MOVE "N_FINESS_EPMSI not numeric" TO WS-ROW-ERROR-TEXT
029900         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
030000     IF RSFA-N-FINESS-GEOGRAPHIQUE NOT NUMERIC
030100         MOVE "N_FINESS_GEOGRAPHIQUE not numeric"
030200                 TO WS-ROW-ERROR-TEXT
030300         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
030400     IF RSFA-N-IMMATRICULATION-ASSURE = SPACES
030500         MOVE "N_IMMATRICULATION_ASSURE is empty"
030600                 TO WS-ROW-ERROR-TEXT
030700         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
030800     IF RSFA-RANG-BENEFICIAIRE NOT NUMERIC
030900         MOVE "RANG_BENEFICIAIRE not numeric" TO WS-ROW-ERROR-TEXT
031000         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
031100     IF RSFA-N-ENTREE = SPACES
031200         MOVE "N_ENTREE is empty" TO WS-ROW-ERROR-TEXT
031300         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
031400     IF RSFA-DATE-NAISSANCE = SPACES
031500         MOVE "DATE_NAISSANCE is empty" TO WS-ROW-ERROR-TEXT
031600         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
031700     IF RSFA-DATE-ENTREE = SPACES
031800         MOVE "DATE_ENTREE is empty" TO WS-ROW-ERROR-TEXT
031900         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
032000     IF RSFA-DATE-SORTIE = SPACES
032100         MOVE "DATE_SORTIE is empty" TO WS-ROW-ERROR-TEXT
032200         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
032300     IF RSFA-CODE-POSTAL-RESIDENCE NOT NUMERIC
032400         MOVE "CODE_POSTAL_RESIDENCE_PATIENT not numeric"
032500                 TO WS-ROW-ERROR-TEXT
032600         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
032700******** 052109 PH - NUMERIC TEST IS THE WHOLE OF THE DECIMAL
032800******** CHECK FOR THE MONEY TOTALS, SAME AS RSFEDIT 071311 PH
032900     IF RSFA-TOTAL-BASE-REMBOURSEMENT NOT NUMERIC
033000         MOVE "TOTAL_BASE_REMBOURSEMENT not numeric"
033100                 TO WS-ROW-ERROR-TEXT
033200         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
033300     IF RSFA-TOTAL-REMBOURSABLE-AMO NOT NUMERIC
033400         MOVE "TOTAL_REMBOURSABLE_AMO not numeric"
033500                 TO WS-ROW-ERROR-TEXT
033600         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
033700     IF RSFA-TOTAL-HONORAIRE-FACTURE NOT NUMERIC
033800         MOVE "TOTAL_HONORAIRE_FACTURE not numeric"
033900                 TO WS-ROW-ERROR-TEXT
034000         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
034100     IF RSFA-TOTAL-HONORAIRE-REMB-AM NOT NUMERIC
034200         MOVE "TOTAL_HONORAIRE_REMBOURSABLE_AM not numeric"
034300                 TO WS-ROW-ERROR-TEXT
034400         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
034500 310-EXIT.
034600     EXIT.
034700
034800** B AND C SHARE ONE FIELD RULE SET (SPEC BUSINESS RULES) BUT
034900** NOT ONE COPYBOOK, SINCE THEIR TRAILING EXCEL-ONLY COLUMNS
035000** DIFFER - TWO SEPARATE PARAGRAPHS, SAME CHECKS
035100 320-EDIT-B-ROW.
035200     IF RSFB-N-FINESS-EPMSI NOT NUMERIC
035300         MOVE "N_FINESS_EPMSI not numeric" TO WS-ROW-ERROR-TEXT
035400         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
035500     IF RSFB-N-FINESS-GEOGRAPHIQUE NOT NUMERIC
035600         MOVE "N_FINESS_GEOGRAPHIQUE not numeric"
035700                 TO WS-ROW-ERROR-TEXT
035800         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
035900     IF RSFB-N-IMMATRICULATION-ASSURE = SPACES
036000         MOVE "N_IMMATRICULATION_ASSURE is empty"
036100                 TO WS-ROW-ERROR-TEXT
036200         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
036300     IF RSFB-RANG-BENEFICIAIRE NOT NUMERIC
036400         MOVE "RANG_BENEFICIAIRE not numeric" TO WS-ROW-ERROR-TEXT
036500         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
036600     IF RSFB-N-ENTREE = SPACES
036700         MOVE "N_ENTREE is empty" TO WS-ROW-ERROR-TEXT
036800         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
036900     IF RSFB-DATE-SOINS = SPACES
037000         MOVE "DATE_SOINS is empty" TO WS-ROW-ERROR-TEXT
037100         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
037200     MOVE SPACES TO WS-FLDLTH-TEXT.
037300     MOVE RSFB-CODE-ACTE TO WS-FLDLTH-TEXT(1:5).
037400     CALL "FLDLTH" USING WS-FLDLTH-TEXT, WS-FLDLTH-RETURN.
037500     IF WS-FLDLTH-RETURN NOT = 5
037600         MOVE "CODE_ACTE is empty or not length 5"
037700                 TO WS-ROW-ERROR-TEXT
037800         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
037900     IF RSFB-QUANTITE NOT NUMERIC
038000         MOVE "QUANTITE not numeric" TO WS-ROW-ERROR-TEXT
038100         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
038200     IF RSFB-PRIX-UNITAIRE NOT NUMERIC
038300         MOVE "PRIX_UNITAIRE not numeric" TO WS-ROW-ERROR-TEXT
038400         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
038500     IF RSFB-MONTANT-BASE-REMB NOT NUMERIC
038600         MOVE "MONTANT_BASE_REMBOURSEMENT not numeric"
038700                 TO WS-ROW-ERROR-TEXT
038800         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
038900     IF RSFB-MONTANT-REMBOURSABLE-AMO NOT NUMERIC
039000         MOVE "MONTANT_REMBOURSABLE_AMO not numeric"
039100                 TO WS-ROW-ERROR-TEXT
039200         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
039300     IF RSFB-MONTANT-HONORAIRE NOT NUMERIC
039400         MOVE "MONTANT_HONORAIRE not numeric" TO WS-ROW-ERROR-TEXT
039500         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
039600 320-EXIT.
039700     EXIT.
039800
039900 330-EDIT-C-ROW.
040000     IF RSFC-N-FINESS-EPMSI NOT NUMERIC
040100         MOVE "N_FINESS_EPMSI not numeric" TO WS-ROW-ERROR-TEXT
040200         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
040300     IF RSFC-N-FINESS-GEOGRAPHIQUE NOT NUMERIC
040400         MOVE "N_FINESS_GEOGRAPHIQUE not numeric"
040500                 TO WS-ROW-ERROR-TEXT
040600         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
040700     IF RSFC-N-IMMATRICULATION-ASSURE = SPACES
040800         MOVE "N_IMMATRICULATION_ASSURE is empty"
040900                 TO WS-ROW-ERROR-TEXT
041000         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
041100     IF RSFC-RANG-BENEFICIAIRE NOT NUMERIC
041200         MOVE "RANG_BENEFICIAIRE not numeric" TO WS-ROW-ERROR-TEXT
041300         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
041400     IF RSFC-N-ENTREE = SPACES
041500         MOVE "N_ENTREE is empty" TO WS-ROW-ERROR-TEXT
041600         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
041700     IF RSFC-DATE-SOINS = SPACES
041800         MOVE "DATE_SOINS is empty" TO WS-ROW-ERROR-TEXT
041900         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
042000     MOVE SPACES TO WS-FLDLTH-TEXT.
042100     MOVE RSFC-CODE-ACTE TO WS-FLDLTH-TEXT(1:5).
042200     CALL "FLDLTH" USING WS-FLDLTH-TEXT, WS-FLDLTH-RETURN.
042300     IF WS-FLDLTH-RETURN NOT = 5
042400         MOVE "CODE_ACTE is empty or not length 5"
042500                 TO WS-ROW-ERROR-TEXT
042600         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
042700     IF RSFC-QUANTITE NOT NUMERIC
042800         MOVE "QUANTITE not numeric" TO WS-ROW-ERROR-TEXT
042900         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
043000     IF RSFC-PRIX-UNITAIRE NOT NUMERIC
043100         MOVE "PRIX_UNITAIRE not numeric" TO WS-ROW-ERROR-TEXT
043200         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
043300     IF RSFC-MONTANT-BASE-REMB NOT NUMERIC
043400         MOVE "MONTANT_BASE_REMBOURSEMENT not numeric"
043500                 TO WS-ROW-ERROR-TEXT
043600         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
043700     IF RSFC-MONTANT-REMBOURSABLE-AMO NOT NUMERIC
043800         MOVE "MONTANT_REMBOURSABLE_AMO not numeric"
043900                 TO WS-ROW-ERROR-TEXT
044000         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
044100     IF RSFC-MONTANT-HONORAIRE NOT NUMERIC
044200         MOVE "MONTANT_HONORAIRE not numeric" TO WS-ROW-ERROR-TEXT
044300         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
044400 330-EXIT.
044500     EXIT.
044600
044700 340-EDIT-H-ROW.
044800     IF RSFH-N-FINESS-EPMSI NOT NUMERIC
044900         MOVE "N_FINESS_EPMSI not numeric" TO WS-ROW-ERROR-TEXT
045000         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
045100     IF RSFH-N-FINESS-GEOGRAPHIQUE NOT NUMERIC
045200         MOVE "N_FINESS_GEOGRAPHIQUE not numeric"
045300                 TO WS-ROW-ERROR-TEXT
045400         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
045500     IF RSFH-N-IMMATRICULATION-ASSURE = SPACES
045600         MOVE "N_IMMATRICULATION_ASSURE is empty"
045700                 TO WS-ROW-ERROR-TEXT
045800         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
045900     IF RSFH-RANG-BENEFICIAIRE NOT NUMERIC
046000         MOVE "RANG_BENEFICIAIRE not numeric" TO WS-ROW-ERROR-TEXT
046100         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
046200     IF RSFH-N-ENTREE = SPACES
046300         MOVE "N_ENTREE is empty" TO WS-ROW-ERROR-TEXT
046400         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
046500     IF RSFH-DATE-DEBUT-SEJOUR = SPACES
046600         MOVE "DATE_DEBUT_SEJOUR is empty" TO WS-ROW-ERROR-TEXT
046700         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
046800     MOVE SPACES TO WS-FLDLTH-TEXT.
046900     MOVE RSFH-CODE-UCD TO WS-FLDLTH-TEXT(1:7).
047000     CALL "FLDLTH" USING WS-FLDLTH-TEXT, WS-FLDLTH-RETURN.
047100     IF WS-FLDLTH-RETURN NOT = 7
047200         MOVE "CODE_UCD is empty or not length 7"
047300                 TO WS-ROW-ERROR-TEXT
047400         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
047500     IF RSFH-QUANTITE NOT NUMERIC
047600         MOVE "QUANTITE not numeric" TO WS-ROW-ERROR-TEXT
047700         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
047800 340-EXIT.
047900     EXIT.
048000
048100 350-EDIT-M-ROW.
048200     IF RSFM-N-FINESS-EPMSI NOT NUMERIC
048300         MOVE "N_FINESS_EPMSI not numeric" TO WS-ROW-ERROR-TEXT
048400         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
048500     IF RSFM-N-FINESS-GEOGRAPHIQUE NOT NUMERIC
048600         MOVE "N_FINESS_GEOGRAPHIQUE not numeric"
048700                 TO WS-ROW-ERROR-TEXT
048800         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
048900     IF RSFM-N-IMMATRICULATION-ASSURE = SPACES
049000         MOVE "N_IMMATRICULATION_ASSURE is empty"
049100                 TO WS-ROW-ERROR-TEXT
049200         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
049300     IF RSFM-RANG-BENEFICIAIRE NOT NUMERIC
049400         MOVE "RANG_BENEFICIAIRE not numeric" TO WS-ROW-ERROR-TEXT
049500         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
049600     IF RSFM-N-ENTREE = SPACES
049700         MOVE "N_ENTREE is empty" TO WS-ROW-ERROR-TEXT
049800         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
049900     IF RSFM-DATE-SOINS = SPACES
050000         MOVE "DATE_SOINS is empty" TO WS-ROW-ERROR-TEXT
050100         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
050200     MOVE SPACES TO WS-FLDLTH-TEXT.
050300     MOVE RSFM-CODE-CCAM TO WS-FLDLTH-TEXT(1:13).
050400     CALL "FLDLTH" USING WS-FLDLTH-TEXT, WS-FLDLTH-RETURN.
050500     IF WS-FLDLTH-RETURN NOT = 13
050600         MOVE "CODE_CCAM is empty or not length 13"
050700                 TO WS-ROW-ERROR-TEXT
050800         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
050900 350-EXIT.
051000     EXIT.
051100
051200 360-EDIT-P-ROW.
051300     IF RSFP-N-FINESS-EPMSI NOT NUMERIC
051400         MOVE "N_FINESS_EPMSI not numeric" TO WS-ROW-ERROR-TEXT
051500         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
051600     IF RSFP-N-FINESS-GEOGRAPHIQUE NOT NUMERIC
051700         MOVE "N_FINESS_GEOGRAPHIQUE not numeric"
051800                 TO WS-ROW-ERROR-TEXT
051900         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
052000     IF RSFP-N-IMMATRICULATION-ASSURE = SPACES
052100         MOVE "N_IMMATRICULATION_ASSURE is empty"
052200                 TO WS-ROW-ERROR-TEXT
052300         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
052400     IF RSFP-RANG-BENEFICIAIRE NOT NUMERIC
052500         MOVE "RANG_BENEFICIAIRE not numeric" TO WS-ROW-ERROR-TEXT
052600         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
052700     IF RSFP-N-ENTREE = SPACES
052800         MOVE "N_ENTREE is empty" TO WS-ROW-ERROR-TEXT
052900         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
053000     IF RSFP-DATE-DEBUT-SEJOUR = SPACES
053100         MOVE "DATE_DEBUT_SEJOUR is empty" TO WS-ROW-ERROR-TEXT
053200         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
053300     MOVE SPACES TO WS-FLDLTH-TEXT.
053400     MOVE RSFP-CODE-REFERENCE-LPP TO WS-FLDLTH-TEXT(1:13).
053500     CALL "FLDLTH" USING WS-FLDLTH-TEXT, WS-FLDLTH-RETURN.
053600     IF WS-FLDLTH-RETURN NOT = 13
053700         MOVE "CODE_REFERENCE_LPP is empty or not length 13"
053800                 TO WS-ROW-ERROR-TEXT
053900         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
054000     IF RSFP-QUANTITE NOT NUMERIC
054100         MOVE "QUANTITE not numeric" TO WS-ROW-ERROR-TEXT
054200         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
054300 360-EXIT.
054400     EXIT.
054500
054600 370-EDIT-L-ROW.
054700******** ACTE1 IS MANDATORY, ACTE2-5 ARE OPTIONAL - RUN ACTE1
054800******** THRU THE SAME TABLE-DRIVEN LOOP AS ACTE2-5, SAME IDIOM
054900******** AS RSFEDIT 370/375
055000     IF RSFL-N-FINESS-EPMSI NOT NUMERIC
055100         MOVE "N_FINESS_EPMSI not numeric" TO WS-ROW-ERROR-TEXT
055200         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
055300     IF RSFL-N-FINESS-GEOGRAPHIQUE NOT NUMERIC
055400         MOVE "N_FINESS_GEOGRAPHIQUE not numeric"
055500                 TO WS-ROW-ERROR-TEXT
055600         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
055700     IF RSFL-N-IMMATRICULATION-ASSURE = SPACES
055800         MOVE "N_IMMATRICULATION_ASSURE is empty"
055900                 TO WS-ROW-ERROR-TEXT
056000         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
056100     IF RSFL-RANG-BENEFICIAIRE NOT NUMERIC
056200         MOVE "RANG_BENEFICIAIRE not numeric" TO WS-ROW-ERROR-TEXT
056300         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
056400     IF RSFL-N-ENTREE = SPACES
056500         MOVE "N_ENTREE is empty" TO WS-ROW-ERROR-TEXT
056600         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
056700     PERFORM 375-EDIT-ONE-ACTE-ROW THRU 375-EXIT
056800             VARYING RSFL-ACTE-IDX FROM 1 BY 1
056900             UNTIL RSFL-ACTE-IDX > 5.
057000 370-EXIT.
057100     EXIT.
057200
057300 375-EDIT-ONE-ACTE-ROW.
057400     IF RSFL-ACTE-IDX > 1
057500           AND RSFL-ACTE-CODE(RSFL-ACTE-IDX) = SPACES
057600******** ACTE2-5 ARE OPTIONAL - NOTHING ENTERED, NOTHING TO EDIT
057700         GO TO 375-EXIT.
057800     IF RSFL-ACTE-DATE(RSFL-ACTE-IDX) = SPACES
057900         MOVE "DATE_ACTEN is empty" TO WS-ROW-ERROR-TEXT
058000         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
058100     IF RSFL-ACTE-QUANTITE(RSFL-ACTE-IDX) NOT NUMERIC
058200         MOVE "QUANTITE_ACTEN not numeric" TO WS-ROW-ERROR-TEXT
058300         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
058400     IF RSFL-ACTE-CODE(RSFL-ACTE-IDX) = SPACES
058500         MOVE "CODE_ACTEN is empty" TO WS-ROW-ERROR-TEXT
058600         PERFORM 392-SET-ROW-ERROR THRU 392-EXIT.
058700 375-EXIT.
058800     EXIT.
058900
059000** 310-CHECK-DATE-VALID - SAME INTENTIONAL PERMISSIVE BYPASS AS
059100** RSFXHOR 310-CHECK-DATE-VALID (050107 PH) - KEPT HERE ONLY AS
059200** DOCUMENTATION SINCE NO DATE COLUMN ON A LIGNES ROW ACTUALLY
059300** NEEDS ANYTHING BEYOND THE EMPTY CHECK ABOVE TO "PASS"
059400 391-CHECK-DATE-VALID.
059500     MOVE "Y" TO WS-DATE-VALID-SW.
059600 391-EXIT.
059700     EXIT.
059800
059900 392-SET-ROW-ERROR.
060000** 092904 PH - USED TO ONLY SET THE SWITCH, SO A ROW WITH
060100** THREE BAD FIELDS SHOWED ONLY ITS LAST ERROR ON THE
060200** EXCEPTION REPORT.  NOW WRITES THE EXCEPTION RECORD RIGHT
060300** HERE, SO EVERY FIELD EDIT THAT FAILS GETS ITS OWN LINE.
060400     MOVE "Y" TO WS-ROW-HAS-ERROR-SW.
060500     PERFORM 790-WRITE-EXCEPTION THRU 790-EXIT.
060600 392-EXIT.
060700     EXIT.
060800
060900 790-WRITE-EXCEPTION.
061000     MOVE SPACES TO LINXCP-REC.
061100     MOVE WS-SOURCE-ROW-NUM TO WS-SOURCE-ROW-DISPLAY.
061200     STRING "ROW " WS-SOURCE-ROW-DISPLAY " " WS-ROW-ERROR-TEXT
061300         DELIMITED BY SIZE INTO LINXCP-REC.
061400     WRITE LINXCP-REC.
061500 790-EXIT.
061600     EXIT.
061700
061800 999-CLEANUP.
061900     DISPLAY "** LIGNES ROWS SEEN     **".
062000     DISPLAY WS-ROWS-SEEN.
062100     DISPLAY "** LIGNES ROWS ACCEPTED **".
062200     DISPLAY WS-ROWS-ACCEPTED.
062300     DISPLAY "** LIGNES ROW ERRORS    **".
062400     DISPLAY WS-ROW-ERROR-COUNT.
062500     CLOSE LIGNES-EXTRACT, LIGNES-UPDATE-FILE,
062600           LIGNES-XCP-FILE, SYSOUT.
062700     DISPLAY "******** NORMAL END OF JOB RSFXLIN ********".
062800 999-EXIT.
062900     EXIT.
063000
063100 1000-ABEND-RTN.
063200     WRITE SYSOUT-REC FROM ABEND-REC.
063300     DISPLAY "*** ABNORMAL END OF JOB-RSFXLIN ***" UPON CONSOLE.
063400     DIVIDE ZERO-VAL INTO ONE-VAL.
