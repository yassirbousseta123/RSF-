000100******************************************************************
000200*    COPYBOOK RSFRECC                                            *
000300*    RSF LINE TYPE C  -  FEE DETAIL (EXTERNE), SAME HEADER SHAPE  *
000400*    AS LINE TYPE B BUT A DIFFERENT TRAILING LAYOUT.              *
000500*------------------------------------------------------------------
000600*    111502 PH  INITIAL LAYOUT FOR THE CURRENT RSF COLUMN MAPPING   *
000700*    040804 LK  ADDED RSFC-HORAIRE - SEE RSFB-HORAIRE REMARK     *
000800*    071311 PH  NOTE - THE EXCEL LIGNES_C_*.XLSX HEADER CALLS    *
000900*                COLUMN 139 "MONTANT_REMBOURSABLE_AMO" AND       *
001000*                COLUMN 150 "MONTANT_REMBOURSABLE_AMO_1" - THE   *
001100*                FIXED-WIDTH NAMES BELOW (MONTANT-BASE-REMB AND  *
001200*                MONTANT-REMBOURSABLE-AMO) ARE KEPT AS THE       *
001300*                RECORD NAMES OF RECORD; THE EXCEL ALIASES ARE   *
001400*                HANDLED IN RSFXLIN, NOT HERE - DO NOT "FIX" IT  *
001500******************************************************************
001600 01  RSFC-LINE.
001700     05  RSFC-TYPE-ENREGISTREMENT       PIC X(01).
001800     05  RSFC-N-FINESS-EPMSI            PIC 9(09).
001900     05  RSFC-N-FINESS-GEOGRAPHIQUE     PIC 9(09).
002000     05  RSFC-N-IMMATRICULATION-ASSURE  PIC X(32).
002100     05  RSFC-CLE-N-IMMATRICULATION     PIC X(02).
002200     05  RSFC-RANG-BENEFICIAIRE         PIC 9(03).
002300     05  RSFC-N-ENTREE                  PIC X(09).
002400     05  RSFC-N-IMMAT-INDIVIDUEL        PIC X(32).
002500     05  RSFC-CLE-N-IMMAT-INDIVIDUEL    PIC X(02).
002600     05  RSFC-MODE-TRAITEMENT           PIC X(02).
002700     05  RSFC-DISCIPLINE-PRESTATION     PIC X(03).
002800     05  RSFC-JUSTIFICATION-EXOTM       PIC X(01).
002900     05  RSFC-SPECIALITE-EXECUTANT      PIC X(02).
003000     05  RSFC-DATE-SOINS                PIC X(08).
003100     05  RSFC-CODE-ACTE                 PIC X(05).
003200     05  RSFC-QUANTITE                  PIC 9(03).
003300     05  RSFC-COEFFICIENT               PIC 9(06).
003400     05  RSFC-DENOMBREMENT              PIC 9(02).
003500     05  RSFC-PRIX-UNITAIRE             PIC 9(07).
003600     05  RSFC-MONTANT-BASE-REMB         PIC 9(08).
003700     05  RSFC-TAUX-APPLICABLE           PIC 9(03).
003800     05  RSFC-MONTANT-REMBOURSABLE-AMO  PIC 9(08).
003900     05  RSFC-MONTANT-HONORAIRE         PIC 9(08).
004000     05  RSFC-MONTANT-REMBOURSABLE-AMC  PIC 9(07).
004100     05  FILLER                         PIC X(11).
004200     05  RSFC-TYPE-UNITE-FONCTIONNELLE  PIC X(02).
004300     05  RSFC-COEFFICIENT-MCO           PIC 9(05).
004400     05  RSFC-NUMERO-C                  PIC X(05).
004500** NOT PART OF THE 195-BYTE RSF LINE - SEE RSFB-HORAIRE REMARK
004600     05  RSFC-HORAIRE                   PIC X(10).
004700
004800** ONLY REDEFINES FOR THIS COPYBOOK - DATE-SOINS AS DD/MM/CCYY
004900** PIECES.  NOTE (052213 RH) - RSFSCAN'S LEGACY DATE_SOINS
005000** MIN/MAX FOLD DOES NOT COME THROUGH HERE - IT WORKS THE RAW
005100** TEXT LINE DIRECTLY, BEFORE ANY RECORD IS PARSED.  THIS
005200** BREAKOUT IS THE SAME HOUSE HABIT AS RSFA-DATE-NAISSANCE-X
005300 01  RSFC-DATE-SOINS-X REDEFINES RSFC-LINE.
005400     05  FILLER                         PIC X(107).
005500     05  RSFC-DTSOINS-DD                PIC 9(02).
005600     05  RSFC-DTSOINS-MM                PIC 9(02).
005700     05  RSFC-DTSOINS-CCYY               PIC 9(04).
005800     05  FILLER                         PIC X(80).
