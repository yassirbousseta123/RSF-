000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RSFEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/11/89.
000600 DATE-COMPILED. 03/11/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS A DAILY RSF BILLING EXTRACT FILE
001300*          RECEIVED FROM THE REGIONAL BILLING BUREAU.
001400*
001500*          IT CONTAINS ONE RECORD FOR EVERY BILLING LINE IN THE
001600*          EXTRACT - TYPE A (STAY HEADER), B/C (FEE DETAIL),
001700*          H (PHARMACY), M (CCAM PROCEDURE), P (LPP DEVICE) AND
001800*          L (ASSOCIATED ACTS) - GROUPED UNDER THE N-ENTREE OF
001900*          THEIR OWNING A LINE.
002000*
002100*          THE PROGRAM EDITS EACH LINE AGAINST THE FIELD RULE
002200*          TABLE, CHECKS THE STRUCTURAL/SEQUENCE/DEPENDENCY
002300*          INTEGRITY OF THE WHOLE EXTRACT, AND WRITES A FLAT
002400*          ERROR REPORT OF EVERYTHING IT FOUND WRONG.
002500*
002600******************************************************************
002700*
002800*     CHANGE LOG
002900*
003000*     031189 JS  INITIAL VERSION - FIELD EDITS FOR LINE TYPE A
003100*                 AND B ONLY, MODELLED ON THIS SHOP'S DALYEDIT
003200*     091589 JS  ADDED LINE TYPES C, H, M, P, L
003300*     042291 TGD BALANCING LOGIC FOR THE SEQUENCE-CHECK TABLE -
003400*                 SAME PATTERN TGD PUT INTO DALYEDIT FOR THE
003500*                 PATDATA TRAILER RECORD
003600*     081492 AK  CORRECTED 540-SEQUENCE-CHECK TO EXCLUDE A LINES
003700*                 WITH A BLANK N-ENTREE FROM SEQUENCE-BUILDING
003800*                 INSTEAD OF ABENDING THE JOB
003900*     020497 MM  ADDED 560-LINE-ORDER-CHECK / 570-KEY-FIELD-
004000*                 MATCH-CHECK - BUREAU WANTS THESE RUN FOR REAL
004100*                 NOW, NOT JUST LOGGED AS "CANNOT BE CHECKED"
004200*     071398 RH  790-LOG-ERROR NOW CAPS AT 9999999 TOTAL ERRORS
004300*                 SO A BAD EXTRACT CANNOT LOOP THE ERROR-RPT-FILE
004400*     010399 JS  WIDENED RSFSEQ-TABLE TO 2000 ROWS - BUREAU IS
004500*                 NOW SENDING MULTI-WARD EXTRACTS IN ONE FILE
004600*     011399 JS  Y2K - WS-CURRENT-YEAR WIDENED TO 4 DIGITS, DATE
004700*                 STRICT-CHECK LEAP-YEAR TEST NOW USES THE FULL
004800*                 4-DIGIT CCYY INSTEAD OF THE 2-DIGIT WINDOW
004900*     061603 PH  ADDED RSFA-DATE-NAISSANCE-X USAGE IN 310-CHECK-
005000*                 DATE-STRICT FOR THE DAY/MONTH/YEAR BREAKOUT
005100*     092904 PH  300-375 WERE STOPPING AT THE FIRST BAD FIELD ON A
005200*                 LINE AND SKIPPING EVERYTHING AFTER IT - QA CAUGHT
005300*                 THIS WHEN A ONE-FIELD FIX MADE THREE OTHER ERRORS
005400*                 ON THE SAME LINE VANISH.  EVERY FIELD EDIT NOW
005500*                 FALLS THROUGH TO THE NEXT ONE INSTEAD OF EXITING
005600*                 THE PARAGRAPH; DROPPED THE NOW-DEAD ERROR-FOUND-SW
005700*     092904 PH  790-LOG-ERROR WAS STAMPING ERR-LINE-NUMBER FROM
005800*                 WS-PHYSICAL-LINE-NUM (POSITION IN THE WHOLE FILE)
005900*                 INSTEAD OF THE RECORD'S OWN POSITION IN ITS LINE
006000*                 TYPE'S LIST - BUREAU COULDN'T FIND "B LINE 1" ON
006100*                 THE REPORT BY COUNTING B LINES.  NOW KEYED OFF
006200*                 WS-COUNT-A/B/C/H/M/P/L PER ERR-LINE-TYPE
006300*     092904 PH  540-SEQUENCE-CHECK NEVER ATTACHED H OR P LINES TO
006400*                 THE SEQUENCE TABLE AT ALL - ADDED 547-ATTACH-H-
006500*                 LINES AND 548-ATTACH-P-LINES ALONGSIDE THE
006600*                 EXISTING B/C/L/M PARAGRAPHS.  ALSO FOUND ALL SIX
006700*                 ATTACH PARAGRAPHS WERE SILENTLY DROPPING A
006800*                 BLANK OR UNRESOLVED N-ENTREE ON THE FLOOR - BLANK
006900*                 NOW LOGS A DATA_ERROR, UNRESOLVED NOW LOGS A
007000*                 SEQUENCE_ERROR, BOTH BEFORE THE SKIP
007100*     092807 LK  310-CHECK-DATE-STRICT REBUILT ON A 12-ROW MAX-
007200*                 DAYS-IN-MONTH TABLE INSTEAD OF A 12-WAY IF -
007300*                 REQUEST FROM QA AFTER A MISSED MONTH-13 CASE
007400*     081710 RH  790/795 NOW SHARE A NEW 792-WRITE-ERROR-AND-BUMP
007500*                 TAIL THAT WRITES THE PER-TYPE CONTROL-BREAK
007600*                 HEADER AND KEEPS THE RUNNING TOTALS - THESE
007700*                 WERE DEFINED IN RSFERR YEARS AGO (SEE ITS OWN
007800*                 081695 AK ENTRY) BUT NOTHING EVER WROTE THEM.
007900*                 900-WRITE-ERROR-RPT NOW ALSO WRITES THE GRAND-
008000*                 TOTAL TRAILER AT THE END OF THE REPORT
008100*     071311 PH  NOTE - FIELD EDITS TREAT THE SPEC'S DECIMAL
008200*                 FORMAT CHECK AS A PLAIN NUMERIC CHECK BECAUSE
008300*                 THE RSF TEXT NEVER CARRIES A DECIMAL POINT -
008400*                 SEE RSFRECB 071311 REMARK, DO NOT "FIX" THIS
008500*     052213 RH  RENUMBERED THE M-LINE SEQUENCE-ATTACH PARAGRAPH
008600*                 544-ATTACH-M-LINES TO 546-ATTACH-M-LINES - IT
008700*                 WAS SHARING ITS 544-EXIT LABEL WITH 544-ATTACH-
008800*                 L-LINES AND WOULD NOT HAVE COMPILED
008900*     091513 AK  540-SEQUENCE-CHECK NOW ALSO RAISES DEPENDENCY-
009000*                 ERROR AT SEQUENCE GRANULARITY, NOT JUST 520 -
009100*                 DUPLICATE CHECK IS INTENTIONAL, MATCHES BUREAU
009200*                 SPEC SECTION ON SEQUENCE INTEGRITY
009300******************************************************************
009400
009500         INPUT FILE              -   DDS0001.RSFIN
009600
009700         OUTPUT ERROR REPORT     -   DDS0001.RSFERR
009800
009900         DUMP FILE               -   SYSOUT
010000
010100******************************************************************
010200 ENVIRONMENT DIVISION.
010300 CONFIGURATION SECTION.
010400 SOURCE-COMPUTER. IBM-390.
010500 OBJECT-COMPUTER. IBM-390.
010600 SPECIAL-NAMES.
010700     C01 IS TOP-OF-FORM
010800     CLASS VALID-RSF-LINE-TYPE IS "A", "B", "C", "H", "M", "P",
010900                                   "L"
011000     UPSI-0 ON  STATUS IS RSFEDIT-TRACE-ON
011100     UPSI-0 OFF STATUS IS RSFEDIT-TRACE-OFF.
011200 INPUT-OUTPUT SECTION.
011300 FILE-CONTROL.
011400     SELECT SYSOUT
011500     ASSIGN TO UT-S-SYSOUT
011600       ORGANIZATION IS SEQUENTIAL.
011700
011800     SELECT RSF-INPUT-FILE
011900     ASSIGN TO UT-S-RSFIN
012000       ACCESS MODE IS SEQUENTIAL
012100       FILE STATUS IS OFCODE.
012200
012300     SELECT ERROR-RPT-FILE
012400     ASSIGN TO UT-S-RSFERR
012500       ACCESS MODE IS SEQUENTIAL
012600       FILE STATUS IS EFCODE.
012700
012800 DATA DIVISION.
012900 FILE SECTION.
013000 FD  SYSOUT
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 130 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS SYSOUT-REC.
013600 01  SYSOUT-REC  PIC X(130).
013700
013800****** THIS FILE IS THE RAW FIXED-WIDTH RSF EXTRACT RECEIVED
013900****** FROM THE BILLING BUREAU - FIRST CHARACTER OF EVERY LINE
014000****** IS THE RECORD TYPE (A/B/C/H/M/P/L) - LINE LENGTH VARIES
014100****** BY TYPE, SO THIS FD IS A VARIABLE-LENGTH RECORD.
014200 FD  RSF-INPUT-FILE
014300     RECORDING MODE IS V
014400     LABEL RECORDS ARE STANDARD
014500     RECORD IS VARYING IN SIZE FROM 1 TO 220 CHARACTERS
014600       DEPENDING ON WS-LINE-LENGTH
014700     BLOCK CONTAINS 0 RECORDS
014800     DATA RECORD IS RSF-INPUT-REC.
014900 01  RSF-INPUT-REC PIC X(220).
015000
015100****** ONE LINE PER VALIDATION ERROR FOUND - SEE RSFERR COPYBOOK
015200 FD  ERROR-RPT-FILE
015300     RECORDING MODE IS F
015400     LABEL RECORDS ARE STANDARD
015500     RECORD CONTAINS 200 CHARACTERS
015600     BLOCK CONTAINS 0 RECORDS
015700     DATA RECORD IS RSF-ERROR-LINE.
015800 COPY RSFERR.
015900
016000 WORKING-STORAGE SECTION.
016100
016200 01  FILE-STATUS-CODES.
016300     05  OFCODE                  PIC X(2).
016400         88 CODE-READ      VALUE SPACES.
016500         88 NO-MORE-DATA-FS VALUE "10".
016600     05  EFCODE                  PIC X(2).
016700         88 CODE-WRITE     VALUE SPACES.
016800
016900 77  WS-LINE-LENGTH              PIC 9(4) COMP.
017000
017100** RAW LINE-TYPE RECORD VIEWS - USED ONLY TO EXTRACT NAMED
017200** FIELDS FROM WHATEVER TABLE ENTRY IS CURRENTLY BEING EDITED
017300 COPY RSFRECA.
017400 COPY RSFRECB.
017500 COPY RSFRECC.
017600 COPY RSFRECH.
017700 COPY RSFRECM.
017800 COPY RSFRECP.
017900 COPY RSFRECL.
018000
018100** ONE TABLE PER PHYSICAL LINE TYPE, LOADED IN FILE ORDER BY
018200** 210-STORE-A-LINE THRU 270-STORE-L-LINE
018300 01  RSFA-TABLE.
018400     05  RSFA-ENTRY PIC X(212) OCCURS 2000 TIMES
018500                                INDEXED BY RSFA-IDX.
018600 01  RSFB-TABLE.
018700     05  RSFB-ENTRY PIC X(198) OCCURS 4000 TIMES
018800                                INDEXED BY RSFB-IDX.
018900 01  RSFC-TABLE.
019000     05  RSFC-ENTRY PIC X(195) OCCURS 4000 TIMES
019100                                INDEXED BY RSFC-IDX.
019200 01  RSFH-TABLE.
019300     05  RSFH-ENTRY PIC X(162) OCCURS 2000 TIMES
019400                                INDEXED BY RSFH-IDX.
019500 01  RSFM-TABLE.
019600     05  RSFM-ENTRY PIC X(171) OCCURS 4000 TIMES
019700                                INDEXED BY RSFM-IDX.
019800 01  RSFP-TABLE.
019900     05  RSFP-ENTRY PIC X(157) OCCURS 2000 TIMES
020000                                INDEXED BY RSFP-IDX.
020100 01  RSFL-TABLE.
020200     05  RSFL-ENTRY PIC X(194) OCCURS 2000 TIMES
020300                                INDEXED BY RSFL-IDX.
020400
020500 01  WS-LINE-COUNTS.
020600     05  WS-COUNT-A              PIC 9(06) COMP.
020700     05  WS-COUNT-B              PIC 9(06) COMP.
020800     05  WS-COUNT-C              PIC 9(06) COMP.
020900     05  WS-COUNT-H              PIC 9(06) COMP.
021000     05  WS-COUNT-M              PIC 9(06) COMP.
021100     05  WS-COUNT-P              PIC 9(06) COMP.
021200     05  WS-COUNT-L              PIC 9(06) COMP.
021300
021400** 081710 RH - RUNNING/GRAND-TOTAL ERROR COUNTERS FOR THE
021500** RSFERR CONTROL-BREAK HEADER - SEE RSFERR'S OWN REMARK ON
021600** WHY THESE LIVE HERE AND NOT IN THE COPYBOOK ITSELF
021700 01  WS-ERROR-TOTALS.
021800     05  WS-ERR-COUNT-A          PIC 9(06) COMP.
021900     05  WS-ERR-COUNT-B          PIC 9(06) COMP.
022000     05  WS-ERR-COUNT-C          PIC 9(06) COMP.
022100     05  WS-ERR-COUNT-H          PIC 9(06) COMP.
022200     05  WS-ERR-COUNT-M          PIC 9(06) COMP.
022300     05  WS-ERR-COUNT-P          PIC 9(06) COMP.
022400     05  WS-ERR-COUNT-L          PIC 9(06) COMP.
022500     05  WS-ERR-COUNT-GRAND-TOTAL PIC 9(07) COMP.
022600
022700** ONE ROW PER DISTINCT N-ENTREE SEEN ON AN A LINE - ANCHORS
022800** THE SEQUENCEVALIDATIONRULE / DEPENDENCYVALIDATIONRULE CHECKS
022900 01  RSFSEQ-TABLE.
023000     05  RSFSEQ-ENTRY OCCURS 2000 TIMES INDEXED BY SEQ-IDX.
023100         10  SEQ-N-ENTREE            PIC X(09).
023200         10  SEQ-N-IMMAT             PIC X(32).
023300         10  SEQ-A-LINE-NUM          PIC 9(06) COMP.
023400         10  SEQ-HAS-B               PIC X(01).
023500         10  SEQ-HAS-C               PIC X(01).
023600         10  SEQ-HAS-L               PIC X(01).
023700         10  SEQ-HAS-M               PIC X(01).
023800 77  WS-SEQ-COUNT                    PIC 9(06) COMP VALUE 0.
023900 77  WS-SEQ-FOUND-SW                 PIC X(01).
024000     88  SEQ-WAS-FOUND  VALUE "Y".
024100 77  WS-SEQ-LOOKUP-KEY                PIC X(09).
024200
024300** LINE-ORDER / KEY-FIELD-MATCH TRACKING - MAINTAINED AS EACH
024400** PHYSICAL LINE IS READ, SINCE THAT IS THE ONLY PLACE ORIGINAL
024500** FILE ORDER IS STILL VISIBLE (SEE 020497 MM CHANGE-LOG ENTRY)
024600 01  WS-ORDER-TRACKING.
024700     05  WS-PHYSICAL-LINE-NUM    PIC 9(06) COMP VALUE 0.
024800     05  WS-FIRST-LINE-SW        PIC X(01) VALUE "Y".
024900         88  FIRST-PHYSICAL-LINE VALUE "Y".
025000     05  WS-SAW-C-SINCE-A-SW     PIC X(01) VALUE "N".
025100         88  SAW-C-SINCE-LAST-A  VALUE "Y".
025200     05  WS-ANY-A-SEEN-SW        PIC X(01) VALUE "N".
025300         88  ANY-A-SEEN          VALUE "Y".
025400     05  WS-CURRENT-A-ENTREE     PIC X(09).
025500     05  WS-CURRENT-A-IMMAT      PIC X(32).
025600
025700** STRICT DDMMCCYY DATE-CHECK WORK AREA - SHARED BY EVERY DATE
025800** FIELD EDIT, REPLACES THE CALL 'DTEVAL' THIS SHOP USED TO
025900** MAKE IN DALYEDIT (DTEVAL'S SOURCE WAS NEVER FOUND IN THE
026000** LIBRARY WHEN THIS PROGRAM WAS WRITTEN, SO IT WAS PORTED IN-
026100** LINE INSTEAD OF CALLED)
026200 01  WS-DATE-CHECK-AREA.
026300     05  WS-DATE-CHECK-INPUT     PIC X(08).
026400     05  WS-DATE-CHECK-DD        PIC 9(02).
026500     05  WS-DATE-CHECK-MM        PIC 9(02).
026600     05  WS-DATE-CHECK-CCYY      PIC 9(04).
026700     05  WS-DATE-CHECK-MAX-DAY   PIC 9(02) COMP.
026800     05  WS-DATE-VALID-SW        PIC X(01).
026900         88  DATE-IS-VALID  VALUE "Y".
027000
027100** MAX-DAYS-IN-MONTH TABLE - LOADED BY 000-HOUSEKEEPING AT
027200** PROGRAM START.  FEBRUARY ENTRY IS ADJUSTED FOR LEAP YEARS
027300** IN 310-CHECK-DATE-STRICT BEFORE THE LOOKUP
027400 01  WS-MAX-DAYS-TABLE.
027500     05  WS-MAX-DAYS OCCURS 12 TIMES PIC 9(02) COMP
027600             INDEXED BY WS-MONTH-IDX.
027700
027800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
027900     05  RECORDS-READ            PIC 9(07) COMP.
028000     05  TOTAL-ERRORS            PIC 9(07) COMP.
028100     05  ROW-SUB                 PIC 9(02) COMP.
028200
028300** 081710 RH - REMEMBERS THE LINE TYPE THE LAST ERROR-REPORT
028400** HEADER WAS WRITTEN FOR, SO 792-WRITE-ERROR-AND-BUMP KNOWS
028500** WHEN THE CONTROL BREAK HAS TO FIRE AGAIN.  "9" IS NOT A
028600** VALID ERR-LINE-TYPE VALUE (A/B/C/H/M/P/L OR SPACE) SO THE
028700** VERY FIRST ERROR OF THE RUN ALWAYS GETS ITS OWN HEADER.
028800 77  WS-LAST-ERR-HDR-TYPE        PIC X(01) VALUE "9".
028900
029000 01  FLAGS-AND-SWITCHES.
029100     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
029200         88  NO-MORE-DATA  VALUE "N".
029300     05  WS-CURRENT-LINE-TYPE    PIC X(01).
029400     05  WS-B-OR-C-SEEN-SW       PIC X(01) VALUE "N".
029500         88  B-OR-C-EXISTS  VALUE "Y".
029600     05  WS-C-EXISTS-SW          PIC X(01) VALUE "N".
029700         88  C-LINE-EXISTS  VALUE "Y".
029800     05  WS-L-SEEN-SW            PIC X(01) VALUE "N".
029900         88  L-LINES-EXIST  VALUE "Y".
030000     05  WS-M-SEEN-SW            PIC X(01) VALUE "N".
030100         88  M-LINES-EXIST  VALUE "Y".
030200
030300 COPY RSFABND.
030400
030500 PROCEDURE DIVISION.
030600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030700     PERFORM 100-MAINLINE THRU 100-EXIT
030800             UNTIL NO-MORE-DATA.
030900     PERFORM 999-CLEANUP THRU 999-EXIT.
031000     MOVE +0 TO RETURN-CODE.
031100     GOBACK.
031200
031300 000-HOUSEKEEPING.
031400     DISPLAY "******** BEGIN JOB RSFEDIT ********".
031500     ACCEPT WS-DATE-CHECK-CCYY FROM DATE.
031600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
031700                WS-LINE-COUNTS, WS-ORDER-TRACKING,
031800                WS-ERROR-TOTALS.
031900     MOVE 31 TO WS-MAX-DAYS(1).
032000     MOVE 28 TO WS-MAX-DAYS(2).
032100     MOVE 31 TO WS-MAX-DAYS(3).
032200     MOVE 30 TO WS-MAX-DAYS(4).
032300     MOVE 31 TO WS-MAX-DAYS(5).
032400     MOVE 30 TO WS-MAX-DAYS(6).
032500     MOVE 31 TO WS-MAX-DAYS(7).
032600     MOVE 31 TO WS-MAX-DAYS(8).
032700     MOVE 30 TO WS-MAX-DAYS(9).
032800     MOVE 31 TO WS-MAX-DAYS(10).
032900     MOVE 30 TO WS-MAX-DAYS(11).
033000     MOVE 31 TO WS-MAX-DAYS(12).
033100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
033200     PERFORM 200-READ-RSF-LINE THRU 200-EXIT.
033300     IF NO-MORE-DATA
033400         MOVE "EMPTY RSF INPUT FILE" TO ABEND-REASON
033500         GO TO 1000-ABEND-RTN.
033600 000-EXIT.
033700     EXIT.
033800
033900 100-MAINLINE.
034000******** STORE, FIELD-EDIT, AND ORDER-CHECK THIS PHYSICAL LINE,
034100******** THEN MOVE ON TO THE NEXT ONE.
034200     EVALUATE WS-CURRENT-LINE-TYPE
034300         WHEN "A"  PERFORM 210-STORE-A-LINE THRU 210-EXIT
034400         WHEN "B"  PERFORM 220-STORE-B-LINE THRU 220-EXIT
034500         WHEN "C"  PERFORM 230-STORE-C-LINE THRU 230-EXIT
034600         WHEN "H"  PERFORM 240-STORE-H-LINE THRU 240-EXIT
034700         WHEN "M"  PERFORM 250-STORE-M-LINE THRU 250-EXIT
034800         WHEN "P"  PERFORM 260-STORE-P-LINE THRU 260-EXIT
034900         WHEN "L"  PERFORM 270-STORE-L-LINE THRU 270-EXIT
035000         WHEN OTHER
035100******** UNKNOWN LINE-TYPE - SKIP IT, THE BUREAU'S OWN PARSER
035200******** DOES THE SAME (LOG AND CONTINUE, SEE SPEC)
035300             CONTINUE
035400     END-EVALUATE.
035500     PERFORM 560-LINE-ORDER-CHECK THRU 560-EXIT.
035600     PERFORM 570-KEY-FIELD-MATCH-CHECK THRU 570-EXIT.
035700     PERFORM 200-READ-RSF-LINE THRU 200-EXIT.
035800 100-EXIT.
035900     EXIT.
036000
036100 200-READ-RSF-LINE.
036200     READ RSF-INPUT-FILE INTO RSF-INPUT-REC
036300         AT END
036400         MOVE "N" TO MORE-DATA-SW
036500         GO TO 200-EXIT
036600     END-READ.
036700     ADD +1 TO RECORDS-READ.
036800     ADD +1 TO WS-PHYSICAL-LINE-NUM.
036900     IF RSF-INPUT-REC(1:1) = SPACE
037000******** A BLANK LINE - NOT A DATA LINE OF ANY TYPE, SKIP IT
037100         MOVE SPACE TO WS-CURRENT-LINE-TYPE
037200         GO TO 200-EXIT.
037300     MOVE RSF-INPUT-REC(1:1) TO WS-CURRENT-LINE-TYPE.
037400 200-EXIT.
037500     EXIT.
037600
037700 210-STORE-A-LINE.
037800     ADD +1 TO WS-COUNT-A.
037900     SET RSFA-IDX TO WS-COUNT-A.
038000     MOVE RSF-INPUT-REC(1:212) TO RSFA-ENTRY(RSFA-IDX).
038100     MOVE RSFA-ENTRY(RSFA-IDX) TO RSFA-LINE.
038200     PERFORM 300-EDIT-A-LINE THRU 300-EXIT.
038300******** REMEMBER THIS A LINE'S KEYS - 570-KEY-FIELD-MATCH-CHECK
038400******** NEEDS THEM FOR EVERY DEPENDENT LINE UNTIL THE NEXT A
038500     MOVE "Y" TO WS-ANY-A-SEEN-SW.
038600     MOVE "N" TO WS-SAW-C-SINCE-A-SW.
038700     MOVE RSFA-N-ENTREE TO WS-CURRENT-A-ENTREE.
038800     MOVE RSFA-N-IMMATRICULATION-ASSURE TO WS-CURRENT-A-IMMAT.
038900 210-EXIT.
039000     EXIT.
039100
039200 220-STORE-B-LINE.
039300     ADD +1 TO WS-COUNT-B.
039400     SET RSFB-IDX TO WS-COUNT-B.
039500     MOVE RSF-INPUT-REC(1:198) TO RSFB-ENTRY(RSFB-IDX).
039600     MOVE RSFB-ENTRY(RSFB-IDX) TO RSFB-LINE.
039700     PERFORM 320-EDIT-B-LINE THRU 320-EXIT.
039800     MOVE "Y" TO WS-B-OR-C-SEEN-SW.
039900 220-EXIT.
040000     EXIT.
040100
040200 230-STORE-C-LINE.
040300     ADD +1 TO WS-COUNT-C.
040400     SET RSFC-IDX TO WS-COUNT-C.
040500     MOVE RSF-INPUT-REC(1:195) TO RSFC-ENTRY(RSFC-IDX).
040600     MOVE RSFC-ENTRY(RSFC-IDX) TO RSFC-LINE.
040700     PERFORM 330-EDIT-C-LINE THRU 330-EXIT.
040800     MOVE "Y" TO WS-B-OR-C-SEEN-SW.
040900     MOVE "Y" TO WS-C-EXISTS-SW.
041000     MOVE "Y" TO WS-SAW-C-SINCE-A-SW.
041100 230-EXIT.
041200     EXIT.
041300
041400 240-STORE-H-LINE.
041500     ADD +1 TO WS-COUNT-H.
041600     SET RSFH-IDX TO WS-COUNT-H.
041700     MOVE RSF-INPUT-REC(1:162) TO RSFH-ENTRY(RSFH-IDX).
041800     MOVE RSFH-ENTRY(RSFH-IDX) TO RSFH-LINE.
041900     PERFORM 340-EDIT-H-LINE THRU 340-EXIT.
042000 240-EXIT.
042100     EXIT.
042200
042300 250-STORE-M-LINE.
042400     ADD +1 TO WS-COUNT-M.
042500     SET RSFM-IDX TO WS-COUNT-M.
042600     MOVE RSF-INPUT-REC(1:171) TO RSFM-ENTRY(RSFM-IDX).
042700     MOVE RSFM-ENTRY(RSFM-IDX) TO RSFM-LINE.
042800     PERFORM 350-EDIT-M-LINE THRU 350-EXIT.
042900     MOVE "Y" TO WS-M-SEEN-SW.
043000 250-EXIT.
043100     EXIT.
043200
043300 260-STORE-P-LINE.
043400     ADD +1 TO WS-COUNT-P.
043500     SET RSFP-IDX TO WS-COUNT-P.
043600     MOVE RSF-INPUT-REC(1:157) TO RSFP-ENTRY(RSFP-IDX).
043700     MOVE RSFP-ENTRY(RSFP-IDX) TO RSFP-LINE.
043800     PERFORM 360-EDIT-P-LINE THRU 360-EXIT.
043900 260-EXIT.
044000     EXIT.
044100
044200 270-STORE-L-LINE.
044300     ADD +1 TO WS-COUNT-L.
044400     SET RSFL-IDX TO WS-COUNT-L.
044500     MOVE RSF-INPUT-REC(1:194) TO RSFL-ENTRY(RSFL-IDX).
044600     MOVE RSFL-ENTRY(RSFL-IDX) TO RSFL-LINE.
044700     PERFORM 370-EDIT-L-LINE THRU 370-EXIT.
044800     MOVE "Y" TO WS-L-SEEN-SW.
044900 270-EXIT.
045000     EXIT.
045100
045200 300-EDIT-A-LINE.
045300******** FIELD RULE TABLE - LINE TYPE A (SEE SPEC BUSINESS RULES)
045400     IF RSFA-N-FINESS-EPMSI NOT NUMERIC
045500        MOVE "A" TO ERR-LINE-TYPE
045600        MOVE "N_FINESS_EPMSI" TO ERR-FIELD-NAME
045700        MOVE "*** INVALID/MISSING N-FINESS-EPMSI" TO ERR-MESSAGE
045800        PERFORM 790-LOG-ERROR THRU 790-EXIT.
045900     IF RSFA-N-FINESS-GEOGRAPHIQUE NOT NUMERIC
046000        MOVE "A" TO ERR-LINE-TYPE
046100        MOVE "N_FINESS_GEOGRAPHIQUE" TO ERR-FIELD-NAME
046200        MOVE "*** INVALID/MISSING N-FINESS-GEOGRAPHIQUE" TO ERR-MESSAGE
046300        PERFORM 790-LOG-ERROR THRU 790-EXIT.
046400     IF RSFA-N-IMMATRICULATION-ASSURE = SPACES
046500        MOVE "A" TO ERR-LINE-TYPE
046600        MOVE "N_IMMATRICULATION_ASSURE" TO ERR-FIELD-NAME
046700        MOVE "*** MANDATORY N-IMMATRICULATION-ASSURE BLANK" TO ERR-MESSAGE
046800        PERFORM 790-LOG-ERROR THRU 790-EXIT.
046900     IF RSFA-RANG-BENEFICIAIRE NOT NUMERIC
047000        MOVE "A" TO ERR-LINE-TYPE
047100        MOVE "RANG_BENEFICIAIRE" TO ERR-FIELD-NAME
047200        MOVE "*** INVALID/MISSING RANG-BENEFICIAIRE" TO ERR-MESSAGE
047300        PERFORM 790-LOG-ERROR THRU 790-EXIT.
047400     IF RSFA-N-ENTREE = SPACES
047500        MOVE "A" TO ERR-LINE-TYPE
047600        MOVE "N_ENTREE" TO ERR-FIELD-NAME
047700        MOVE "*** MANDATORY N-ENTREE IS BLANK" TO ERR-MESSAGE
047800        PERFORM 790-LOG-ERROR THRU 790-EXIT.
047900     MOVE RSFA-DATE-NAISSANCE TO WS-DATE-CHECK-INPUT.
048000     PERFORM 310-CHECK-DATE-STRICT THRU 310-EXIT.
048100     IF NOT DATE-IS-VALID
048200        MOVE "A" TO ERR-LINE-TYPE
048300        MOVE "DATE_NAISSANCE" TO ERR-FIELD-NAME
048400        MOVE "*** INVALID DATE-NAISSANCE" TO ERR-MESSAGE
048500        PERFORM 790-LOG-ERROR THRU 790-EXIT.
048600     MOVE RSFA-DATE-ENTREE TO WS-DATE-CHECK-INPUT.
048700     PERFORM 310-CHECK-DATE-STRICT THRU 310-EXIT.
048800     IF NOT DATE-IS-VALID
048900        MOVE "A" TO ERR-LINE-TYPE
049000        MOVE "DATE_ENTREE" TO ERR-FIELD-NAME
049100        MOVE "*** INVALID DATE-ENTREE" TO ERR-MESSAGE
049200        PERFORM 790-LOG-ERROR THRU 790-EXIT.
049300     MOVE RSFA-DATE-SORTIE TO WS-DATE-CHECK-INPUT.
049400     PERFORM 310-CHECK-DATE-STRICT THRU 310-EXIT.
049500     IF NOT DATE-IS-VALID
049600        MOVE "A" TO ERR-LINE-TYPE
049700        MOVE "DATE_SORTIE" TO ERR-FIELD-NAME
049800        MOVE "*** INVALID DATE-SORTIE" TO ERR-MESSAGE
049900        PERFORM 790-LOG-ERROR THRU 790-EXIT.
050000     IF RSFA-CODE-POSTAL-RESIDENCE NOT NUMERIC
050100        MOVE "A" TO ERR-LINE-TYPE
050200        MOVE "CODE_POSTAL_RESIDENCE_PATIENT" TO ERR-FIELD-NAME
050300        MOVE "*** INVALID/MISSING CODE-POSTAL-RESIDENCE" TO ERR-MESSAGE
050400        PERFORM 790-LOG-ERROR THRU 790-EXIT.
050500******** MONETARY TOTALS - STORED AS PLAIN DIGIT STRINGS, SEE
050600******** 071311 PH CHANGE-LOG REMARK - A NUMERIC TEST IS THE
050700******** WHOLE OF THE "DECIMAL" FORMAT CHECK FOR THIS PORT
050800     IF RSFA-TOTAL-BASE-REMBOURSEMENT NOT NUMERIC
050900        MOVE "A" TO ERR-LINE-TYPE
051000        MOVE "TOTAL_BASE_REMBOURSEMENT" TO ERR-FIELD-NAME
051100        MOVE "*** INVALID/MISSING TOTAL-BASE-REMBOURSEMENT" TO ERR-MESSAGE
051200        PERFORM 790-LOG-ERROR THRU 790-EXIT.
051300     IF RSFA-TOTAL-REMBOURSABLE-AMO NOT NUMERIC
051400        MOVE "A" TO ERR-LINE-TYPE
051500        MOVE "TOTAL_REMBOURSABLE_AMO" TO ERR-FIELD-NAME
051600        MOVE "*** INVALID/MISSING TOTAL-REMBOURSABLE-AMO" TO ERR-MESSAGE
051700        PERFORM 790-LOG-ERROR THRU 790-EXIT.
051800     IF RSFA-TOTAL-HONORAIRE-FACTURE NOT NUMERIC
051900        MOVE "A" TO ERR-LINE-TYPE
052000        MOVE "TOTAL_HONORAIRE_FACTURE" TO ERR-FIELD-NAME
052100        MOVE "*** INVALID/MISSING TOTAL-HONORAIRE-FACTURE" TO ERR-MESSAGE
052200        PERFORM 790-LOG-ERROR THRU 790-EXIT.
052300     IF RSFA-TOTAL-HONORAIRE-REMB-AM NOT NUMERIC
052400        MOVE "A" TO ERR-LINE-TYPE
052500        MOVE "TOTAL_HONORAIRE_REMBOURSABLE_AM" TO ERR-FIELD-NAME
052600        MOVE "*** INVALID/MISSING TOTAL-HONORAIRE-REMB-AM" TO ERR-MESSAGE
052700        PERFORM 790-LOG-ERROR THRU 790-EXIT.
052800 300-EXIT.
052900     EXIT.
053000
053100 310-CHECK-DATE-STRICT.
053200******** STRICT DDMMCCYY CHECK - REJECTS DAY 32, MONTH 13,
053300******** FEB 30, ETC. SEE CHANGE-LOG 092807 LK AND 011399 JS.
053400     MOVE "Y" TO WS-DATE-VALID-SW.
053500     MOVE WS-DATE-CHECK-INPUT(1:2) TO WS-DATE-CHECK-DD.
053600     MOVE WS-DATE-CHECK-INPUT(3:2) TO WS-DATE-CHECK-MM.
053700     MOVE WS-DATE-CHECK-INPUT(5:4) TO WS-DATE-CHECK-CCYY.
053800     IF WS-DATE-CHECK-INPUT = SPACES
053900        MOVE "N" TO WS-DATE-VALID-SW
054000        GO TO 310-EXIT.
054100     IF WS-DATE-CHECK-INPUT NOT NUMERIC
054200        MOVE "N" TO WS-DATE-VALID-SW
054300        GO TO 310-EXIT.
054400     IF WS-DATE-CHECK-MM < 1 OR WS-DATE-CHECK-MM > 12
054500        MOVE "N" TO WS-DATE-VALID-SW
054600        GO TO 310-EXIT.
054700     SET WS-MONTH-IDX TO WS-DATE-CHECK-MM.
054800     MOVE WS-MAX-DAYS(WS-MONTH-IDX) TO WS-DATE-CHECK-MAX-DAY.
054900     IF WS-DATE-CHECK-MM = 2
055000           AND (WS-DATE-CHECK-CCYY / 4 * 4 = WS-DATE-CHECK-CCYY)
055100           AND ((WS-DATE-CHECK-CCYY / 100 * 100 NOT =
055200                  WS-DATE-CHECK-CCYY)
055300                OR (WS-DATE-CHECK-CCYY / 400 * 400 =
055400                  WS-DATE-CHECK-CCYY))
055500        MOVE 29 TO WS-DATE-CHECK-MAX-DAY.
055600     IF WS-DATE-CHECK-DD < 1 OR
055700        WS-DATE-CHECK-DD > WS-DATE-CHECK-MAX-DAY
055800        MOVE "N" TO WS-DATE-VALID-SW
055900        GO TO 310-EXIT.
056000 310-EXIT.
056100     EXIT.
056200
056300 320-EDIT-B-LINE.
056400******** FIELD RULE TABLE - LINE TYPES B AND C ARE IDENTICAL,
056500******** SEE SPEC - B HANDLED HERE, C HANDLED IN 330 BELOW
056600******** BECAUSE THE TWO RECORDS ARE SEPARATE COPYBOOKS.
056700     IF RSFB-N-FINESS-EPMSI NOT NUMERIC
056800        MOVE "B" TO ERR-LINE-TYPE
056900        MOVE "N_FINESS_EPMSI" TO ERR-FIELD-NAME
057000        MOVE "*** INVALID/MISSING N-FINESS-EPMSI" TO ERR-MESSAGE
057100        PERFORM 790-LOG-ERROR THRU 790-EXIT.
057200     IF RSFB-N-FINESS-GEOGRAPHIQUE NOT NUMERIC
057300        MOVE "B" TO ERR-LINE-TYPE
057400        MOVE "N_FINESS_GEOGRAPHIQUE" TO ERR-FIELD-NAME
057500        MOVE "*** INVALID/MISSING N-FINESS-GEOGRAPHIQUE" TO ERR-MESSAGE
057600        PERFORM 790-LOG-ERROR THRU 790-EXIT.
057700     IF RSFB-N-IMMATRICULATION-ASSURE = SPACES
057800        MOVE "B" TO ERR-LINE-TYPE
057900        MOVE "N_IMMATRICULATION_ASSURE" TO ERR-FIELD-NAME
058000        MOVE "*** MANDATORY N-IMMATRICULATION-ASSURE BLANK" TO ERR-MESSAGE
058100        PERFORM 790-LOG-ERROR THRU 790-EXIT.
058200     IF RSFB-RANG-BENEFICIAIRE NOT NUMERIC
058300        MOVE "B" TO ERR-LINE-TYPE
058400        MOVE "RANG_BENEFICIAIRE" TO ERR-FIELD-NAME
058500        MOVE "*** INVALID/MISSING RANG-BENEFICIAIRE" TO ERR-MESSAGE
058600        PERFORM 790-LOG-ERROR THRU 790-EXIT.
058700     IF RSFB-N-ENTREE = SPACES
058800        MOVE "B" TO ERR-LINE-TYPE
058900        MOVE "N_ENTREE" TO ERR-FIELD-NAME
059000        MOVE "*** MANDATORY N-ENTREE IS BLANK" TO ERR-MESSAGE
059100        PERFORM 790-LOG-ERROR THRU 790-EXIT.
059200     MOVE RSFB-DATE-SOINS TO WS-DATE-CHECK-INPUT.
059300     PERFORM 310-CHECK-DATE-STRICT THRU 310-EXIT.
059400     IF NOT DATE-IS-VALID
059500        MOVE "B" TO ERR-LINE-TYPE
059600        MOVE "DATE_SOINS" TO ERR-FIELD-NAME
059700        MOVE "*** INVALID DATE-SOINS" TO ERR-MESSAGE
059800        PERFORM 790-LOG-ERROR THRU 790-EXIT.
059900     IF RSFB-CODE-ACTE = SPACES
060000        MOVE "B" TO ERR-LINE-TYPE
060100        MOVE "CODE_ACTE" TO ERR-FIELD-NAME
060200        MOVE "*** MANDATORY CODE-ACTE IS BLANK" TO ERR-MESSAGE
060300        PERFORM 790-LOG-ERROR THRU 790-EXIT.
060400     IF RSFB-QUANTITE NOT NUMERIC
060500        MOVE "B" TO ERR-LINE-TYPE
060600        MOVE "QUANTITE" TO ERR-FIELD-NAME
060700        MOVE "*** INVALID/MISSING QUANTITE" TO ERR-MESSAGE
060800        PERFORM 790-LOG-ERROR THRU 790-EXIT.
060900     IF RSFB-PRIX-UNITAIRE NOT NUMERIC
061000        MOVE "B" TO ERR-LINE-TYPE
061100        MOVE "PRIX_UNITAIRE" TO ERR-FIELD-NAME
061200        MOVE "*** INVALID/MISSING PRIX-UNITAIRE" TO ERR-MESSAGE
061300        PERFORM 790-LOG-ERROR THRU 790-EXIT.
061400     IF RSFB-MONTANT-BASE-REMB NOT NUMERIC
061500        MOVE "B" TO ERR-LINE-TYPE
061600        MOVE "MONTANT_BASE_REMBOURSEMENT" TO ERR-FIELD-NAME
061700        MOVE "*** INVALID/MISSING MONTANT-BASE-REMB" TO ERR-MESSAGE
061800        PERFORM 790-LOG-ERROR THRU 790-EXIT.
061900     IF RSFB-MONTANT-REMBOURSABLE-AMO NOT NUMERIC
062000        MOVE "B" TO ERR-LINE-TYPE
062100        MOVE "MONTANT_REMBOURSABLE_AMO" TO ERR-FIELD-NAME
062200        MOVE "*** INVALID/MISSING MONTANT-REMBOURSABLE-AMO" TO ERR-MESSAGE
062300        PERFORM 790-LOG-ERROR THRU 790-EXIT.
062400     IF RSFB-MONTANT-HONORAIRE NOT NUMERIC
062500        MOVE "B" TO ERR-LINE-TYPE
062600        MOVE "MONTANT_HONORAIRE" TO ERR-FIELD-NAME
062700        MOVE "*** INVALID/MISSING MONTANT-HONORAIRE" TO ERR-MESSAGE
062800        PERFORM 790-LOG-ERROR THRU 790-EXIT.
062900 320-EXIT.
063000     EXIT.
063100
063200 330-EDIT-C-LINE.
063300     IF RSFC-N-FINESS-EPMSI NOT NUMERIC
063400        MOVE "C" TO ERR-LINE-TYPE
063500        MOVE "N_FINESS_EPMSI" TO ERR-FIELD-NAME
063600        MOVE "*** INVALID/MISSING N-FINESS-EPMSI" TO ERR-MESSAGE
063700        PERFORM 790-LOG-ERROR THRU 790-EXIT.
063800     IF RSFC-N-FINESS-GEOGRAPHIQUE NOT NUMERIC
063900        MOVE "C" TO ERR-LINE-TYPE
064000        MOVE "N_FINESS_GEOGRAPHIQUE" TO ERR-FIELD-NAME
064100        MOVE "*** INVALID/MISSING N-FINESS-GEOGRAPHIQUE" TO ERR-MESSAGE
064200        PERFORM 790-LOG-ERROR THRU 790-EXIT.
064300     IF RSFC-N-IMMATRICULATION-ASSURE = SPACES
064400        MOVE "C" TO ERR-LINE-TYPE
064500        MOVE "N_IMMATRICULATION_ASSURE" TO ERR-FIELD-NAME
064600        MOVE "*** MANDATORY N-IMMATRICULATION-ASSURE BLANK" TO ERR-MESSAGE
064700        PERFORM 790-LOG-ERROR THRU 790-EXIT.
064800     IF RSFC-RANG-BENEFICIAIRE NOT NUMERIC
064900        MOVE "C" TO ERR-LINE-TYPE
065000        MOVE "RANG_BENEFICIAIRE" TO ERR-FIELD-NAME
065100        MOVE "*** INVALID/MISSING RANG-BENEFICIAIRE" TO ERR-MESSAGE
065200        PERFORM 790-LOG-ERROR THRU 790-EXIT.
065300     IF RSFC-N-ENTREE = SPACES
065400        MOVE "C" TO ERR-LINE-TYPE
065500        MOVE "N_ENTREE" TO ERR-FIELD-NAME
065600        MOVE "*** MANDATORY N-ENTREE IS BLANK" TO ERR-MESSAGE
065700        PERFORM 790-LOG-ERROR THRU 790-EXIT.
065800     MOVE RSFC-DATE-SOINS TO WS-DATE-CHECK-INPUT.
065900     PERFORM 310-CHECK-DATE-STRICT THRU 310-EXIT.
066000     IF NOT DATE-IS-VALID
066100        MOVE "C" TO ERR-LINE-TYPE
066200        MOVE "DATE_SOINS" TO ERR-FIELD-NAME
066300        MOVE "*** INVALID DATE-SOINS" TO ERR-MESSAGE
066400        PERFORM 790-LOG-ERROR THRU 790-EXIT.
066500     IF RSFC-CODE-ACTE = SPACES
066600        MOVE "C" TO ERR-LINE-TYPE
066700        MOVE "CODE_ACTE" TO ERR-FIELD-NAME
066800        MOVE "*** MANDATORY CODE-ACTE IS BLANK" TO ERR-MESSAGE
066900        PERFORM 790-LOG-ERROR THRU 790-EXIT.
067000     IF RSFC-QUANTITE NOT NUMERIC
067100        MOVE "C" TO ERR-LINE-TYPE
067200        MOVE "QUANTITE" TO ERR-FIELD-NAME
067300        MOVE "*** INVALID/MISSING QUANTITE" TO ERR-MESSAGE
067400        PERFORM 790-LOG-ERROR THRU 790-EXIT.
067500     IF RSFC-PRIX-UNITAIRE NOT NUMERIC
067600        MOVE "C" TO ERR-LINE-TYPE
067700        MOVE "PRIX_UNITAIRE" TO ERR-FIELD-NAME
067800        MOVE "*** INVALID/MISSING PRIX-UNITAIRE" TO ERR-MESSAGE
067900        PERFORM 790-LOG-ERROR THRU 790-EXIT.
068000     IF RSFC-MONTANT-BASE-REMB NOT NUMERIC
068100        MOVE "C" TO ERR-LINE-TYPE
068200        MOVE "MONTANT_BASE_REMBOURSEMENT" TO ERR-FIELD-NAME
068300        MOVE "*** INVALID/MISSING MONTANT-BASE-REMB" TO ERR-MESSAGE
068400        PERFORM 790-LOG-ERROR THRU 790-EXIT.
068500     IF RSFC-MONTANT-REMBOURSABLE-AMO NOT NUMERIC
068600        MOVE "C" TO ERR-LINE-TYPE
068700        MOVE "MONTANT_REMBOURSABLE_AMO" TO ERR-FIELD-NAME
068800        MOVE "*** INVALID/MISSING MONTANT-REMBOURSABLE-AMO" TO ERR-MESSAGE
068900        PERFORM 790-LOG-ERROR THRU 790-EXIT.
069000     IF RSFC-MONTANT-HONORAIRE NOT NUMERIC
069100        MOVE "C" TO ERR-LINE-TYPE
069200        MOVE "MONTANT_HONORAIRE" TO ERR-FIELD-NAME
069300        MOVE "*** INVALID/MISSING MONTANT-HONORAIRE" TO ERR-MESSAGE
069400        PERFORM 790-LOG-ERROR THRU 790-EXIT.
069500 330-EXIT.
069600     EXIT.
069700
069800 340-EDIT-H-LINE.
069900     IF RSFH-N-FINESS-EPMSI NOT NUMERIC
070000        MOVE "H" TO ERR-LINE-TYPE
070100        MOVE "N_FINESS_EPMSI" TO ERR-FIELD-NAME
070200        MOVE "*** INVALID/MISSING N-FINESS-EPMSI" TO ERR-MESSAGE
070300        PERFORM 790-LOG-ERROR THRU 790-EXIT.
070400     IF RSFH-N-FINESS-GEOGRAPHIQUE NOT NUMERIC
070500        MOVE "H" TO ERR-LINE-TYPE
070600        MOVE "N_FINESS_GEOGRAPHIQUE" TO ERR-FIELD-NAME
070700        MOVE "*** INVALID/MISSING N-FINESS-GEOGRAPHIQUE" TO ERR-MESSAGE
070800        PERFORM 790-LOG-ERROR THRU 790-EXIT.
070900     IF RSFH-N-IMMATRICULATION-ASSURE = SPACES
071000        MOVE "H" TO ERR-LINE-TYPE
071100        MOVE "N_IMMATRICULATION_ASSURE" TO ERR-FIELD-NAME
071200        MOVE "*** MANDATORY N-IMMATRICULATION-ASSURE BLANK" TO ERR-MESSAGE
071300        PERFORM 790-LOG-ERROR THRU 790-EXIT.
071400     IF RSFH-RANG-BENEFICIAIRE NOT NUMERIC
071500        MOVE "H" TO ERR-LINE-TYPE
071600        MOVE "RANG_BENEFICIAIRE" TO ERR-FIELD-NAME
071700        MOVE "*** INVALID/MISSING RANG-BENEFICIAIRE" TO ERR-MESSAGE
071800        PERFORM 790-LOG-ERROR THRU 790-EXIT.
071900     IF RSFH-N-ENTREE = SPACES
072000        MOVE "H" TO ERR-LINE-TYPE
072100        MOVE "N_ENTREE" TO ERR-FIELD-NAME
072200        MOVE "*** MANDATORY N-ENTREE IS BLANK" TO ERR-MESSAGE
072300        PERFORM 790-LOG-ERROR THRU 790-EXIT.
072400     MOVE RSFH-DATE-DEBUT-SEJOUR TO WS-DATE-CHECK-INPUT.
072500     PERFORM 310-CHECK-DATE-STRICT THRU 310-EXIT.
072600     IF NOT DATE-IS-VALID
072700        MOVE "H" TO ERR-LINE-TYPE
072800        MOVE "DATE_DEBUT_SEJOUR" TO ERR-FIELD-NAME
072900        MOVE "*** INVALID DATE-DEBUT-SEJOUR" TO ERR-MESSAGE
073000        PERFORM 790-LOG-ERROR THRU 790-EXIT.
073100     IF RSFH-CODE-UCD = SPACES
073200        MOVE "H" TO ERR-LINE-TYPE
073300        MOVE "CODE_UCD" TO ERR-FIELD-NAME
073400        MOVE "*** MANDATORY CODE-UCD IS BLANK" TO ERR-MESSAGE
073500        PERFORM 790-LOG-ERROR THRU 790-EXIT.
073600     IF RSFH-QUANTITE NOT NUMERIC
073700        MOVE "H" TO ERR-LINE-TYPE
073800        MOVE "QUANTITE" TO ERR-FIELD-NAME
073900        MOVE "*** INVALID/MISSING QUANTITE" TO ERR-MESSAGE
074000        PERFORM 790-LOG-ERROR THRU 790-EXIT.
074100 340-EXIT.
074200     EXIT.
074300
074400 350-EDIT-M-LINE.
074500     IF RSFM-N-FINESS-EPMSI NOT NUMERIC
074600        MOVE "M" TO ERR-LINE-TYPE
074700        MOVE "N_FINESS_EPMSI" TO ERR-FIELD-NAME
074800        MOVE "*** INVALID/MISSING N-FINESS-EPMSI" TO ERR-MESSAGE
074900        PERFORM 790-LOG-ERROR THRU 790-EXIT.
075000     IF RSFM-N-FINESS-GEOGRAPHIQUE NOT NUMERIC
075100        MOVE "M" TO ERR-LINE-TYPE
075200        MOVE "N_FINESS_GEOGRAPHIQUE" TO ERR-FIELD-NAME
075300        MOVE "*** INVALID/MISSING N-FINESS-GEOGRAPHIQUE" TO ERR-MESSAGE
075400        PERFORM 790-LOG-ERROR THRU 790-EXIT.
075500     IF RSFM-N-IMMATRICULATION-ASSURE = SPACES
075600        MOVE "M" TO ERR-LINE-TYPE
075700        MOVE "N_IMMATRICULATION_ASSURE" TO ERR-FIELD-NAME
075800        MOVE "*** MANDATORY N-IMMATRICULATION-ASSURE BLANK" TO ERR-MESSAGE
075900        PERFORM 790-LOG-ERROR THRU 790-EXIT.
076000     IF RSFM-RANG-BENEFICIAIRE NOT NUMERIC
076100        MOVE "M" TO ERR-LINE-TYPE
076200        MOVE "RANG_BENEFICIAIRE" TO ERR-FIELD-NAME
076300        MOVE "*** INVALID/MISSING RANG-BENEFICIAIRE" TO ERR-MESSAGE
076400        PERFORM 790-LOG-ERROR THRU 790-EXIT.
076500     IF RSFM-N-ENTREE = SPACES
076600        MOVE "M" TO ERR-LINE-TYPE
076700        MOVE "N_ENTREE" TO ERR-FIELD-NAME
076800        MOVE "*** MANDATORY N-ENTREE IS BLANK" TO ERR-MESSAGE
076900        PERFORM 790-LOG-ERROR THRU 790-EXIT.
077000     MOVE RSFM-DATE-SOINS TO WS-DATE-CHECK-INPUT.
077100     PERFORM 310-CHECK-DATE-STRICT THRU 310-EXIT.
077200     IF NOT DATE-IS-VALID
077300        MOVE "M" TO ERR-LINE-TYPE
077400        MOVE "DATE_SOINS" TO ERR-FIELD-NAME
077500        MOVE "*** INVALID DATE-SOINS" TO ERR-MESSAGE
077600        PERFORM 790-LOG-ERROR THRU 790-EXIT.
077700     IF RSFM-CODE-CCAM = SPACES
077800        MOVE "M" TO ERR-LINE-TYPE
077900        MOVE "CODE_CCAM" TO ERR-FIELD-NAME
078000        MOVE "*** MANDATORY CODE-CCAM IS BLANK" TO ERR-MESSAGE
078100        PERFORM 790-LOG-ERROR THRU 790-EXIT.
078200 350-EXIT.
078300     EXIT.
078400
078500 360-EDIT-P-LINE.
078600     IF RSFP-N-FINESS-EPMSI NOT NUMERIC
078700        MOVE "P" TO ERR-LINE-TYPE
078800        MOVE "N_FINESS_EPMSI" TO ERR-FIELD-NAME
078900        MOVE "*** INVALID/MISSING N-FINESS-EPMSI" TO ERR-MESSAGE
079000        PERFORM 790-LOG-ERROR THRU 790-EXIT.
079100     IF RSFP-N-FINESS-GEOGRAPHIQUE NOT NUMERIC
079200        MOVE "P" TO ERR-LINE-TYPE
079300        MOVE "N_FINESS_GEOGRAPHIQUE" TO ERR-FIELD-NAME
079400        MOVE "*** INVALID/MISSING N-FINESS-GEOGRAPHIQUE" TO ERR-MESSAGE
079500        PERFORM 790-LOG-ERROR THRU 790-EXIT.
079600     IF RSFP-N-IMMATRICULATION-ASSURE = SPACES
079700        MOVE "P" TO ERR-LINE-TYPE
079800        MOVE "N_IMMATRICULATION_ASSURE" TO ERR-FIELD-NAME
079900        MOVE "*** MANDATORY N-IMMATRICULATION-ASSURE BLANK" TO ERR-MESSAGE
080000        PERFORM 790-LOG-ERROR THRU 790-EXIT.
080100     IF RSFP-RANG-BENEFICIAIRE NOT NUMERIC
080200        MOVE "P" TO ERR-LINE-TYPE
080300        MOVE "RANG_BENEFICIAIRE" TO ERR-FIELD-NAME
080400        MOVE "*** INVALID/MISSING RANG-BENEFICIAIRE" TO ERR-MESSAGE
080500        PERFORM 790-LOG-ERROR THRU 790-EXIT.
080600     IF RSFP-N-ENTREE = SPACES
080700        MOVE "P" TO ERR-LINE-TYPE
080800        MOVE "N_ENTREE" TO ERR-FIELD-NAME
080900        MOVE "*** MANDATORY N-ENTREE IS BLANK" TO ERR-MESSAGE
081000        PERFORM 790-LOG-ERROR THRU 790-EXIT.
081100     MOVE RSFP-DATE-DEBUT-SEJOUR TO WS-DATE-CHECK-INPUT.
081200     PERFORM 310-CHECK-DATE-STRICT THRU 310-EXIT.
081300     IF NOT DATE-IS-VALID
081400        MOVE "P" TO ERR-LINE-TYPE
081500        MOVE "DATE_DEBUT_SEJOUR" TO ERR-FIELD-NAME
081600        MOVE "*** INVALID DATE-DEBUT-SEJOUR" TO ERR-MESSAGE
081700        PERFORM 790-LOG-ERROR THRU 790-EXIT.
081800     IF RSFP-CODE-REFERENCE-LPP = SPACES
081900        MOVE "P" TO ERR-LINE-TYPE
082000        MOVE "CODE_REFERENCE_LPP" TO ERR-FIELD-NAME
082100        MOVE "*** MANDATORY CODE-REFERENCE-LPP IS BLANK" TO ERR-MESSAGE
082200        PERFORM 790-LOG-ERROR THRU 790-EXIT.
082300     IF RSFP-QUANTITE NOT NUMERIC
082400        MOVE "P" TO ERR-LINE-TYPE
082500        MOVE "QUANTITE" TO ERR-FIELD-NAME
082600        MOVE "*** INVALID/MISSING QUANTITE" TO ERR-MESSAGE
082700        PERFORM 790-LOG-ERROR THRU 790-EXIT.
082800 360-EXIT.
082900     EXIT.
083000
083100 370-EDIT-L-LINE.
083200******** FIELD RULE TABLE - LINE TYPE L. ACTE1 IS MANDATORY,
083300******** ACTE2-5 ARE OPTIONAL - RUN ACTE1 THRU THE SAME TABLE-
083400******** DRIVEN LOOP AS ACTE2-5, SKIPPING THE CHECK FOR ANY
083500******** OF ACTE2-5 THAT CAME THROUGH BLANK.
083600     IF RSFL-N-FINESS-EPMSI NOT NUMERIC
083700        MOVE "L" TO ERR-LINE-TYPE
083800        MOVE "N_FINESS_EPMSI" TO ERR-FIELD-NAME
083900        MOVE "*** INVALID/MISSING N-FINESS-EPMSI" TO ERR-MESSAGE
084000        PERFORM 790-LOG-ERROR THRU 790-EXIT.
084100     IF RSFL-N-FINESS-GEOGRAPHIQUE NOT NUMERIC
084200        MOVE "L" TO ERR-LINE-TYPE
084300        MOVE "N_FINESS_GEOGRAPHIQUE" TO ERR-FIELD-NAME
084400        MOVE "*** INVALID/MISSING N-FINESS-GEOGRAPHIQUE" TO ERR-MESSAGE
084500        PERFORM 790-LOG-ERROR THRU 790-EXIT.
084600     IF RSFL-N-IMMATRICULATION-ASSURE = SPACES
084700        MOVE "L" TO ERR-LINE-TYPE
084800        MOVE "N_IMMATRICULATION_ASSURE" TO ERR-FIELD-NAME
084900        MOVE "*** MANDATORY N-IMMATRICULATION-ASSURE BLANK" TO ERR-MESSAGE
085000        PERFORM 790-LOG-ERROR THRU 790-EXIT.
085100     IF RSFL-RANG-BENEFICIAIRE NOT NUMERIC
085200        MOVE "L" TO ERR-LINE-TYPE
085300        MOVE "RANG_BENEFICIAIRE" TO ERR-FIELD-NAME
085400        MOVE "*** INVALID/MISSING RANG-BENEFICIAIRE" TO ERR-MESSAGE
085500        PERFORM 790-LOG-ERROR THRU 790-EXIT.
085600     IF RSFL-N-ENTREE = SPACES
085700        MOVE "L" TO ERR-LINE-TYPE
085800        MOVE "N_ENTREE" TO ERR-FIELD-NAME
085900        MOVE "*** MANDATORY N-ENTREE IS BLANK" TO ERR-MESSAGE
086000        PERFORM 790-LOG-ERROR THRU 790-EXIT.
086100     SET RSFL-ACTE-IDX TO 1.
086200     PERFORM 375-EDIT-ONE-ACTE THRU 375-EXIT
086300             VARYING RSFL-ACTE-IDX FROM 1 BY 1
086400             UNTIL RSFL-ACTE-IDX > 5.
086500 370-EXIT.
086600     EXIT.
086700
086800 375-EDIT-ONE-ACTE.
086900     IF RSFL-ACTE-IDX > 1
087000           AND RSFL-ACTE-CODE(RSFL-ACTE-IDX) = SPACES
087100******** ACTE2-5 ARE OPTIONAL - NOTHING ENTERED, NOTHING TO EDIT
087200        GO TO 375-EXIT.
087300     MOVE RSFL-ACTE-DATE(RSFL-ACTE-IDX) TO WS-DATE-CHECK-INPUT.
087400     PERFORM 310-CHECK-DATE-STRICT THRU 310-EXIT.
087500     IF NOT DATE-IS-VALID
087600        MOVE "L" TO ERR-LINE-TYPE
087700        MOVE "DATE_ACTEN" TO ERR-FIELD-NAME
087800        MOVE "*** INVALID DATE-ACTEN" TO ERR-MESSAGE
087900        PERFORM 790-LOG-ERROR THRU 790-EXIT.
088000     IF RSFL-ACTE-QUANTITE(RSFL-ACTE-IDX) NOT NUMERIC
088100        MOVE "L" TO ERR-LINE-TYPE
088200        MOVE "QUANTITE_ACTEN" TO ERR-FIELD-NAME
088300        MOVE "*** INVALID/MISSING QUANTITE-ACTEN" TO ERR-MESSAGE
088400        PERFORM 790-LOG-ERROR THRU 790-EXIT.
088500     IF RSFL-ACTE-CODE(RSFL-ACTE-IDX) = SPACES
088600        MOVE "L" TO ERR-LINE-TYPE
088700        MOVE "CODE_ACTEN" TO ERR-FIELD-NAME
088800        MOVE "*** MANDATORY CODE-ACTEN IS BLANK" TO ERR-MESSAGE
088900        PERFORM 790-LOG-ERROR THRU 790-EXIT.
089000 375-EXIT.
089100     EXIT.
089200
089300 500-EXPECTED-LINE-COUNT.
089400******** EXPECTEDLINECOUNTRULE - FILE MUST HAVE AT LEAST ONE
089500******** B OR C LINE, CHECKED AT LINE 0 (FILE LEVEL)
089600     MOVE SPACE TO ERR-LINE-TYPE.
089700     MOVE "STRUCTURAL" TO ERR-ERROR-TYPE.
089800     IF NOT B-OR-C-EXISTS
089900        MOVE "*** NO B OR C LINE FOUND IN THE EXTRACT" TO ERR-MESSAGE
090000        PERFORM 795-LOG-ERROR-STRUCTURAL THRU 795-EXIT.
090100 500-EXIT.
090200     EXIT.
090300
090400 520-DEPENDENCY-CHECK.
090500******** DEPENDENCYVALIDATIONRULE - L AND M LINES REQUIRE A C
090600******** LINE SOMEWHERE IN THE FILE. IF NEITHER L NOR M LINES
090700******** EXIST AT ALL, THERE IS NOTHING TO CHECK.
090800     MOVE SPACE TO ERR-LINE-TYPE.
090900     MOVE "DEPENDENCY_ERROR" TO ERR-ERROR-TYPE.
091000     IF NOT L-LINES-EXIST AND NOT M-LINES-EXIST
091100        GO TO 520-EXIT.
091200     IF C-LINE-EXISTS
091300        GO TO 520-EXIT.
091400     IF L-LINES-EXIST
091500        MOVE "*** DEPENDENCY ERROR - L LINES, NO C LINE" TO ERR-MESSAGE
091600        PERFORM 795-LOG-ERROR-STRUCTURAL THRU 795-EXIT.
091700     IF M-LINES-EXIST
091800        MOVE "*** DEPENDENCY ERROR - M LINES, NO C LINE" TO ERR-MESSAGE
091900        PERFORM 795-LOG-ERROR-STRUCTURAL THRU 795-EXIT.
092000 520-EXIT.
092100     EXIT.
092200
092300 530-BUILD-SEQ-TABLE.
092400******** SEQUENCEVALIDATIONRULE, PART 1 - ONE SEQUENCE ROW PER
092500******** DISTINCT N-ENTREE SEEN ON AN A LINE. AN A LINE WITH A
092600******** BLANK N-ENTREE IS EXCLUDED (081492 AK) - IT ALREADY GOT
092700******** A DATA-ERROR FROM 300-EDIT-A-LINE.
092800     IF WS-COUNT-A = 0
092900        MOVE SPACE TO ERR-LINE-TYPE
093000        MOVE "SEQUENCE_ERROR" TO ERR-ERROR-TYPE
093100        MOVE "*** MISSING TYPE A LINES" TO ERR-MESSAGE
093200        PERFORM 795-LOG-ERROR-STRUCTURAL THRU 795-EXIT
093300        GO TO 530-EXIT.
093400     PERFORM 535-BUILD-SEQ-ONE THRU 535-EXIT
093500             VARYING RSFA-IDX FROM 1 BY 1
093600             UNTIL RSFA-IDX > WS-COUNT-A.
093700 530-EXIT.
093800     EXIT.
093900
094000 535-BUILD-SEQ-ONE.
094100     MOVE RSFA-ENTRY(RSFA-IDX) TO RSFA-LINE.
094200     IF RSFA-N-ENTREE = SPACES
094300        GO TO 535-EXIT.
094400     ADD +1 TO WS-SEQ-COUNT.
094500     SET SEQ-IDX TO WS-SEQ-COUNT.
094600     MOVE RSFA-N-ENTREE TO SEQ-N-ENTREE(SEQ-IDX).
094700     MOVE RSFA-N-IMMATRICULATION-ASSURE TO SEQ-N-IMMAT(SEQ-IDX).
094800     MOVE RSFA-IDX TO SEQ-A-LINE-NUM(SEQ-IDX).
094900     MOVE "N" TO SEQ-HAS-B(SEQ-IDX) SEQ-HAS-C(SEQ-IDX)
095000                  SEQ-HAS-L(SEQ-IDX) SEQ-HAS-M(SEQ-IDX).
095100 535-EXIT.
095200     EXIT.
095300
095400 540-SEQUENCE-CHECK.
095500******** SEQUENCEVALIDATIONRULE, PART 2 - ATTACH EVERY NON-A
095600******** LINE TO ITS SEQUENCE BY N-ENTREE, THEN VALIDATE EACH
095700******** SEQUENCE IN 545-SEQUENCE-CHECK-ONE.
095800     IF WS-COUNT-A = 0
095900        GO TO 540-EXIT.
096000     PERFORM 542-ATTACH-B-LINES THRU 542-EXIT
096100             VARYING RSFB-IDX FROM 1 BY 1
096200             UNTIL RSFB-IDX > WS-COUNT-B.
096300     PERFORM 543-ATTACH-C-LINES THRU 543-EXIT
096400             VARYING RSFC-IDX FROM 1 BY 1
096500             UNTIL RSFC-IDX > WS-COUNT-C.
096600     PERFORM 544-ATTACH-L-LINES THRU 544-EXIT
096700             VARYING RSFL-IDX FROM 1 BY 1
096800             UNTIL RSFL-IDX > WS-COUNT-L.
096900     PERFORM 546-ATTACH-M-LINES THRU 546-EXIT
097000             VARYING RSFM-IDX FROM 1 BY 1
097100             UNTIL RSFM-IDX > WS-COUNT-M.
097200     PERFORM 547-ATTACH-H-LINES THRU 547-EXIT
097300             VARYING RSFH-IDX FROM 1 BY 1
097400             UNTIL RSFH-IDX > WS-COUNT-H.
097500     PERFORM 548-ATTACH-P-LINES THRU 548-EXIT
097600             VARYING RSFP-IDX FROM 1 BY 1
097700             UNTIL RSFP-IDX > WS-COUNT-P.
097800     PERFORM 545-SEQUENCE-CHECK-ONE THRU 545-EXIT
097900             VARYING SEQ-IDX FROM 1 BY 1
098000             UNTIL SEQ-IDX > WS-SEQ-COUNT.
098100 540-EXIT.
098200     EXIT.
098300
098400 542-ATTACH-B-LINES.
098500     MOVE "B" TO ERR-LINE-TYPE.
098600     MOVE "SEQUENCE_ERROR" TO ERR-ERROR-TYPE.
098700     MOVE RSFB-ENTRY(RSFB-IDX) TO RSFB-LINE.
098800     IF RSFB-N-ENTREE = SPACES
098900        MOVE "N_ENTREE" TO ERR-FIELD-NAME
099000        MOVE "*** MANDATORY N-ENTREE IS BLANK" TO ERR-MESSAGE
099100        MOVE "DATA_ERROR" TO ERR-ERROR-TYPE
099200        PERFORM 790-LOG-ERROR THRU 790-EXIT
099300        GO TO 542-EXIT.
099400     MOVE RSFB-N-ENTREE TO WS-SEQ-LOOKUP-KEY.
099500     PERFORM 550-FIND-SEQUENCE THRU 550-EXIT.
099600     IF NOT SEQ-WAS-FOUND
099700        MOVE "*** SEQUENCE ERROR - B LINE N-ENTREE UNKNOWN" TO ERR-MESSAGE
099800        MOVE "SEQUENCE_ERROR" TO ERR-ERROR-TYPE
099900        PERFORM 795-LOG-ERROR-STRUCTURAL THRU 795-EXIT
100000        GO TO 542-EXIT.
100100     MOVE "SEQUENCE_ERROR" TO ERR-ERROR-TYPE.
100200     MOVE "Y" TO SEQ-HAS-B(SEQ-IDX).
100300     IF RSFB-N-IMMATRICULATION-ASSURE NOT =
100400        SEQ-N-IMMAT(SEQ-IDX)
100500        MOVE "*** SEQUENCE ERROR - B LINE IMMAT VS A" TO ERR-MESSAGE
100600        PERFORM 795-LOG-ERROR-STRUCTURAL THRU 795-EXIT.
100700 542-EXIT.
100800     EXIT.
100900
101000 543-ATTACH-C-LINES.
101100     MOVE "C" TO ERR-LINE-TYPE.
101200     MOVE "SEQUENCE_ERROR" TO ERR-ERROR-TYPE.
101300     MOVE RSFC-ENTRY(RSFC-IDX) TO RSFC-LINE.
101400     IF RSFC-N-ENTREE = SPACES
101500        MOVE "N_ENTREE" TO ERR-FIELD-NAME
101600        MOVE "*** MANDATORY N-ENTREE IS BLANK" TO ERR-MESSAGE
101700        MOVE "DATA_ERROR" TO ERR-ERROR-TYPE
101800        PERFORM 790-LOG-ERROR THRU 790-EXIT
101900        GO TO 543-EXIT.
102000     MOVE RSFC-N-ENTREE TO WS-SEQ-LOOKUP-KEY.
102100     PERFORM 550-FIND-SEQUENCE THRU 550-EXIT.
102200     IF NOT SEQ-WAS-FOUND
102300        MOVE "*** SEQUENCE ERROR - C LINE N-ENTREE UNKNOWN" TO ERR-MESSAGE
102400        MOVE "SEQUENCE_ERROR" TO ERR-ERROR-TYPE
102500        PERFORM 795-LOG-ERROR-STRUCTURAL THRU 795-EXIT
102600        GO TO 543-EXIT.
102700     MOVE "SEQUENCE_ERROR" TO ERR-ERROR-TYPE.
102800     MOVE "Y" TO SEQ-HAS-C(SEQ-IDX).
102900     IF RSFC-N-IMMATRICULATION-ASSURE NOT =
103000        SEQ-N-IMMAT(SEQ-IDX)
103100        MOVE "*** SEQUENCE ERROR - C LINE IMMAT VS A" TO ERR-MESSAGE
103200        PERFORM 795-LOG-ERROR-STRUCTURAL THRU 795-EXIT.
103300 543-EXIT.
103400     EXIT.
103500
103600 544-ATTACH-L-LINES.
103700     MOVE "L" TO ERR-LINE-TYPE.
103800     MOVE "SEQUENCE_ERROR" TO ERR-ERROR-TYPE.
103900     MOVE RSFL-ENTRY(RSFL-IDX) TO RSFL-LINE.
104000     IF RSFL-N-ENTREE = SPACES
104100        MOVE "N_ENTREE" TO ERR-FIELD-NAME
104200        MOVE "*** MANDATORY N-ENTREE IS BLANK" TO ERR-MESSAGE
104300        MOVE "DATA_ERROR" TO ERR-ERROR-TYPE
104400        PERFORM 790-LOG-ERROR THRU 790-EXIT
104500        GO TO 544-EXIT.
104600     MOVE RSFL-N-ENTREE TO WS-SEQ-LOOKUP-KEY.
104700     PERFORM 550-FIND-SEQUENCE THRU 550-EXIT.
104800     IF NOT SEQ-WAS-FOUND
104900        MOVE "*** SEQUENCE ERROR - L LINE N-ENTREE UNKNOWN" TO ERR-MESSAGE
105000        MOVE "SEQUENCE_ERROR" TO ERR-ERROR-TYPE
105100        PERFORM 795-LOG-ERROR-STRUCTURAL THRU 795-EXIT
105200        GO TO 544-EXIT.
105300     MOVE "SEQUENCE_ERROR" TO ERR-ERROR-TYPE.
105400     MOVE "Y" TO SEQ-HAS-L(SEQ-IDX).
105500     IF RSFL-N-IMMATRICULATION-ASSURE NOT =
105600        SEQ-N-IMMAT(SEQ-IDX)
105700        MOVE "*** SEQUENCE ERROR - L LINE IMMAT VS A" TO ERR-MESSAGE
105800        PERFORM 795-LOG-ERROR-STRUCTURAL THRU 795-EXIT.
105900 544-EXIT.
106000     EXIT.
106100
106200 546-ATTACH-M-LINES.
106300     MOVE "M" TO ERR-LINE-TYPE.
106400     MOVE "SEQUENCE_ERROR" TO ERR-ERROR-TYPE.
106500     MOVE RSFM-ENTRY(RSFM-IDX) TO RSFM-LINE.
106600     IF RSFM-N-ENTREE = SPACES
106700        MOVE "N_ENTREE" TO ERR-FIELD-NAME
106800        MOVE "*** MANDATORY N-ENTREE IS BLANK" TO ERR-MESSAGE
106900        MOVE "DATA_ERROR" TO ERR-ERROR-TYPE
107000        PERFORM 790-LOG-ERROR THRU 790-EXIT
107100        GO TO 546-EXIT.
107200     MOVE RSFM-N-ENTREE TO WS-SEQ-LOOKUP-KEY.
107300     PERFORM 550-FIND-SEQUENCE THRU 550-EXIT.
107400     IF NOT SEQ-WAS-FOUND
107500        MOVE "*** SEQUENCE ERROR - M LINE N-ENTREE UNKNOWN" TO ERR-MESSAGE
107600        MOVE "SEQUENCE_ERROR" TO ERR-ERROR-TYPE
107700        PERFORM 795-LOG-ERROR-STRUCTURAL THRU 795-EXIT
107800        GO TO 546-EXIT.
107900     MOVE "SEQUENCE_ERROR" TO ERR-ERROR-TYPE.
108000     MOVE "Y" TO SEQ-HAS-M(SEQ-IDX).
108100     IF RSFM-N-IMMATRICULATION-ASSURE NOT =
108200        SEQ-N-IMMAT(SEQ-IDX)
108300        MOVE "*** SEQUENCE ERROR - M LINE IMMAT VS A" TO ERR-MESSAGE
108400        PERFORM 795-LOG-ERROR-STRUCTURAL THRU 795-EXIT.
108500 546-EXIT.
108600     EXIT.
108700
108800 547-ATTACH-H-LINES.
108900******** SEQUENCEVALIDATIONRULE COVERS H LINES TOO (081601 PH - THE
109000******** ORIGINAL CUT OF THIS RULE ONLY WALKED B/C/L/M, H AND P
109100******** NEVER GOT RESOLVED AGAINST THE SEQUENCE TABLE AT ALL).
109200     MOVE "H" TO ERR-LINE-TYPE.
109300     MOVE "SEQUENCE_ERROR" TO ERR-ERROR-TYPE.
109400     MOVE RSFH-ENTRY(RSFH-IDX) TO RSFH-LINE.
109500     IF RSFH-N-ENTREE = SPACES
109600        MOVE "N_ENTREE" TO ERR-FIELD-NAME
109700        MOVE "*** MANDATORY N-ENTREE IS BLANK" TO ERR-MESSAGE
109800        MOVE "DATA_ERROR" TO ERR-ERROR-TYPE
109900        PERFORM 790-LOG-ERROR THRU 790-EXIT
110000        GO TO 547-EXIT.
110100     MOVE RSFH-N-ENTREE TO WS-SEQ-LOOKUP-KEY.
110200     PERFORM 550-FIND-SEQUENCE THRU 550-EXIT.
110300     IF NOT SEQ-WAS-FOUND
110400        MOVE "*** SEQUENCE ERROR - H LINE N-ENTREE UNKNOWN" TO ERR-MESSAGE
110500        MOVE "SEQUENCE_ERROR" TO ERR-ERROR-TYPE
110600        PERFORM 795-LOG-ERROR-STRUCTURAL THRU 795-EXIT
110700        GO TO 547-EXIT.
110800     IF RSFH-N-IMMATRICULATION-ASSURE NOT =
110900        SEQ-N-IMMAT(SEQ-IDX)
111000        MOVE "*** SEQUENCE ERROR - H LINE IMMAT VS A" TO ERR-MESSAGE
111100        PERFORM 795-LOG-ERROR-STRUCTURAL THRU 795-EXIT.
111200 547-EXIT.
111300     EXIT.
111400
111500 548-ATTACH-P-LINES.
111600******** SAME COVERAGE FOR P LINES AS 547 GIVES H LINES (081601 PH).
111700     MOVE "P" TO ERR-LINE-TYPE.
111800     MOVE "SEQUENCE_ERROR" TO ERR-ERROR-TYPE.
111900     MOVE RSFP-ENTRY(RSFP-IDX) TO RSFP-LINE.
112000     IF RSFP-N-ENTREE = SPACES
112100        MOVE "N_ENTREE" TO ERR-FIELD-NAME
112200        MOVE "*** MANDATORY N-ENTREE IS BLANK" TO ERR-MESSAGE
112300        MOVE "DATA_ERROR" TO ERR-ERROR-TYPE
112400        PERFORM 790-LOG-ERROR THRU 790-EXIT
112500        GO TO 548-EXIT.
112600     MOVE RSFP-N-ENTREE TO WS-SEQ-LOOKUP-KEY.
112700     PERFORM 550-FIND-SEQUENCE THRU 550-EXIT.
112800     IF NOT SEQ-WAS-FOUND
112900        MOVE "*** SEQUENCE ERROR - P LINE N-ENTREE UNKNOWN" TO ERR-MESSAGE
113000        MOVE "SEQUENCE_ERROR" TO ERR-ERROR-TYPE
113100        PERFORM 795-LOG-ERROR-STRUCTURAL THRU 795-EXIT
113200        GO TO 548-EXIT.
113300     IF RSFP-N-IMMATRICULATION-ASSURE NOT =
113400        SEQ-N-IMMAT(SEQ-IDX)
113500        MOVE "*** SEQUENCE ERROR - P LINE IMMAT VS A" TO ERR-MESSAGE
113600        PERFORM 795-LOG-ERROR-STRUCTURAL THRU 795-EXIT.
113700 548-EXIT.
113800     EXIT.
113900
114000 545-SEQUENCE-CHECK-ONE.
114100******** PER-SEQUENCE CHECK - EVERY SEQUENCE NEEDS A B OR C,
114200******** AND (091513 AK) L/M WITHOUT A SIBLING C IS FLAGGED
114300******** HERE TOO, AT SEQUENCE GRANULARITY, NOT JUST IN 520.
114400     MOVE SPACE TO ERR-LINE-TYPE.
114500     MOVE "SEQUENCE_ERROR" TO ERR-ERROR-TYPE.
114600     IF SEQ-HAS-B(SEQ-IDX) = "N" AND SEQ-HAS-C(SEQ-IDX) = "N"
114700        MOVE "*** SEQUENCE HAS NO B OR C LINE" TO ERR-MESSAGE
114800        PERFORM 795-LOG-ERROR-STRUCTURAL THRU 795-EXIT.
114900     IF SEQ-HAS-C(SEQ-IDX) = "N"
115000        IF SEQ-HAS-L(SEQ-IDX) = "Y"
115100           MOVE "*** SEQUENCE HAS AN L LINE BUT NO C LINE" TO ERR-MESSAGE
115200           PERFORM 795-LOG-ERROR-STRUCTURAL THRU 795-EXIT.
115300        IF SEQ-HAS-M(SEQ-IDX) = "Y"
115400           MOVE "*** SEQUENCE HAS AN M LINE BUT NO C LINE" TO ERR-MESSAGE
115500           PERFORM 795-LOG-ERROR-STRUCTURAL THRU 795-EXIT.
115600 545-EXIT.
115700     EXIT.
115800
115900 550-FIND-SEQUENCE.
116000******** LOOKS UP THE N-ENTREE PASSED IN AGAINST RSFSEQ-TABLE.
116100******** ON RETURN, SEQ-IDX POINTS AT THE MATCHING ROW AND
116200******** SEQ-WAS-FOUND IS "Y" - OR SEQ-WAS-FOUND IS "N".
116300     MOVE "N" TO WS-SEQ-FOUND-SW.
116400     SET SEQ-IDX TO 1.
116500     SEARCH RSFSEQ-ENTRY
116600        AT END
116700           MOVE "N" TO WS-SEQ-FOUND-SW
116800        WHEN SEQ-N-ENTREE(SEQ-IDX) = WS-SEQ-LOOKUP-KEY
116900           MOVE "Y" TO WS-SEQ-FOUND-SW
117000     END-SEARCH.
117100 550-EXIT.
117200     EXIT.
117300
117400 560-LINE-ORDER-CHECK.
117500******** LINEORDERVALIDATIONRULE, FULLY IMPLEMENTED (020497 MM)
117600******** - RUNS RIGHT HERE, WHILE THE PHYSICAL ORDER IS STILL
117700******** VISIBLE, INSTEAD OF THE SYSTEM_ERROR PLACEHOLDER THE
117800******** BUREAU'S OWN SOFTWARE SHIPS.
117900     IF WS-CURRENT-LINE-TYPE = SPACE
118000        GO TO 560-EXIT.
118100     MOVE WS-CURRENT-LINE-TYPE TO ERR-LINE-TYPE.
118200     MOVE "STRUCTURAL" TO ERR-ERROR-TYPE.
118300     IF NOT FIRST-PHYSICAL-LINE
118400        GO TO 562-CHECK-M-L-ORDER.
118500     MOVE "N" TO WS-FIRST-LINE-SW.
118600     IF WS-CURRENT-LINE-TYPE = "A"
118700        GO TO 560-EXIT.
118800     MOVE "*** FIRST PHYSICAL LINE OF THE EXTRACT IS NOT A" TO ERR-MESSAGE
118900     PERFORM 795-LOG-ERROR-STRUCTURAL THRU 795-EXIT
119000     GO TO 560-EXIT.
119100 562-CHECK-M-L-ORDER.
119200     IF (WS-CURRENT-LINE-TYPE = "M" OR WS-CURRENT-LINE-TYPE = "L")
119300           AND NOT SAW-C-SINCE-LAST-A
119400        MOVE "*** M/L LINE NOT PRECEDED BY A C LINE" TO ERR-MESSAGE
119500        PERFORM 795-LOG-ERROR-STRUCTURAL THRU 795-EXIT.
119600 560-EXIT.
119700     EXIT.
119800
119900 570-KEY-FIELD-MATCH-CHECK.
120000******** KEYFIELDMATCHVALIDATIONRULE, FULLY IMPLEMENTED (020497
120100******** MM) - EVERY DEPENDENT LINE'S IMMAT/ENTREE MUST EQUAL
120200******** THE MOST RECENT A LINE'S. A DEPENDENT LINE SEEN BEFORE
120300******** ANY A LINE IS A STRUCTURAL ERROR.
120400     IF WS-CURRENT-LINE-TYPE = SPACE OR WS-CURRENT-LINE-TYPE = "A"
120500        GO TO 570-EXIT.
120600     MOVE WS-CURRENT-LINE-TYPE TO ERR-LINE-TYPE.
120700     MOVE "STRUCTURAL" TO ERR-ERROR-TYPE.
120800     IF NOT ANY-A-SEEN
120900        MOVE "*** DEPENDENT LINE APPEARS BEFORE ANY A LINE" TO ERR-MESSAGE
121000        PERFORM 795-LOG-ERROR-STRUCTURAL THRU 795-EXIT
121100        GO TO 570-EXIT.
121200     EVALUATE WS-CURRENT-LINE-TYPE
121300         WHEN "B"
121400             IF RSFB-N-ENTREE NOT = WS-CURRENT-A-ENTREE OR
121500                RSFB-N-IMMATRICULATION-ASSURE NOT =
121600                   WS-CURRENT-A-IMMAT
121700                MOVE "*** B LINE KEY DOES NOT MATCH A LINE" TO ERR-MESSAGE
121800                PERFORM 795-LOG-ERROR-STRUCTURAL THRU 795-EXIT
121900         WHEN "C"
122000             IF RSFC-N-ENTREE NOT = WS-CURRENT-A-ENTREE OR
122100                RSFC-N-IMMATRICULATION-ASSURE NOT =
122200                   WS-CURRENT-A-IMMAT
122300                MOVE "*** C LINE KEY DOES NOT MATCH A LINE" TO ERR-MESSAGE
122400                PERFORM 795-LOG-ERROR-STRUCTURAL THRU 795-EXIT
122500         WHEN "H"
122600             IF RSFH-N-ENTREE NOT = WS-CURRENT-A-ENTREE OR
122700                RSFH-N-IMMATRICULATION-ASSURE NOT =
122800                   WS-CURRENT-A-IMMAT
122900                MOVE "*** H LINE KEY DOES NOT MATCH A LINE" TO ERR-MESSAGE
123000                PERFORM 795-LOG-ERROR-STRUCTURAL THRU 795-EXIT
123100         WHEN "M"
123200             IF RSFM-N-ENTREE NOT = WS-CURRENT-A-ENTREE OR
123300                RSFM-N-IMMATRICULATION-ASSURE NOT =
123400                   WS-CURRENT-A-IMMAT
123500                MOVE "*** M LINE KEY DOES NOT MATCH A LINE" TO ERR-MESSAGE
123600                PERFORM 795-LOG-ERROR-STRUCTURAL THRU 795-EXIT
123700         WHEN "P"
123800             IF RSFP-N-ENTREE NOT = WS-CURRENT-A-ENTREE OR
123900                RSFP-N-IMMATRICULATION-ASSURE NOT =
124000                   WS-CURRENT-A-IMMAT
124100                MOVE "*** P LINE KEY DOES NOT MATCH A LINE" TO ERR-MESSAGE
124200                PERFORM 795-LOG-ERROR-STRUCTURAL THRU 795-EXIT
124300         WHEN "L"
124400             IF RSFL-N-ENTREE NOT = WS-CURRENT-A-ENTREE OR
124500                RSFL-N-IMMATRICULATION-ASSURE NOT =
124600                   WS-CURRENT-A-IMMAT
124700                MOVE "*** L LINE KEY DOES NOT MATCH A LINE" TO ERR-MESSAGE
124800                PERFORM 795-LOG-ERROR-STRUCTURAL THRU 795-EXIT
124900     END-EVALUATE.
125000 570-EXIT.
125100     EXIT.
125200
125300 790-LOG-ERROR.
125400******** COMMON ERROR-LOGGING HELPER - CALLED FROM EVERY FIELD
125500******** EDIT WITH THE LINE TYPE, FIELD NAME AND MESSAGE. LINE
125600******** NUMBER IS THE ORDINAL OF THIS RECORD WITHIN ITS OWN
125700******** LINE TYPE'S LIST (THE NTH A-LINE, NTH B-LINE, ETC.) -
125800******** NOT THE PHYSICAL LINE OF THE EXTRACT (092904 PH, PER
125900******** COMPLAINT THAT TWO SHOPS READING THE SAME ERROR REPORT
126000******** COULDN'T FIND LINE 1 OF 400 B-LINES BY COUNTING RECORDS
126100******** OF EVERY TYPE). CAPS THE TOTAL AT 9999999 SO A RUNAWAY
126200******** EXTRACT CANNOT LOOP THE ERROR-RPT-FILE FOREVER.
126300     IF TOTAL-ERRORS > 9999999
126400        GO TO 790-EXIT.
126500     EVALUATE ERR-LINE-TYPE
126600        WHEN "A"  MOVE WS-COUNT-A TO ERR-LINE-NUMBER
126700        WHEN "B"  MOVE WS-COUNT-B TO ERR-LINE-NUMBER
126800        WHEN "C"  MOVE WS-COUNT-C TO ERR-LINE-NUMBER
126900        WHEN "H"  MOVE WS-COUNT-H TO ERR-LINE-NUMBER
127000        WHEN "M"  MOVE WS-COUNT-M TO ERR-LINE-NUMBER
127100        WHEN "P"  MOVE WS-COUNT-P TO ERR-LINE-NUMBER
127200        WHEN "L"  MOVE WS-COUNT-L TO ERR-LINE-NUMBER
127300        WHEN OTHER MOVE WS-PHYSICAL-LINE-NUM TO ERR-LINE-NUMBER
127400     END-EVALUATE.
127500     MOVE "DATA_ERROR" TO ERR-ERROR-TYPE.
127600     PERFORM 792-WRITE-ERROR-AND-BUMP THRU 792-EXIT.
127700 790-EXIT.
127800     EXIT.
127900
128000 795-LOG-ERROR-STRUCTURAL.
128100******** SAME AS 790 BUT FOR THE FILE/SEQUENCE-LEVEL RULES,
128200******** WHICH HAVE NO SINGLE FIELD NAME AND ARE REPORTED AT
128300******** LINE NUMBER 0 PER SPEC. THE CALLER HAS ALREADY MOVED
128400******** THE RIGHT ERR-LINE-TYPE/ERR-ERROR-TYPE IN - SEE THE
128500******** TOP OF WHICHEVER 500/520/530/540/560/570 PARAGRAPH
128600******** GOT US HERE.
128700     IF TOTAL-ERRORS > 9999999
128800        GO TO 795-EXIT.
128900     MOVE ZERO TO ERR-LINE-NUMBER.
129000     MOVE SPACES TO ERR-FIELD-NAME.
129100     PERFORM 792-WRITE-ERROR-AND-BUMP THRU 792-EXIT.
129200 795-EXIT.
129300     EXIT.
129400
129500 792-WRITE-ERROR-AND-BUMP.
129600******** 081710 RH - SHARED TAIL FOR 790/795.  WRITES THE PER-
129700******** LINE-TYPE CONTROL-BREAK HEADER THE FIRST TIME THIS
129800******** RUN LOGS AN ERROR AGAINST A NEW ERR-LINE-TYPE, BUMPS
129900******** THAT TYPE'S RUNNING TOTAL AND THE GRAND TOTAL, THEN
130000******** WRITES THE DETAIL LINE ITSELF.
130100     IF ERR-LINE-TYPE NOT = WS-LAST-ERR-HDR-TYPE
130200        MOVE ERR-LINE-TYPE TO ERR-HDR-LINE-TYPE
130300        WRITE RSF-ERROR-HEADER-LINE
130400        MOVE ERR-LINE-TYPE TO WS-LAST-ERR-HDR-TYPE.
130500     EVALUATE ERR-LINE-TYPE
130600         WHEN "A"  ADD +1 TO WS-ERR-COUNT-A
130700         WHEN "B"  ADD +1 TO WS-ERR-COUNT-B
130800         WHEN "C"  ADD +1 TO WS-ERR-COUNT-C
130900         WHEN "H"  ADD +1 TO WS-ERR-COUNT-H
131000         WHEN "M"  ADD +1 TO WS-ERR-COUNT-M
131100         WHEN "P"  ADD +1 TO WS-ERR-COUNT-P
131200         WHEN "L"  ADD +1 TO WS-ERR-COUNT-L
131300         WHEN OTHER
131400******** SPACE (FILE-LEVEL ERROR) - NO PER-TYPE BUCKET, ROLLS
131500******** INTO THE GRAND TOTAL ONLY
131600             CONTINUE
131700     END-EVALUATE.
131800     ADD +1 TO WS-ERR-COUNT-GRAND-TOTAL.
131900     WRITE RSF-ERROR-LINE.
132000     ADD +1 TO TOTAL-ERRORS.
132100 792-EXIT.
132200     EXIT.
132300
132400 800-OPEN-FILES.
132500     OPEN INPUT RSF-INPUT-FILE.
132600     OPEN OUTPUT ERROR-RPT-FILE, SYSOUT.
132700 800-EXIT.
132800     EXIT.
132900
133000 850-CLOSE-FILES.
133100     CLOSE RSF-INPUT-FILE, ERROR-RPT-FILE, SYSOUT.
133200 850-EXIT.
133300     EXIT.
133400
133500 900-WRITE-ERROR-RPT.
133600******** RUN-ORDER OF THE REMAINING STRUCTURAL/SEQUENCE RULES -
133700******** FIELDVALIDATION ALREADY RAN AS EACH LINE WAS STORED,
133800******** LINEORDER/KEYFIELDMATCH ALREADY RAN AS EACH LINE WAS
133900******** READ - THIS IS JUST THE ORDER THE SPEC DOCUMENTS.
134000     PERFORM 500-EXPECTED-LINE-COUNT THRU 500-EXIT.
134100     PERFORM 530-BUILD-SEQ-TABLE THRU 530-EXIT.
134200     PERFORM 540-SEQUENCE-CHECK THRU 540-EXIT.
134300     PERFORM 520-DEPENDENCY-CHECK THRU 520-EXIT.
134400******** 081710 RH - GRAND-TOTAL TRAILER, ONE PER REPORT
134500     MOVE WS-ERR-COUNT-A TO ERR-TOT-COUNT-A.
134600     MOVE WS-ERR-COUNT-B TO ERR-TOT-COUNT-B.
134700     MOVE WS-ERR-COUNT-C TO ERR-TOT-COUNT-C.
134800     MOVE WS-ERR-COUNT-H TO ERR-TOT-COUNT-H.
134900     MOVE WS-ERR-COUNT-M TO ERR-TOT-COUNT-M.
135000     MOVE WS-ERR-COUNT-P TO ERR-TOT-COUNT-P.
135100     MOVE WS-ERR-COUNT-L TO ERR-TOT-COUNT-L.
135200     MOVE WS-ERR-COUNT-GRAND-TOTAL TO ERR-TOT-GRAND-TOTAL.
135300     WRITE RSF-ERROR-TOTALS-LINE.
135400 900-EXIT.
135500     EXIT.
135600
135700 999-CLEANUP.
135800     PERFORM 900-WRITE-ERROR-RPT THRU 900-EXIT.
135900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
136000     DISPLAY "** LINES READ **".
136100     DISPLAY RECORDS-READ.
136200     DISPLAY "** A/B/C/H/M/P/L COUNTS **".
136300     DISPLAY WS-LINE-COUNTS.
136400     DISPLAY "** TOTAL ERRORS **".
136500     DISPLAY TOTAL-ERRORS.
136600     DISPLAY "******** NORMAL END OF JOB RSFEDIT ********".
136700 999-EXIT.
136800     EXIT.
136900
137000 1000-ABEND-RTN.
137100     WRITE SYSOUT-REC FROM ABEND-REC.
137200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
137300     DISPLAY "*** ABNORMAL END OF JOB - RSFEDIT ***" UPON CONSOLE.
137400     DIVIDE ZERO-VAL INTO ONE-VAL.
