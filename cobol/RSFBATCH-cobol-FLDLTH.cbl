000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FLDLTH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/15/82.
000700 DATE-COMPILED. 11/15/82.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    REMARKS - CALLED SUBPROGRAM.  RETURNS THE LENGTH OF TEXT1
001100*    WITH TRAILING SPACES STRIPPED - I.E. HOW MANY CHARACTERS
001200*    WERE ACTUALLY TYPED INTO THE LIGNES EXTRACT CELL BEFORE THE
001300*    READ ROUTINE PADDED IT OUT TO THE FIXED COLUMN WIDTH.  USED
001400*    BY RSFXLIN'S EXACT-LENGTH FIELDSPEC CHECK (A CELL WHOSE RAW
001500*    LENGTH DOES NOT EQUAL THE SPEC LENGTH EXACTLY IS A DATA
001600*    ERROR - SEE RSFXLIN 300-EDIT-LIGNES-ROW).
001700******************************************************************
001800*    CHANGE LOG
001900*    111582 JS  INITIAL VERSION - LIFTED THE TRAILING-SPACE
002000*                TALLY OUT OF STRLTH AND DROPPED THE REVERSE/
002100*                LENGTH-OF FUNCTION CALLS, NEITHER OF WHICH THIS
002200*                SHOP'S COMPILER SUPPORTS
002300*    030886 AK  RETURN-LTH IS NOW SET TO ZERO (NOT ADDED TO)
002400*                WHEN TEXT1 IS ALL SPACES - OLD STRLTH LOGIC LEFT
002500*                WHATEVER GARBAGE WAS IN RETURN-LTH ON ENTRY
002600*    011399 JS  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE, NO
002700*                CHANGE REQUIRED
002800*    091702 PH  TEXT1 WIDENED FROM 80 TO 255 BYTES TO COVER THE
002900*                WIDEST LIGNES COLUMN (CODE_ACTE TABLE ENTRIES
003000*                ASIDE - NO SINGLE CELL EXCEEDS 255)
003100*    052213 RH  RSFXLIN CALLS THIS ROUTINE ONCE FOR EVERY CELL OF
003200*                EVERY ROW OF THE LIGNES EXTRACT - ON A BIG STAY
003300*                FILE THAT IS A LOT OF INSPECT CYCLES AGAINST A
003400*                255-BYTE FIELD.  SPLIT THE SCAN INTO HALF/
003500*                QUARTER LOOKUPS (TEXT1-AS-HALVES, TEXT1-AS-
003600*                2ND-QTRS) SO INSPECT ONLY EVER WALKS THE ONE
003700*                SLICE WHERE THE DATA ACTUALLY ENDS, NOT THE
003800*                WHOLE 255 BYTES EVERY TIME.  MEASURED CPU TIME
003900*                ON THE RSFXLIN STEP DOWN NOTICEABLY IN THE NEXT
004000*                MONTH-END RUN
004100******************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 WORKING-STORAGE SECTION.
005600 77  WS-TRAILING-SPACE-COUNT      PIC 9(03) COMP.
005700
005800 LINKAGE SECTION.
005900 01  TEXT1                        PIC X(255).
006000
006100** 052213 RH - FIRST CUT OF THE BISECTION - IS THE CONTENT IN
006200** THE FRONT HALF OR THE BACK HALF OF THE CELL
006300 01  TEXT1-AS-HALVES REDEFINES TEXT1.
006400     05  TEXT1-FIRST-HALF         PIC X(128).
006500     05  TEXT1-SECOND-HALF        PIC X(127).
006600
006700** 052213 RH - SECOND CUT - ONLY CONSULTED WHEN THE BACK HALF
006800** IS NOT ALL SPACES, TO PIN DOWN WHICH QUARTER OF THE CELL
006900** THE TYPED-IN DATA ACTUALLY ENDS IN
007000 01  TEXT1-AS-2ND-QTRS REDEFINES TEXT1.
007100     05  FILLER                   PIC X(128).
007200     05  TEXT1-3RD-QTR            PIC X(64).
007300     05  TEXT1-4TH-QTR            PIC X(63).
007400
007500** ORIGINAL FAST PATH - IF THE VERY LAST BYTE OF THE CELL IS
007600** NOT A SPACE THE CELL IS FULL AND NO SCAN IS NEEDED AT ALL
007700 01  TEXT1-AS-LAST-BYTE REDEFINES TEXT1.
007800     05  FILLER                   PIC X(254).
007900     05  TEXT1-LAST-BYTE          PIC X(01).
008000
008100 01  RETURN-LTH                   PIC S9(04) COMP.
008200
008300 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
008400 000-MAINLINE.
008500     MOVE 0 TO RETURN-LTH.
008600     IF TEXT1 = SPACES
008700        GO TO 000-EXIT.
008800     IF TEXT1-LAST-BYTE NOT = SPACE
008900        MOVE 255 TO RETURN-LTH
009000        GO TO 000-EXIT.
009100     IF TEXT1-SECOND-HALF = SPACES
009200        PERFORM 100-SCAN-FIRST-HALF THRU 100-EXIT
009300        GO TO 000-EXIT.
009400     IF TEXT1-4TH-QTR = SPACES
009500        PERFORM 200-SCAN-3RD-QTR THRU 200-EXIT
009600        GO TO 000-EXIT.
009700     PERFORM 300-SCAN-4TH-QTR THRU 300-EXIT.
009800 000-EXIT.
009900     GOBACK.
010000
010100** SECOND HALF IS ALL SPACES - THE DATA ENDS SOMEWHERE IN THE
010200** FIRST 128 BYTES, AND ONLY THOSE 128 NEED TO BE WALKED
010300 100-SCAN-FIRST-HALF.
010400     MOVE 0 TO WS-TRAILING-SPACE-COUNT.
010500     INSPECT TEXT1-FIRST-HALF TALLYING WS-TRAILING-SPACE-COUNT
010600             FOR TRAILING SPACES.
010700     COMPUTE RETURN-LTH = 128 - WS-TRAILING-SPACE-COUNT.
010800 100-EXIT.
010900     EXIT.
011000
011100** SECOND HALF HAS CONTENT BUT THE 4TH QUARTER IS BLANK - THE
011200** DATA ENDS IN THE 3RD QUARTER (BYTES 129-192)
011300 200-SCAN-3RD-QTR.
011400     MOVE 0 TO WS-TRAILING-SPACE-COUNT.
011500     INSPECT TEXT1-3RD-QTR TALLYING WS-TRAILING-SPACE-COUNT
011600             FOR TRAILING SPACES.
011700     COMPUTE RETURN-LTH = 128 + 64 - WS-TRAILING-SPACE-COUNT.
011800 200-EXIT.
011900     EXIT.
012000
012100** DATA RUNS ALL THE WAY INTO THE 4TH QUARTER (BYTES 193-255)
012200 300-SCAN-4TH-QTR.
012300     MOVE 0 TO WS-TRAILING-SPACE-COUNT.
012400     INSPECT TEXT1-4TH-QTR TALLYING WS-TRAILING-SPACE-COUNT
012500             FOR TRAILING SPACES.
012600     COMPUTE RETURN-LTH = 128 + 64 + 63 - WS-TRAILING-SPACE-COUNT.
012700 300-EXIT.
012800     EXIT.
