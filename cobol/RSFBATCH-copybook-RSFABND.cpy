000100******************************************************************
000200*    COPYBOOK RSFABND                                            *
000300*    ABEND/SYSOUT DIAGNOSTIC LINE - COPY ABENDREC IN EVERY       *
000400*    RSFBATCH PROGRAM, ADAPTED FROM THE SHOP'S STANDARD          *
000500*    ABENDREC MEMBER (WRITTEN TO SYSOUT-REC, PIC X(100), VIA     *
000600*    1000-ABEND-RTN IN EACH PROGRAM).                            *
000700******************************************************************
000800*    111502 PH  INITIAL LAYOUT - SAME SHAPE AS THE STANDARD      *
000900*                ABENDREC MEMBER THIS SHOP COPIES EVERYWHERE     *
001000*    021511 LK  ADDED ZERO-VAL/ONE-VAL - 1000-ABEND-RTN IN       *
001100*                EVERY RSFBATCH PROGRAM FORCES THE ABEND VIA     *
001200*                DIVIDE ZERO-VAL INTO ONE-VAL, BUT NEITHER WAS    *
001300*                EVER DECLARED (THEY CAME FROM PATDALY/TREATMNT  *
001400*                ON THE OLD PATIENT SYSTEM, WHICH THIS SHOP      *
001500*                NEVER COPIES INTO RSFBATCH) - DECLARED HERE SO  *
001600*                EVERY RSFBATCH PROGRAM'S COPY RSFABND PICKS     *
001700*                THEM UP                                        *
001800******************************************************************
001900 01  ABEND-REC.
002000     05  ABEND-PROGRAM-ID                PIC X(08).
002100     05  ABEND-REASON                    PIC X(60).
002200     05  ACTUAL-VAL                      PIC X(20).
002300     05  FILLER                          PIC X(12).
002400
002500 77  ZERO-VAL                            PIC 9(01) COMP VALUE 0.
002600 77  ONE-VAL                             PIC 9(01) COMP VALUE 1.
