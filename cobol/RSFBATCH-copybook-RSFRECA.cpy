000100******************************************************************
000200*    COPYBOOK RSFRECA                                            *
000300*    RSF LINE TYPE A  -  PATIENT / STAY HEADER RECORD             *
000400*    ONE RECORD PER N-ENTREE (SEJOUR).  CARRIES THE PATIENT KEY   *
000500*    AND THE STAY-LEVEL REIMBURSEMENT TOTALS.                    *
000600*------------------------------------------------------------------
000700*    111502 PH  INITIAL LAYOUT FOR THE CURRENT RSF COLUMN MAPPING   *
000800*    061603 PH  ADDED DATE-NAISSANCE-X REDEFINES FOR DD/MM/YYYY  *
000900*                BREAKOUT USED BY THE SEQUENCE-CHECK PARAGRAPHS  *
001000*    081503 PH  DATE-NAISSANCE-X-CCYY WIDENED TO 4 DIGITS - WAS  *
001100*                LOSING THE CENTURY ACROSS THE REDEFINES ABOVE   *
001200*    092807 LK  AUDIT REQUEST FOR A REDEFINES OVER THE TOTALS    *
001300*                FIELDS CAME BACK UNFUNDED - NOT ADDED           *
001400******************************************************************
001500 01  RSFA-LINE.
001600     05  RSFA-TYPE-ENREGISTREMENT       PIC X(01).
001700     05  RSFA-N-FINESS-EPMSI            PIC 9(09).
001800     05  RSFA-N-FINESS-GEOGRAPHIQUE     PIC 9(09).
001900     05  RSFA-SEXE                      PIC X(01).
002000     05  RSFA-CODE-CIVILITE             PIC X(01).
002100     05  RSFA-N-IMMATRICULATION-ASSURE  PIC X(32).
002200     05  RSFA-CLE-N-IMMATRICULATION     PIC X(02).
002300     05  RSFA-RANG-BENEFICIAIRE         PIC 9(03).
002400     05  RSFA-N-ENTREE                  PIC X(09).
002500     05  RSFA-N-IMMAT-INDIVIDUEL        PIC X(32).
002600     05  RSFA-CLE-N-IMMAT-INDIVIDUEL    PIC X(02).
002700     05  RSFA-INDICATEUR-PARCOURS-SOINS PIC X(01).
002800     05  RSFA-NATURE-OPERATION          PIC X(01).
002900     05  RSFA-NATURE-ASSURANCE          PIC X(02).
003000     05  RSFA-TYPE-CONTRAT-ORG-COMPL    PIC X(02).
003100     05  RSFA-JUSTIF-EXO-TM             PIC X(01).
003200     05  RSFA-SEJOUR-FACTURABLE-AM      PIC X(01).
003300     05  FILLER                         PIC X(01).
003400     05  RSFA-MOTIF-NON-FACTURATION     PIC X(01).
003500     05  RSFA-CODE-GD-REGIME            PIC X(02).
003600     05  RSFA-DATE-NAISSANCE            PIC X(08).
003700     05  RSFA-RANG-NAISSANCE            PIC 9(01).
003800     05  RSFA-DATE-ENTREE               PIC X(08).
003900     05  RSFA-DATE-SORTIE               PIC X(08).
004000     05  RSFA-CODE-POSTAL-RESIDENCE     PIC 9(05).
004100     05  RSFA-TOTAL-BASE-REMBOURSEMENT  PIC 9(08).
004200     05  RSFA-TOTAL-REMBOURSABLE-AMO    PIC 9(08).
004300     05  RSFA-TOTAL-HONORAIRE-FACTURE   PIC 9(08).
004400     05  RSFA-TOTAL-HONORAIRE-REMB-AM   PIC 9(08).
004500     05  RSFA-TOTAL-PARTIC-AVANT-OC     PIC 9(08).
004600     05  RSFA-TOTAL-REMBOURSABLE-OC-PH  PIC 9(08).
004700     05  RSFA-TOTAL-REMB-OC-HONOR       PIC 9(08).
004800     05  RSFA-MONTANT-TOTAL-FACTUREPH   PIC 9(08).
004900     05  RSFA-NUMERO-A                  PIC X(05).
005000
005100** ONLY REDEFINES FOR THIS COPYBOOK - BROKEN-OUT BIRTH DATE
005200** USED WHEN THE SEQUENCE-CHECK PARAGRAPHS NEED DD/MM/CCYY PIECES
005300 01  RSFA-DATE-NAISSANCE-X REDEFINES RSFA-LINE.
005400     05  FILLER                         PIC X(113).
005500     05  RSFA-DTNAIS-DD                 PIC 9(02).
005600     05  RSFA-DTNAIS-MM                 PIC 9(02).
005700     05  RSFA-DTNAIS-CCYY               PIC 9(04).
005800     05  FILLER                         PIC X(90).
