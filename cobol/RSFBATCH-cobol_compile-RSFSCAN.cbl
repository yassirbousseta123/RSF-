000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RSFSCAN.
000300 AUTHOR. TOM G. DUNHAM.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 04/14/91.
000600 DATE-COMPILED. 04/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM RUNS THE BUREAU'S OLD "QUICK-LOOK" LINE
001300*          SCAN OVER A NIGHT'S WORTH OF RSF EXTRACT MEMBERS -
001400*          ONE PASS, NO RECORD PARSING, JUST A PER-LINE LENGTH
001500*          SANITY CHECK AND A RUNNING DATE_SOINS MIN/MAX SO
001600*          OPERATIONS CAN TELL AT A GLANCE WHETHER AN EXTRACT IS
001700*          EVEN WORTH HANDING TO RSFEDIT.
001800*
001900*          THE MEMBER-LIST CONTROL FILE STANDS IN FOR THE NIGHT'S
002000*          BATCH OF EXTRACT FILES - EACH NAME IN IT IS OPENED,
002100*          SCANNED AND CLOSED IN TURN, AND ONE SUMMARY LINE IS
002200*          WRITTEN PER MEMBER PLUS A GRAND TOTAL AT THE END.
002300*
002400******************************************************************
002500*
002600*     CHANGE LOG
002700*
002800*     041491 TGD INITIAL VERSION - LEGACY LINE-SCAN PASS, PORTED
002900*                 FROM THE BUREAU'S OWN QUICK-LOOK COUNT PROGRAM
003000*     091891 TGD ADDED THE PER-TYPE MINIMUM-LENGTH CHECK - THIS
003100*                 IS THE BUREAU'S "IS THIS EXTRACT EVEN USABLE"
003200*                 GATE, RUN BEFORE RSFEDIT EVER SEES THE FILE
003300*     030792 AK  ADDED DATE_SOINS MIN/MAX FOLD FOR THE SUMMARY
003400*                 REPORT - WORKS THE RAW LINE, NOT A PARSED REC
003500*     052493 MM  MEMBER-LIST IS NOW A GDG-STYLE CONTROL FILE OF
003600*                 DATASET NAMES INSTEAD OF ONE HARD-CODED DDNAME
003700*                 - BUREAU NOW SENDS SEVERAL EXTRACTS A NIGHT
003800*     110895 PH  CAPPED ERROR-DETAIL COLLECTION AT 100 ENTRIES -
003900*                 A RUNAWAY EXTRACT WAS FILLING THE TABLE PAST
004000*                 ITS BOUNDS AND ABENDING ON SUBSCRIPT OVERFLOW
004100*     021297 LK  ADDED THE 5-LINE SAMPLE TABLE SO A DEVELOPER CAN
004200*                 SEE WHAT THE EXTRACT LOOKS LIKE WITHOUT PULLING
004300*                 THE WHOLE THING OFF TAPE
004400*     011399 JS  Y2K - HDR-YY WIDENED TO 4 DIGITS, SAME AS THE
004500*                 RSFEDIT Y2K FIX THIS SAME MONTH
004600*     081400 RH  ADDED THE GRAND-TOTAL LINE TO 700-WRITE-SUMMARY-
004700*                 RPT - ACCOUNTING WANTED ONE ACROSS-THE-RUN
004800*                 FIGURE, NOT JUST A ROW PER MEMBER
004900*     062502 AK  FIXED 250-CHECK-LINE-LENGTH - AN UNKNOWN LINE
005000*                 TYPE WAS FALLING THROUGH INTO THE TYPE H
005100*                 THRESHOLD INSTEAD OF GETTING ITS OWN MESSAGE
005200*     091606 PH  NOTE - 260-FOLD-DATE-SOINS READS THE RAW MEMBER
005300*                 RECORD THROUGH ITS OWN REDEFINES BELOW, NOT THE
005400*                 RSFRECB/RSFRECC/RSFRECM COPYBOOK VIEWS - SEE
005500*                 THOSE COPYBOOKS' OWN 052213 REMARK, DO NOT WIRE
005600*                 THIS PROGRAM TO THEM
005700*     040715 MM  WHEN THE 100-ENTRY ERROR-DETAIL CAP IS HIT, THE
005800*                 JOB NOW STOPS OPENING ANY FURTHER MEMBERS IN
005900*                 THE LIST INSTEAD OF JUST SKIPPING THE REST OF
006000*                 THE CURRENT ONE - BUREAU CONFIRMED THE CAP IS
006100*                 MEANT TO COVER THE WHOLE NIGHTLY BATCH
006200******************************************************************
006300
006400         CONTROL FILE           -   DDS0001.RSFMLIST
006500
006600         INPUT MEMBERS           -   (NAMED IN RSFMLIST, ONE PER
006700                                      NIGHT'S EXTRACT)
006800
006900         OUTPUT SUMMARY REPORT   -   DDS0001.RSFSUMM
007000
007100         DUMP FILE               -   SYSOUT
007200
007300******************************************************************
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER. IBM-390.
007700 OBJECT-COMPUTER. IBM-390.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM
008000     CLASS VALID-RSF-LINE-TYPE IS "A", "B", "C", "H", "M", "P",
008100                                   "L"
008200     UPSI-0 ON  STATUS IS RSFSCAN-TRACE-ON
008300     UPSI-0 OFF STATUS IS RSFSCAN-TRACE-OFF.
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     SELECT SYSOUT
008700     ASSIGN TO UT-S-SYSOUT
008800       ORGANIZATION IS SEQUENTIAL.
008900
009000     SELECT RSF-MEMBER-LIST
009100     ASSIGN TO UT-S-RSFMLIST
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS LFCODE.
009400
009500****** DYNAMIC ASSIGNMENT - WS-MEMBER-DSNAME IS LOADED FROM THE
009600****** CURRENT RSF-MEMBER-LIST RECORD BEFORE EACH OPEN, SO THIS
009700****** SELECT POINTS AT A DIFFERENT DATASET EVERY TIME THROUGH
009800****** THE 100-MAINLINE LOOP - THE ONE-FD-MANY-MEMBERS STAND-IN
009900****** FOR "SEVERAL TEXT FILES INSIDE ONE ZIP ARCHIVE"
010000     SELECT RSF-MEMBER-FILE
010100     ASSIGN TO WS-MEMBER-DSNAME
010200       ACCESS MODE IS SEQUENTIAL
010300       FILE STATUS IS MFCODE.
010400
010500     SELECT SUMMARY-RPT-FILE
010600     ASSIGN TO UT-S-RSFSUMM
010700       ACCESS MODE IS SEQUENTIAL
010800       FILE STATUS IS SFCODE.
010900
011000 DATA DIVISION.
011100 FILE SECTION.
011200 FD  SYSOUT
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 130 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS SYSOUT-REC.
011800 01  SYSOUT-REC  PIC X(130).
011900
012000****** ONE RECORD PER EXTRACT MEMBER TO BE SCANNED THIS RUN,
012100****** BUILT BY THE NIGHTLY JCL FROM THE BUREAU'S TRANSMISSION
012200****** LOG - REPLACES READING A ZIP ARCHIVE'S DIRECTORY
012300 FD  RSF-MEMBER-LIST
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 80 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS RSF-MEMBER-LIST-REC.
012900 01  RSF-MEMBER-LIST-REC.
013000     05  ML-MEMBER-DSNAME          PIC X(44).
013100     05  FILLER                    PIC X(36).
013200
013300****** THE RAW FIXED-WIDTH RSF EXTRACT CURRENTLY NAMED BY
013400****** WS-MEMBER-DSNAME - SCANNED LINE BY LINE, NEVER PARSED
013500****** INTO A BUSINESS RECORD (THAT IS RSFEDIT'S JOB, NOT OURS)
013600 FD  RSF-MEMBER-FILE
013700     RECORDING MODE IS V
013800     LABEL RECORDS ARE STANDARD
013900     RECORD IS VARYING IN SIZE FROM 1 TO 220 CHARACTERS
014000       DEPENDING ON WS-MBR-LINE-LENGTH
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS RSF-MEMBER-REC.
014300 01  RSF-MEMBER-REC                PIC X(220).
014400
014500** LINE-TYPE VIEW - COLUMN 1 IS THE RECORD-TYPE CODE ON EVERY
014600** RSF LINE, A/B/C/H/M/P/L
014700 01  RSF-MEMBER-TYPE-VIEW REDEFINES RSF-MEMBER-REC.
014800     05  RSF-MBR-TYPE               PIC X(01).
014900     05  FILLER                     PIC X(219).
015000
015100** DATE_SOINS VIEW FOR B/C LINES - COLUMN 108, LENGTH 8 - SEE
015200** THE 091606 PH CHANGE-LOG REMARK ABOVE. THIS IS THE SAME
015300** "WORK THE RAW LINE DIRECTLY" BREAKOUT RSFRECB/RSFRECC KEEP
015400** FOR THEIR OWN DATE-SOINS-X VIEWS, JUST TAKEN OVER THE MEMBER
015500** RECORD ITSELF RATHER THAN THE PARSED TABLE ENTRY
015600 01  RSF-MEMBER-BC-DATESOINS-VIEW REDEFINES RSF-MEMBER-REC.
015700     05  FILLER                     PIC X(107).
015800     05  RSF-MBR-BC-DATESOINS       PIC X(08).
015900     05  FILLER                     PIC X(105).
016000
016100** DATE_SOINS VIEW FOR M LINES - COLUMN 105, LENGTH 8
016200 01  RSF-MEMBER-M-DATESOINS-VIEW REDEFINES RSF-MEMBER-REC.
016300     05  FILLER                     PIC X(104).
016400     05  RSF-MBR-M-DATESOINS        PIC X(08).
016500     05  FILLER                     PIC X(108).
016600
016700****** ONE LINE PER MEMBER SCANNED, PLUS ONE GRAND-TOTAL LINE -
016800****** SEE SUMMARY-RPT-TOTAL-LINE BELOW, SAME 200-BYTE SHAPE AS
016900****** THIS RECORD SO BOTH CAN SHARE THE ONE FD
017000 FD  SUMMARY-RPT-FILE
017100     RECORDING MODE IS F
017200     LABEL RECORDS ARE STANDARD
017300     RECORD CONTAINS 200 CHARACTERS
017400     BLOCK CONTAINS 0 RECORDS
017500     DATA RECORD IS SUMMARY-RPT-DETAIL-LINE.
017600 01  SUMMARY-RPT-DETAIL-LINE.
017700     05  SUM-FILE-NAME              PIC X(80).
017800     05  SUM-TOTAL-LINES             PIC 9(08).
017900     05  SUM-COUNT-A                 PIC 9(08).
018000     05  SUM-COUNT-B                 PIC 9(08).
018100     05  SUM-COUNT-C                 PIC 9(08).
018200     05  SUM-COUNT-H                 PIC 9(08).
018300     05  SUM-COUNT-M                 PIC 9(08).
018400     05  SUM-COUNT-P                 PIC 9(08).
018500     05  SUM-COUNT-L                 PIC 9(08).
018600     05  SUM-ERROR-COUNT             PIC 9(08).
018700     05  SUM-FIRST-DATE-SOINS        PIC X(08).
018800     05  SUM-LAST-DATE-SOINS         PIC X(08).
018900     05  FILLER                      PIC X(32).
019000
019100** 081400 RH - GRAND-TOTAL ROW, WRITTEN ONCE AFTER THE LAST
019200** MEMBER IS SCANNED. SAME COLUMN SHAPE AS THE DETAIL LINE
019300** ABOVE SO THE TWO LINE UP WHEN PRINTED.
019400 01  SUMMARY-RPT-TOTAL-LINE.
019500     05  SUMT-LITERAL                PIC X(80)
019600             VALUE "GRAND TOTAL - ALL MEMBERS THIS RUN".
019700     05  SUMT-TOTAL-LINES            PIC 9(08).
019800     05  SUMT-COUNT-A                PIC 9(08).
019900     05  SUMT-COUNT-B                PIC 9(08).
020000     05  SUMT-COUNT-C                PIC 9(08).
020100     05  SUMT-COUNT-H                PIC 9(08).
020200     05  SUMT-COUNT-M                PIC 9(08).
020300     05  SUMT-COUNT-P                PIC 9(08).
020400     05  SUMT-COUNT-L                PIC 9(08).
020500     05  SUMT-ERROR-COUNT            PIC 9(08).
020600     05  SUMT-FIRST-DATE-SOINS       PIC X(08).
020700     05  SUMT-LAST-DATE-SOINS        PIC X(08).
020800     05  FILLER                      PIC X(32).
020900
021000 WORKING-STORAGE SECTION.
021100
021200 01  FILE-STATUS-CODES.
021300     05  LFCODE                  PIC X(2).
021400         88  LIST-CODE-READ     VALUE SPACES.
021500         88  NO-MORE-MEMBERS-FS VALUE "10".
021600     05  MFCODE                  PIC X(2).
021700         88  MBR-CODE-READ      VALUE SPACES.
021800         88  NO-MORE-LINES-FS   VALUE "10".
021900     05  SFCODE                  PIC X(2).
022000         88  SUM-CODE-WRITE     VALUE SPACES.
022100
022200 77  WS-MBR-LINE-LENGTH          PIC 9(4) COMP.
022300 77  WS-MEMBER-DSNAME            PIC X(44) VALUE SPACES.
022400
022500** RUN-WIDE (WHOLE-BATCH) LINE COUNTS AND DATE_SOINS FOLD -
022600** FEED THE GRAND-TOTAL LINE IN 700-WRITE-SUMMARY-RPT
022700 01  WS-RUN-LINE-COUNTS.
022800     05  WS-RUN-COUNT-A              PIC 9(08) COMP.
022900     05  WS-RUN-COUNT-B              PIC 9(08) COMP.
023000     05  WS-RUN-COUNT-C              PIC 9(08) COMP.
023100     05  WS-RUN-COUNT-H              PIC 9(08) COMP.
023200     05  WS-RUN-COUNT-M              PIC 9(08) COMP.
023300     05  WS-RUN-COUNT-P              PIC 9(08) COMP.
023400     05  WS-RUN-COUNT-L              PIC 9(08) COMP.
023500
023600 01  WS-RUN-DATE-SOINS-FOLD.
023700     05  WS-RUN-FIRST-DATE-SOINS     PIC X(08) VALUE SPACES.
023800     05  WS-RUN-LAST-DATE-SOINS      PIC X(08) VALUE SPACES.
023900     05  WS-RUN-DTSOINS-SEEN-SW      PIC X(01) VALUE "N".
024000         88  RUN-DATE-SOINS-SEEN     VALUE "Y".
024100     05  FILLER                      PIC X(01).
024200
024300** PER-MEMBER LINE COUNTS AND DATE_SOINS FOLD - RESET AT THE
024400** TOP OF 200-SCAN-ONE-FILE FOR EACH MEMBER, FEED THAT
024500** MEMBER'S OWN DETAIL ROW
024600 01  WS-FILE-LINE-COUNTS.
024700     05  WS-FILE-COUNT-A             PIC 9(08) COMP.
024800     05  WS-FILE-COUNT-B             PIC 9(08) COMP.
024900     05  WS-FILE-COUNT-C             PIC 9(08) COMP.
025000     05  WS-FILE-COUNT-H             PIC 9(08) COMP.
025100     05  WS-FILE-COUNT-M             PIC 9(08) COMP.
025200     05  WS-FILE-COUNT-P             PIC 9(08) COMP.
025300     05  WS-FILE-COUNT-L             PIC 9(08) COMP.
025400
025500 01  WS-FILE-DATE-SOINS-FOLD.
025600     05  WS-FILE-FIRST-DATE-SOINS    PIC X(08) VALUE SPACES.
025700     05  WS-FILE-LAST-DATE-SOINS     PIC X(08) VALUE SPACES.
025800     05  WS-FILE-DTSOINS-SEEN-SW     PIC X(01) VALUE "N".
025900         88  FILE-DATE-SOINS-SEEN    VALUE "Y".
026000     05  FILLER                      PIC X(01).
026100
026200 77  WS-CANDIDATE-DATE-SOINS         PIC X(08).
026300 77  WS-SCAN-MESSAGE                 PIC X(80).
026400 77  WS-MBR-LEN-DISPLAY               PIC 9(04).
026500 77  WS-MIN-LEN-DISPLAY               PIC 9(03).
026600
026700** CAPPED ERROR-DETAIL TABLE - 100 REAL ENTRIES PLUS ONE MORE
026800** SLOT FOR THE "TOO MANY TO DISPLAY" SENTINEL (110895 PH)
026900 01  WS-ERROR-DETAIL-TABLE.
027000     05  WS-ERRDET-ENTRY OCCURS 101 TIMES INDEXED BY ERRDET-IDX.
027100         10  ERRDET-FILE-NAME        PIC X(44).
027200         10  ERRDET-LINE-NUMBER      PIC 9(06) COMP.
027300         10  ERRDET-LINE-TYPE        PIC X(01).
027400         10  ERRDET-MESSAGE          PIC X(80).
027500 77  WS-ERROR-DETAIL-COUNT           PIC 9(03) COMP VALUE 0.
027600
027700** CAPPED SAMPLE-LINE TABLE - 5 RAW LINES ACROSS THE WHOLE RUN,
027800** FIRST-COME-FIRST-KEPT REGARDLESS OF VALIDITY (021297 LK)
027900 01  WS-SAMPLE-LINE-TABLE.
028000     05  WS-SAMPLE-LINE OCCURS 5 TIMES INDEXED BY SAMP-IDX
028100             PIC X(220).
028200 77  WS-SAMPLE-LINE-COUNT             PIC 9(02) COMP VALUE 0.
028300
028400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
028500     05  TOTAL-RECORDS-READ          PIC 9(07) COMP.
028600     05  TOTAL-ERRORS                PIC 9(07) COMP.
028700     05  WS-FILE-LINE-COUNT          PIC 9(07) COMP.
028800     05  WS-FILE-ERROR-COUNT         PIC 9(06) COMP.
028900     05  WS-MIN-LENGTH-REQD          PIC 9(03) COMP.
029000
029100 01  WS-HDR-REC.
029200     05  FILLER                  PIC X(1) VALUE " ".
029300     05  HDR-DATE.
029400         10  HDR-YY              PIC 9(4).
029500         10  DASH-1              PIC X(1) VALUE "-".
029600         10  HDR-MM              PIC 9(2).
029700         10  DASH-2              PIC X(1) VALUE "-".
029800         10  HDR-DD              PIC 9(2).
029900     05  FILLER                  PIC X(20) VALUE SPACE.
030000     05  FILLER                  PIC X(50) VALUE
030100         "RSF Batch Line-Scan Summary".
030200     05  FILLER         PIC X(26)
030300                   VALUE "Page Number:" Justified Right.
030400     05  PAGE-NBR-O             PIC ZZ9.
030500
030600 01  WS-COLM-HDR-REC.
030700     05  FILLER            PIC X(44) VALUE "MEMBER NAME".
030800     05  FILLER            PIC X(10) VALUE "LINES".
030900     05  FILLER            PIC X(7)  VALUE "A".
031000     05  FILLER            PIC X(7)  VALUE "B".
031100     05  FILLER            PIC X(7)  VALUE "C".
031200     05  FILLER            PIC X(7)  VALUE "H".
031300     05  FILLER            PIC X(7)  VALUE "M".
031400     05  FILLER            PIC X(7)  VALUE "P".
031500     05  FILLER            PIC X(7)  VALUE "L".
031600     05  FILLER            PIC X(8)  VALUE "ERRORS".
031700     05  FILLER            PIC X(10) VALUE "FIRST DT".
031800     05  FILLER            PIC X(10) VALUE "LAST DT".
031900
032000 01  WS-BLANK-LINE.
032100     05  FILLER     PIC X(130) VALUE SPACES.
032200
032300 01  WS-CURRENT-DATE-FIELDS.
032400     05  WS-CURRENT-YEAR        PIC 9(4).
032500     05  WS-CURRENT-MONTH       PIC 9(2).
032600     05  WS-CURRENT-DAY         PIC 9(2).
032700
032800 77  WS-PAGES                   PIC 9(4) COMP VALUE 1.
032900
033000 01  FLAGS-AND-SWITCHES.
033100     05  MORE-MEMBERS-SW             PIC X(01) VALUE "Y".
033200         88  NO-MORE-MEMBERS        VALUE "N".
033300     05  MORE-LINES-SW               PIC X(01) VALUE "Y".
033400         88  NO-MORE-LINES          VALUE "N".
033500     05  WS-DETAIL-CAP-HIT-SW        PIC X(01) VALUE "N".
033600         88  ERROR-DETAIL-CAP-HIT   VALUE "Y".
033700     05  WS-STOP-ALL-SCANNING-SW     PIC X(01) VALUE "N".
033800         88  STOP-ALL-SCANNING      VALUE "Y".
033900     05  FILLER                      PIC X(01).
034000
034100 COPY RSFABND.
034200
034300 PROCEDURE DIVISION.
034400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
034500     PERFORM 100-MAINLINE THRU 100-EXIT
034600             UNTIL NO-MORE-MEMBERS OR STOP-ALL-SCANNING.
034700     PERFORM 999-CLEANUP THRU 999-EXIT.
034800     MOVE +0 TO RETURN-CODE.
034900     GOBACK.
035000
035100 000-HOUSEKEEPING.
035200     DISPLAY "******** BEGIN JOB RSFSCAN ********".
035300     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELDS.
035400     MOVE WS-CURRENT-YEAR  TO HDR-YY.
035500     MOVE WS-CURRENT-MONTH TO HDR-MM.
035600     MOVE WS-CURRENT-DAY   TO HDR-DD.
035700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
035800                WS-RUN-LINE-COUNTS, WS-RUN-DATE-SOINS-FOLD.
035900     PERFORM 800-OPEN-LIST-FILES THRU 800-EXIT.
036000     PERFORM 900-READ-MEMBER-LIST THRU 900-EXIT.
036100     IF NO-MORE-MEMBERS
036200        MOVE "EMPTY MEMBER-LIST CONTROL FILE" TO ABEND-REASON
036300        GO TO 1000-ABEND-RTN.
036400     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
036500     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
036600 000-EXIT.
036700     EXIT.
036800
036900 100-MAINLINE.
037000     MOVE ML-MEMBER-DSNAME TO WS-MEMBER-DSNAME.
037100     PERFORM 200-SCAN-ONE-FILE THRU 200-EXIT.
037200     PERFORM 900-READ-MEMBER-LIST THRU 900-EXIT.
037300 100-EXIT.
037400     EXIT.
037500
037600 200-SCAN-ONE-FILE.
037700     INITIALIZE WS-FILE-LINE-COUNTS, WS-FILE-DATE-SOINS-FOLD.
037800     MOVE ZERO TO WS-FILE-LINE-COUNT, WS-FILE-ERROR-COUNT.
037900     MOVE "Y" TO MORE-LINES-SW.
038000     OPEN INPUT RSF-MEMBER-FILE.
038100     IF NOT MBR-CODE-READ
038200        MOVE "CANNOT OPEN RSF-MEMBER-FILE" TO ABEND-REASON
038300        MOVE WS-MEMBER-DSNAME(1:20) TO ACTUAL-VAL
038400        GO TO 1000-ABEND-RTN.
038500     PERFORM 210-SCAN-ONE-LINE THRU 210-EXIT
038600             UNTIL NO-MORE-LINES OR STOP-ALL-SCANNING.
038700     CLOSE RSF-MEMBER-FILE.
038800     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
038900 200-EXIT.
039000     EXIT.
039100
039200 210-SCAN-ONE-LINE.
039300     READ RSF-MEMBER-FILE
039400         AT END
039500            MOVE "N" TO MORE-LINES-SW
039600     END-READ.
039700     IF NOT NO-MORE-LINES
039800        ADD +1 TO TOTAL-RECORDS-READ, WS-FILE-LINE-COUNT
039900        PERFORM 280-KEEP-SAMPLE-LINE THRU 280-EXIT
040000        EVALUATE RSF-MBR-TYPE
040100            WHEN "A"  ADD +1 TO WS-FILE-COUNT-A, WS-RUN-COUNT-A
040200            WHEN "B"  ADD +1 TO WS-FILE-COUNT-B, WS-RUN-COUNT-B
040300            WHEN "C"  ADD +1 TO WS-FILE-COUNT-C, WS-RUN-COUNT-C
040400            WHEN "H"  ADD +1 TO WS-FILE-COUNT-H, WS-RUN-COUNT-H
040500            WHEN "M"  ADD +1 TO WS-FILE-COUNT-M, WS-RUN-COUNT-M
040600            WHEN "P"  ADD +1 TO WS-FILE-COUNT-P, WS-RUN-COUNT-P
040700            WHEN "L"  ADD +1 TO WS-FILE-COUNT-L, WS-RUN-COUNT-L
040800            WHEN OTHER
040900                CONTINUE
041000        END-EVALUATE
041100        PERFORM 250-CHECK-LINE-LENGTH THRU 250-EXIT
041200        PERFORM 260-FOLD-DATE-SOINS THRU 260-EXIT.
041300 210-EXIT.
041400     EXIT.
041500
041600******** LEGACY PER-TYPE MINIMUM-LENGTH CHECK - THIS IS THE
041700******** AUTHORITATIVE "LINE TOO SHORT" RULE FOR THIS BATCH,
041800******** LOOSER THAN THE FULL FIELD-WIDTH SUM BECAUSE IT
041900******** TOLERATES TRAILING OPTIONAL FIELDS (303 SPEC NOTE)
042000 250-CHECK-LINE-LENGTH.
042100     IF WS-MBR-LINE-LENGTH = 0
042200        MOVE "Empty line found" TO WS-SCAN-MESSAGE
042300        PERFORM 270-LOG-ERROR-DETAIL THRU 270-EXIT
042400        GO TO 250-EXIT.
042500     IF RSF-MBR-TYPE NOT VALID-RSF-LINE-TYPE
042600        STRING "Unknown line type: " RSF-MBR-TYPE
042700            DELIMITED BY SIZE INTO WS-SCAN-MESSAGE
042800        PERFORM 270-LOG-ERROR-DETAIL THRU 270-EXIT
042900        GO TO 250-EXIT.
043000     EVALUATE RSF-MBR-TYPE
043100         WHEN "A"  MOVE 207 TO WS-MIN-LENGTH-REQD
043200         WHEN "B"  MOVE 193 TO WS-MIN-LENGTH-REQD
043300         WHEN "C"  MOVE 190 TO WS-MIN-LENGTH-REQD
043400         WHEN "H"  MOVE 157 TO WS-MIN-LENGTH-REQD
043500         WHEN "M"  MOVE 166 TO WS-MIN-LENGTH-REQD
043600         WHEN "P"  MOVE 157 TO WS-MIN-LENGTH-REQD
043700         WHEN "L"  MOVE 194 TO WS-MIN-LENGTH-REQD
043800     END-EVALUATE.
043900     IF WS-MBR-LINE-LENGTH < WS-MIN-LENGTH-REQD
044000        MOVE WS-MBR-LINE-LENGTH TO WS-MBR-LEN-DISPLAY
044100        MOVE WS-MIN-LENGTH-REQD TO WS-MIN-LEN-DISPLAY
044200        STRING "Line type " RSF-MBR-TYPE " is too short: "
044300            WS-MBR-LEN-DISPLAY " chars (expected "
044400            WS-MIN-LEN-DISPLAY ")"
044500            DELIMITED BY SIZE INTO WS-SCAN-MESSAGE
044600        PERFORM 270-LOG-ERROR-DETAIL THRU 270-EXIT.
044700 250-EXIT.
044800     EXIT.
044900
045000******** DATE_SOINS MIN/MAX FOLD - RAW LINE ONLY, SEE THE
045100******** 091606 PH REMARK AT THE TOP OF THIS PROGRAM
045200 260-FOLD-DATE-SOINS.
045300     EVALUATE TRUE
045400         WHEN RSF-MBR-TYPE = "B" OR RSF-MBR-TYPE = "C"
045500             IF WS-MBR-LINE-LENGTH NOT < 116
045600                MOVE RSF-MBR-BC-DATESOINS
045700                    TO WS-CANDIDATE-DATE-SOINS
045800                PERFORM 265-APPLY-DATE-FOLD THRU 265-EXIT
045900             END-IF
046000         WHEN RSF-MBR-TYPE = "M"
046100             IF WS-MBR-LINE-LENGTH NOT < 113
046200                MOVE RSF-MBR-M-DATESOINS
046300                    TO WS-CANDIDATE-DATE-SOINS
046400                PERFORM 265-APPLY-DATE-FOLD THRU 265-EXIT
046500             END-IF
046600         WHEN OTHER
046700             CONTINUE
046800     END-EVALUATE.
046900 260-EXIT.
047000     EXIT.
047100
047200 265-APPLY-DATE-FOLD.
047300     IF NOT FILE-DATE-SOINS-SEEN
047400        MOVE WS-CANDIDATE-DATE-SOINS TO WS-FILE-FIRST-DATE-SOINS
047500        MOVE WS-CANDIDATE-DATE-SOINS TO WS-FILE-LAST-DATE-SOINS
047600        MOVE "Y" TO WS-FILE-DTSOINS-SEEN-SW
047700     ELSE
047800        IF WS-CANDIDATE-DATE-SOINS < WS-FILE-FIRST-DATE-SOINS
047900           MOVE WS-CANDIDATE-DATE-SOINS
048000               TO WS-FILE-FIRST-DATE-SOINS
048100        END-IF
048200        IF WS-CANDIDATE-DATE-SOINS > WS-FILE-LAST-DATE-SOINS
048300           MOVE WS-CANDIDATE-DATE-SOINS
048400               TO WS-FILE-LAST-DATE-SOINS
048500        END-IF
048600     END-IF.
048700     IF NOT RUN-DATE-SOINS-SEEN
048800        MOVE WS-CANDIDATE-DATE-SOINS TO WS-RUN-FIRST-DATE-SOINS
048900        MOVE WS-CANDIDATE-DATE-SOINS TO WS-RUN-LAST-DATE-SOINS
049000        MOVE "Y" TO WS-RUN-DTSOINS-SEEN-SW
049100     ELSE
049200        IF WS-CANDIDATE-DATE-SOINS < WS-RUN-FIRST-DATE-SOINS
049300           MOVE WS-CANDIDATE-DATE-SOINS
049400               TO WS-RUN-FIRST-DATE-SOINS
049500        END-IF
049600        IF WS-CANDIDATE-DATE-SOINS > WS-RUN-LAST-DATE-SOINS
049700           MOVE WS-CANDIDATE-DATE-SOINS
049800               TO WS-RUN-LAST-DATE-SOINS
049900        END-IF
050000     END-IF.
050100 265-EXIT.
050200     EXIT.
050300
050400******** CAPPED ERROR-DETAIL COLLECTOR - 110895 PH / 040715 MM.
050500******** ONCE THE 100TH REAL ENTRY IS LOGGED, THE NEXT CALL
050600******** WRITES THE SENTINEL AND STOPS THE WHOLE RUN, NOT JUST
050700******** THE CURRENT MEMBER - BUREAU CONFIRMED THE CAP IS
050800******** ACROSS THE WHOLE NIGHTLY BATCH
050900 270-LOG-ERROR-DETAIL.
051000     ADD +1 TO TOTAL-ERRORS, WS-FILE-ERROR-COUNT.
051100     IF ERROR-DETAIL-CAP-HIT
051200        GO TO 270-EXIT.
051300     IF WS-ERROR-DETAIL-COUNT >= 100
051400        ADD +1 TO WS-ERROR-DETAIL-COUNT
051500        SET ERRDET-IDX TO WS-ERROR-DETAIL-COUNT
051600        MOVE WS-MEMBER-DSNAME TO ERRDET-FILE-NAME(ERRDET-IDX)
051700        MOVE WS-FILE-LINE-COUNT TO ERRDET-LINE-NUMBER(ERRDET-IDX)
051800        MOVE RSF-MBR-TYPE TO ERRDET-LINE-TYPE(ERRDET-IDX)
051900        MOVE "Additional errors omitted (too many to display)"
052000            TO ERRDET-MESSAGE(ERRDET-IDX)
052100        MOVE "Y" TO WS-DETAIL-CAP-HIT-SW
052200        MOVE "Y" TO WS-STOP-ALL-SCANNING-SW
052300        MOVE "N" TO MORE-LINES-SW
052400     ELSE
052500        ADD +1 TO WS-ERROR-DETAIL-COUNT
052600        SET ERRDET-IDX TO WS-ERROR-DETAIL-COUNT
052700        MOVE WS-MEMBER-DSNAME TO ERRDET-FILE-NAME(ERRDET-IDX)
052800        MOVE WS-FILE-LINE-COUNT TO ERRDET-LINE-NUMBER(ERRDET-IDX)
052900        MOVE RSF-MBR-TYPE TO ERRDET-LINE-TYPE(ERRDET-IDX)
053000        MOVE WS-SCAN-MESSAGE TO ERRDET-MESSAGE(ERRDET-IDX)
053100     END-IF.
053200 270-EXIT.
053300     EXIT.
053400
053500******** 5-LINE SAMPLE COLLECTOR - 021297 LK. FIRST-COME-FIRST-
053600******** KEPT, NO REPLACEMENT ONCE FULL, REGARDLESS OF WHETHER
053700******** THE LINE TURNS OUT VALID OR NOT
053800 280-KEEP-SAMPLE-LINE.
053900     IF WS-SAMPLE-LINE-COUNT < 5
054000        ADD +1 TO WS-SAMPLE-LINE-COUNT
054100        SET SAMP-IDX TO WS-SAMPLE-LINE-COUNT
054200        MOVE RSF-MEMBER-REC TO WS-SAMPLE-LINE(SAMP-IDX).
054300 280-EXIT.
054400     EXIT.
054500
054600 700-WRITE-PAGE-HDR.
054700     MOVE WS-PAGES TO PAGE-NBR-O.
054800     WRITE SUMMARY-RPT-DETAIL-LINE FROM WS-HDR-REC
054900         AFTER ADVANCING TOP-OF-FORM.
055000     ADD +1 TO WS-PAGES.
055100 700-EXIT.
055200     EXIT.
055300
055400 720-WRITE-COLM-HDR.
055500     WRITE SUMMARY-RPT-DETAIL-LINE FROM WS-COLM-HDR-REC
055600         AFTER ADVANCING 2.
055700 720-EXIT.
055800     EXIT.
055900
056000******** ONE DETAIL ROW PER MEMBER SCANNED THIS RUN
056100 740-WRITE-DETAIL-LINE.
056200     MOVE WS-MEMBER-DSNAME TO SUM-FILE-NAME.
056300     MOVE WS-FILE-LINE-COUNT TO SUM-TOTAL-LINES.
056400     MOVE WS-FILE-COUNT-A TO SUM-COUNT-A.
056500     MOVE WS-FILE-COUNT-B TO SUM-COUNT-B.
056600     MOVE WS-FILE-COUNT-C TO SUM-COUNT-C.
056700     MOVE WS-FILE-COUNT-H TO SUM-COUNT-H.
056800     MOVE WS-FILE-COUNT-M TO SUM-COUNT-M.
056900     MOVE WS-FILE-COUNT-P TO SUM-COUNT-P.
057000     MOVE WS-FILE-COUNT-L TO SUM-COUNT-L.
057100     MOVE WS-FILE-ERROR-COUNT TO SUM-ERROR-COUNT.
057200     IF FILE-DATE-SOINS-SEEN
057300        MOVE WS-FILE-FIRST-DATE-SOINS TO SUM-FIRST-DATE-SOINS
057400        MOVE WS-FILE-LAST-DATE-SOINS TO SUM-LAST-DATE-SOINS
057500     ELSE
057600        MOVE SPACES TO SUM-FIRST-DATE-SOINS, SUM-LAST-DATE-SOINS
057700     END-IF.
057800     WRITE SUMMARY-RPT-DETAIL-LINE.
057900 740-EXIT.
058000     EXIT.
058100
058200******** GRAND-TOTAL ROW, WRITTEN ONCE AFTER THE LAST MEMBER IN
058300******** THE LIST HAS BEEN SCANNED (081400 RH)
058400 790-WRITE-TOTAL-LINE.
058500     MOVE WS-RUN-COUNT-A TO SUMT-COUNT-A.
058600     MOVE WS-RUN-COUNT-B TO SUMT-COUNT-B.
058700     MOVE WS-RUN-COUNT-C TO SUMT-COUNT-C.
058800     MOVE WS-RUN-COUNT-H TO SUMT-COUNT-H.
058900     MOVE WS-RUN-COUNT-M TO SUMT-COUNT-M.
059000     MOVE WS-RUN-COUNT-P TO SUMT-COUNT-P.
059100     MOVE WS-RUN-COUNT-L TO SUMT-COUNT-L.
059200     MOVE TOTAL-RECORDS-READ TO SUMT-TOTAL-LINES.
059300     MOVE TOTAL-ERRORS TO SUMT-ERROR-COUNT.
059400     IF RUN-DATE-SOINS-SEEN
059500        MOVE WS-RUN-FIRST-DATE-SOINS TO SUMT-FIRST-DATE-SOINS
059600        MOVE WS-RUN-LAST-DATE-SOINS TO SUMT-LAST-DATE-SOINS
059700     ELSE
059800        MOVE SPACES TO SUMT-FIRST-DATE-SOINS,
059900                        SUMT-LAST-DATE-SOINS
060000     END-IF.
060100     WRITE SUMMARY-RPT-DETAIL-LINE FROM SUMMARY-RPT-TOTAL-LINE.
060200 790-EXIT.
060300     EXIT.
060400
060500 800-OPEN-LIST-FILES.
060600     OPEN INPUT RSF-MEMBER-LIST.
060700     OPEN OUTPUT SUMMARY-RPT-FILE, SYSOUT.
060800 800-EXIT.
060900     EXIT.
061000
061100 850-CLOSE-LIST-FILES.
061200     CLOSE RSF-MEMBER-LIST, SUMMARY-RPT-FILE, SYSOUT.
061300 850-EXIT.
061400     EXIT.
061500
061600 900-READ-MEMBER-LIST.
061700     READ RSF-MEMBER-LIST
061800         AT END
061900            MOVE "N" TO MORE-MEMBERS-SW
062000     END-READ.
062100 900-EXIT.
062200     EXIT.
062300
062400 999-CLEANUP.
062500     PERFORM 790-WRITE-TOTAL-LINE THRU 790-EXIT.
062600     PERFORM 850-CLOSE-LIST-FILES THRU 850-EXIT.
062700     DISPLAY "** LINES READ **".
062800     DISPLAY TOTAL-RECORDS-READ.
062900     DISPLAY "** A/B/C/H/M/P/L COUNTS **".
063000     DISPLAY WS-RUN-LINE-COUNTS.
063100     DISPLAY "** TOTAL ERRORS **".
063200     DISPLAY TOTAL-ERRORS.
063300     DISPLAY "******** NORMAL END OF JOB RSFSCAN ********".
063400 999-EXIT.
063500     EXIT.
063600
063700 1000-ABEND-RTN.
063800     WRITE SYSOUT-REC FROM ABEND-REC.
063900     PERFORM 850-CLOSE-LIST-FILES THRU 850-EXIT.
064000     DISPLAY "*** ABNORMAL END OF JOB - RSFSCAN ***" UPON CONSOLE.
064100     DIVIDE ZERO-VAL INTO ONE-VAL.
