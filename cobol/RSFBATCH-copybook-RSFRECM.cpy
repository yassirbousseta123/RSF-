000100******************************************************************
000200*    COPYBOOK RSFRECM                                            *
000300*    RSF LINE TYPE M  -  CCAM PROCEDURE DETAIL RECORD             *
000400*    THE NUM-DENT TABLE (TOOTH NUMBERS, DENTAL ACTS ONLY) IS     *
000500*    CARRIED AS AN OCCURS TABLE - MOST M LINES LEAVE IT BLANK.   *
000600******************************************************************
000700*    111502 PH  INITIAL LAYOUT FOR THE CURRENT RSF COLUMN MAPPING   *
000800*    051905 LK  NUM-DENT1-16 COLLAPSED TO OCCURS 16 PER DENTAL   *
000900*                ACTS REQUEST - WAS 16 SEPARATE 05-LEVEL ITEMS   *
001000******************************************************************
001100 01  RSFM-LINE.
001200     05  RSFM-TYPE-ENREGISTREMENT       PIC X(01).
001300     05  RSFM-N-FINESS-EPMSI            PIC 9(09).
001400     05  RSFM-N-FINESS-GEOGRAPHIQUE     PIC 9(09).
001500     05  RSFM-N-IMMATRICULATION-ASSURE  PIC X(32).
001600     05  RSFM-CLE-N-IMMATRICULATION     PIC X(02).
001700     05  RSFM-RANG-BENEFICIAIRE         PIC 9(03).
001800     05  RSFM-N-ENTREE                  PIC X(09).
001900     05  RSFM-N-IMMAT-INDIVIDUEL        PIC X(32).
002000     05  RSFM-CLE-N-IMMAT-INDIVIDUEL    PIC X(02).
002100     05  RSFM-MODE-TRAITEMENT           PIC X(02).
002200     05  RSFM-DISCIPLINE-PRESTATION     PIC X(03).
002300     05  RSFM-DATE-SOINS                PIC X(08).
002400     05  RSFM-CODE-CCAM                 PIC X(13).
002500     05  RSFM-EXTENSION-DOCUMENTAIRE    PIC X(01).
002600     05  RSFM-ACTIVITE                  PIC X(01).
002700     05  RSFM-PHASE                     PIC X(01).
002800     05  RSFM-MODIFICATEUR1             PIC X(01).
002900     05  RSFM-MODIFICATEUR2             PIC X(01).
003000     05  RSFM-MODIFICATEUR3             PIC X(01).
003100     05  RSFM-MODIFICATEUR4             PIC X(01).
003200     05  RSFM-CODE-ASSOCIATION-ACTE     PIC X(01).
003300     05  RSFM-CODE-REMBOURSEMENT        PIC X(01).
003400     05  RSFM-NUM-DENT OCCURS 16 TIMES  PIC 9(02).
003500     05  RSFM-NUMERO-M                  PIC X(05).
003600** TRAILING PAD BYTE - NOT PART OF THE 171-BYTE RSF LINE, KEPT
003700** SO THIS RECORD CLOSES WITH A FILLER LIKE EVERY OTHER LAYOUT
003800** IN THIS COPYBOOK SET (SEE RSFB-HORAIRE REMARK IN RSFRECB)
003900     05  FILLER                         PIC X(01).
004000
004100** ONLY REDEFINES FOR THIS COPYBOOK - DATE-SOINS AS DD/MM/CCYY
004200** PIECES.  NOTE (052213 RH) - RSFSCAN'S LEGACY DATE_SOINS
004300** MIN/MAX FOLD DOES NOT COME THROUGH HERE - IT WORKS THE RAW
004400** TEXT LINE DIRECTLY, BEFORE ANY RECORD IS PARSED.  THIS
004500** BREAKOUT IS THE SAME HOUSE HABIT AS RSFA-DATE-NAISSANCE-X
004600 01  RSFM-DATE-SOINS-X REDEFINES RSFM-LINE.
004700     05  FILLER                         PIC X(104).
004800     05  RSFM-DTSOINS-DD                PIC 9(02).
004900     05  RSFM-DTSOINS-MM                PIC 9(02).
005000     05  RSFM-DTSOINS-CCYY              PIC 9(04).
005100     05  FILLER                         PIC X(60).
