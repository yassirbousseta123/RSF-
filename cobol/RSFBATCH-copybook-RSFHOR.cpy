000100******************************************************************
000200*    COPYBOOK RSFHOR                                             *
000300*    HORAIRE SCHEDULE-TIME CORRECTION EXTRACT, PLUS THE          *
000400*    NORMALIZED UPDATE RECORD BUILT FROM IT BY RSFXHOR.          *
000500*    THE EXTRACT ITSELF IS A PRE-UNLOADED FLAT COPY OF THE       *
000600*    HORAIRES_*.XLSX WORKBOOK - NO SPREADSHEET READING HAPPENS   *
000700*    IN THIS SHOP'S COBOL, THE UNLOAD IS A SEPARATE JOB STEP.    *
000800******************************************************************
000900*    040804 LK  INITIAL LAYOUT - ONE RECORD PER EXTRACT ROW      *
001000*    061207 LK  WIDENED HOR-DATE-NAISSANCE/HOR-DATE-SOINS TO 10  *
001100*                POSITIONS - ISO AND EU DATES BOTH FIT, SERIAL   *
001200*                DATE NUMBERS ARE RIGHT-JUSTIFIED WITHIN THE 10  *
001300*    031509 LK  ADDED THE -AS-EU REDEFINES BELOW, SAME DD/MM/   *
001400*                CCYY BREAKOUT HABIT AS RSFA-DATE-NAISSANCE-X -  *
001500*                RSFXHOR LEAVES SHAPE DETECTION TO DATENORM BUT  *
001600*                OPS WANTED A QUICK WAY TO EYEBALL A CELL IN A   *
001700*                DUMP WITHOUT WALKING THROUGH THE CALLED MODULE  *
001800******************************************************************
001900 01  HORAIRE-EXTRACT-LINE.
002000     05  HOR-NUM-IMMATRICULATION        PIC X(13).
002100     05  HOR-DATE-NAISSANCE              PIC X(10).
002200     05  HOR-DATE-SOINS                  PIC X(10).
002300     05  HOR-CODE-ACTE                   PIC X(05).
002400     05  HOR-HORAIRE                      PIC X(10).
002500     05  FILLER                           PIC X(12).
002600
002700** EU DD/MM/CCYY BREAKOUT OF THE RAW DATE_NAISSANCE COLUMN - ONLY
002800** MEANINGFUL WHEN THE CELL HAPPENS TO BE IN THAT SHAPE, WHICH IS
002900** WHY RSFXHOR STILL CALLS DATENORM FOR THE REAL SHAPE DETECTION
003000 01  HOR-DATE-NAISSANCE-AS-EU REDEFINES HORAIRE-EXTRACT-LINE.
003100     05  FILLER                          PIC X(13).
003200     05  HOR-DTNAIS-EU-DD                PIC X(02).
003300     05  HOR-DTNAIS-EU-SLASH1            PIC X(01).
003400     05  HOR-DTNAIS-EU-MM                PIC X(02).
003500     05  HOR-DTNAIS-EU-SLASH2            PIC X(01).
003600     05  HOR-DTNAIS-EU-CCYY              PIC X(04).
003700     05  FILLER                          PIC X(37).
003800
003900** SAME BREAKOUT OVER THE RAW DATE_SOINS COLUMN, TEN BYTES ALONG
004000 01  HOR-DATE-SOINS-AS-EU REDEFINES HORAIRE-EXTRACT-LINE.
004100     05  FILLER                          PIC X(23).
004200     05  HOR-DTSOINS-EU-DD               PIC X(02).
004300     05  HOR-DTSOINS-EU-SLASH1           PIC X(01).
004400     05  HOR-DTSOINS-EU-MM               PIC X(02).
004500     05  HOR-DTSOINS-EU-SLASH2           PIC X(01).
004600     05  HOR-DTSOINS-EU-CCYY             PIC X(04).
004700     05  FILLER                          PIC X(27).
004800
004900** NORMALIZED UPDATE RECORD - ONE PER ACCEPTED EXTRACT ROW,
005000** BUILT IN RSFXHOR 350-NORMALIZE-DATES AND HANDED TO RSFMHOR
005100 01  HORAIRE-UPDATE-RECORD.
005200     05  HORU-SOURCE-ROW-NUM             PIC 9(06) COMP.
005300     05  HORU-NUM-IMMATRICULATION        PIC X(13).
005400     05  HORU-DATE-NAISSANCE             PIC 9(08).
005500     05  HORU-DATE-SOINS                 PIC 9(08).
005600     05  HORU-CODE-ACTE                  PIC X(05).
005700     05  HORU-HORAIRE                    PIC X(10).
005800     05  FILLER                          PIC X(02).
