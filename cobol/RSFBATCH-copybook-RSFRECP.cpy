000100******************************************************************
000200*    COPYBOOK RSFRECP                                            *
000300*    RSF LINE TYPE P  -  LPP MEDICAL DEVICE DETAIL RECORD         *
000400*    NOTE - NO NUMERO-P FIELD EXISTS IN THE FIXED-WIDTH LAYOUT,  *
000500*    EVEN THOUGH THE LIGNES_P EXCEL EXTRACT CARRIES A "NUMEROP"  *
000600*    COLUMN - DO NOT ADD ONE HERE, SEE RSFXLIN 200-CHECK-HEADER  *
000700******************************************************************
000800*    111502 PH  INITIAL LAYOUT FOR THE CURRENT RSF COLUMN MAPPING   *
000900*    102209 PH  ADDED DATE-DEBUT-SEJOUR-X REDEFINES              *
001000******************************************************************
001100 01  RSFP-LINE.
001200     05  RSFP-TYPE-ENREGISTREMENT       PIC X(01).
001300     05  RSFP-N-FINESS-EPMSI            PIC 9(09).
001400     05  RSFP-N-FINESS-GEOGRAPHIQUE     PIC 9(09).
001500     05  RSFP-N-IMMATRICULATION-ASSURE  PIC X(32).
001600     05  RSFP-CLE-N-IMMATRICULATION     PIC X(02).
001700     05  RSFP-RANG-BENEFICIAIRE         PIC 9(03).
001800     05  RSFP-N-ENTREE                  PIC X(09).
001900     05  RSFP-N-IMMAT-INDIVIDUEL        PIC X(32).
002000     05  RSFP-CLE-N-IMMAT-INDIVIDUEL    PIC X(02).
002100     05  RSFP-DATE-DEBUT-SEJOUR         PIC X(08).
002200     05  RSFP-CODE-REFERENCE-LPP        PIC X(13).
002300     05  RSFP-QUANTITE                  PIC 9(02).
002400     05  RSFP-TARIF-REFERENCE-LPP       PIC 9(07).
002500     05  RSFP-MONTANT-TOTAL-FACTURE     PIC 9(07).
002600     05  RSFP-PRIX-ACHAT-UNITAIRE       PIC 9(07).
002700     05  RSFP-MONTANT-UNITAIRE-ECART    PIC 9(07).
002800     05  RSFP-MONTANT-TOTAL-ECART       PIC 9(07).
002900** TRAILING PAD BYTE - NOT PART OF THE 157-BYTE RSF LINE, KEPT
003000** SO THIS RECORD CLOSES WITH A FILLER LIKE EVERY OTHER LAYOUT
003100** IN THIS COPYBOOK SET (SEE RSFB-HORAIRE REMARK IN RSFRECB)
003200     05  FILLER                         PIC X(01).
003300
003400** ONLY REDEFINES FOR THIS PROGRAM - DATE-DEBUT-SEJOUR AS
003500** YYYYMMDD PIECES, USED BY THE LIGNES-INTEGRATION KEY-MATCH
003600** PARAGRAPHS IN RSFMLIN
003700 01  RSFP-DATE-DEBUT-SEJOUR-X REDEFINES RSFP-LINE.
003800     05  FILLER                         PIC X(99).
003900     05  RSFP-DTDEBUT-DD                PIC 9(02).
004000     05  RSFP-DTDEBUT-MM                PIC 9(02).
004100     05  RSFP-DTDEBUT-CCYY              PIC 9(04).
004200     05  FILLER                         PIC X(51).
