000100******************************************************************
000200*    COPYBOOK RSFRECB                                            *
000300*    RSF LINE TYPE B  -  FEE / CONSULTATION DETAIL RECORD        *
000400*    ZERO, ONE OR MANY PER N-ENTREE.  CHILD OF THE RSFA-LINE     *
000500*    SHARING THE SAME N-ENTREE AND N-IMMATRICULATION-ASSURE.     *
000600*------------------------------------------------------------------
000700*    111502 PH  INITIAL LAYOUT FOR THE CURRENT RSF COLUMN MAPPING   *
000800*    040804 LK  ADDED RSFB-HORAIRE - CARRIES THE SCHEDULE-TIME   *
000900*                CORRECTION WRITTEN BY THE HORAIRE MERGE STEP,   *
001000*                NOT PART OF THE PHYSICAL 198-BYTE RSF LINE      *
001100*    102209 PH  ADDED DATE-SOINS-X REDEFINES - AUDIT REQUEST     *
001200******************************************************************
001300 01  RSFB-LINE.
001400     05  RSFB-TYPE-ENREGISTREMENT       PIC X(01).
001500     05  RSFB-N-FINESS-EPMSI            PIC 9(09).
001600     05  RSFB-N-FINESS-GEOGRAPHIQUE     PIC 9(09).
001700     05  RSFB-N-IMMATRICULATION-ASSURE  PIC X(32).
001800     05  RSFB-CLE-N-IMMATRICULATION     PIC X(02).
001900     05  RSFB-RANG-BENEFICIAIRE         PIC 9(03).
002000     05  RSFB-N-ENTREE                  PIC X(09).
002100     05  RSFB-N-IMMAT-INDIVIDUEL        PIC X(32).
002200     05  RSFB-CLE-N-IMMAT-INDIVIDUEL    PIC X(02).
002300     05  RSFB-MODE-TRAITEMENT           PIC X(02).
002400     05  RSFB-DISCIPLINE-PRESTATION     PIC X(03).
002500     05  RSFB-JUSTIFICATION-EXOTM       PIC X(01).
002600     05  RSFB-SPECIALITE-EXECUTANT      PIC X(02).
002700     05  RSFB-DATE-SOINS                PIC X(08).
002800     05  RSFB-CODE-ACTE                 PIC X(05).
002900     05  RSFB-QUANTITE                  PIC 9(03).
003000     05  RSFB-COEFFICIENT               PIC 9(06).
003100     05  RSFB-TYPE-PRESTATION-INTER     PIC X(01).
003200     05  RSFB-COEFFICIENT-MCO           PIC 9(05).
003300     05  RSFB-DENOMBREMENT              PIC 9(02).
003400     05  RSFB-PRIX-UNITAIRE             PIC 9(07).
003500     05  RSFB-MONTANT-BASE-REMB         PIC 9(08).
003600     05  RSFB-TAUX-APPLICABLE           PIC 9(03).
003700     05  RSFB-MONTANT-REMBOURSABLE-AMO  PIC 9(08).
003800     05  RSFB-MONTANT-HONORAIRE         PIC 9(08).
003900     05  RSFB-MONTANT-REMBOURSABLE-AMC  PIC 9(07).
004000     05  FILLER                         PIC X(15).
004100     05  RSFB-NUMERO-B                  PIC X(05).
004200** NOT PART OF THE 198-BYTE RSF LINE - SET BY RSFMHOR WHEN A
004300** HORAIRE CORRECTION ROW MATCHES THIS LINE ON KEY
004400     05  RSFB-HORAIRE                   PIC X(10).
004500
004600** ONLY REDEFINES FOR THIS COPYBOOK - DATE-SOINS AS DD/MM/CCYY
004700** PIECES.  NOTE (052213 RH) - RSFSCAN'S LEGACY DATE_SOINS
004800** MIN/MAX FOLD DOES NOT COME THROUGH HERE - IT WORKS THE RAW
004900** TEXT LINE DIRECTLY, BEFORE ANY RECORD IS PARSED.  THIS
005000** BREAKOUT IS THE SAME HOUSE HABIT AS RSFA-DATE-NAISSANCE-X
005100 01  RSFB-DATE-SOINS-X REDEFINES RSFB-LINE.
005200     05  FILLER                         PIC X(107).
005300     05  RSFB-DTSOINS-DD                PIC 9(02).
005400     05  RSFB-DTSOINS-MM                PIC 9(02).
005500     05  RSFB-DTSOINS-CCYY              PIC 9(04).
005600     05  FILLER                         PIC X(83).
