000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RSFMHOR.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/04/88.
000700 DATE-COMPILED. 04/04/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    REMARKS - MERGES THE HORAIRE SCHEDULE-TIME CORRECTIONS
001100*    RSFXHOR ACCEPTED INTO THE RSF EXTRACT.  THE WHOLE CORRECTION
001200*    FILE IS LOADED INTO WORKING STORAGE FIRST SINCE IT IS SMALL
001300*    COMPARED TO A FULL RSF FILE; THE RSF EXTRACT ITSELF IS THEN
001400*    STREAMED STRAIGHT THROUGH ONE RECORD AT A TIME.  A B OR C
001500*    LINE ONLY PICKS UP A CORRECTION WHEN ITS OWN KEY FIELDS
001600*    MATCH A CORRECTION ROW AND THE LAST A LINE SEEN ALSO SHARES
001700*    THE CORRECTION ROW'S DATE_NAISSANCE - THE A LINE FOR THE
001800*    CURRENT SEJOUR IS ALWAYS PHYSICALLY AHEAD OF ITS B/C LINES
001900*    IN THE EXTRACT, SO ONE VARIABLE HOLDING "THE A LINE WE ARE
002000*    CURRENTLY UNDER" IS ALL THE LOOKAHEAD THIS NEEDS.  A B OR C
002100*    LINE THAT MATCHES NO CORRECTION ROW IS NOT AN ERROR - IT
002200*    JUST PASSES THROUGH WITH ITS HORAIRE FIELD LEFT BLANK.
002300******************************************************************
002400*    CHANGE LOG
002500*    040488 JS  INITIAL VERSION
002600*    061289 JS  ADDED THE PARENT-A DATE_NAISSANCE CHECK - MATCHING
002700*                ON N_IMMATRICULATION_ASSURE/DATE_SOINS/CODE_ACTE
002800*                ALONE LET A CORRECTION MEANT FOR ONE BENEFICIAIRE
002900*                ON A SHARED CONTRACT NUMBER LAND ON ANOTHER
003000*    011399 AK  Y2K REVIEW - HORU-DATE-NAISSANCE/HORU-DATE-SOINS
003100*                ARE ALREADY 4-DIGIT-YEAR FROM DATENORM, NOTHING
003200*                HELD LOCALLY HERE NEEDED CHANGING
003300*    091503 PH  HORU-TABLE OCCURS RAISED FROM 500 TO 2000 - A
003400*                QUARTER-END HORAIRE WORKBOOK RAN PAST THE OLD
003500*                LIMIT AND THE JOB ABENDED ON THE TABLE OVERFLOW
003600*    093004 PH  HORU-TABLE HAD NO MATCHED SWITCH, SO (1) A
003700*                CORRECTION ROW NEVER PICKED UP BY ANY B OR C
003800*                LINE VANISHED SILENTLY INSTEAD OF BEING FLAGGED,
003900*                AND (2) TWO B/C LINES SHARING A KEY COULD BOTH
004000*                WALK AWAY WITH THE SAME CORRECTION.  ADDED
004100*                HORU-TBL-MATCHED-SW (SAME IDIOM AS RSFMLIN'S
004200*                LINU-TBL-MATCHED-SW), CHECKED IT IN THE SEARCH SO
004300*                AN ENTRY IS CONSUMED ON ITS FIRST HIT, AND ADDED
004400*                600-LOG-UNMATCHED-HORU TO WALK THE TABLE AFTER
004500*                THE EXTRACT IS STREAMED AND LOG EVERY ENTRY THAT
004600*                NEVER MATCHED AS A NON-FATAL SYSOUT DIAGNOSTIC
004700*    052711 LK  RSFMHOR-MATCH-COUNT ADDED TO THE END-OF-JOB
004800*                DISPLAY SO OPS CAN TELL A SHORT CORRECTION RUN
004900*                FROM ONE WHERE NOTHING ACTUALLY MATCHED
005000******************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT SYSOUT
006200         ASSIGN TO UT-S-SYSOUT
006300         ORGANIZATION IS SEQUENTIAL.
006400
006500     SELECT RSF-INPUT-FILE
006600         ASSIGN TO UT-S-RSFIN
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS IFCODE.
006900
007000     SELECT RSF-OUTPUT-FILE
007100         ASSIGN TO UT-S-RSFOUT
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS IS OFCODE.
007400
007500     SELECT HORAIRE-UPDATE-FILE
007600         ASSIGN TO UT-S-HORUPDT
007700         ORGANIZATION IS SEQUENTIAL
007800         FILE STATUS IS HFCODE.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  SYSOUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 100 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS SYSOUT-REC.
008800 01  SYSOUT-REC                      PIC X(100).
008900
009000****** RECORDS VARY IN LENGTH BY TYPE - SAME 220-BYTE CARRIER
009100****** FIELD RSFEDIT USES, TYPE BYTE 1 DRIVES EVERYTHING BELOW
009200 FD  RSF-INPUT-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 220 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS RSF-INPUT-REC.
009800 01  RSF-INPUT-REC                   PIC X(220).
009900
010000 FD  RSF-OUTPUT-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 220 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS RSF-OUTPUT-REC.
010600 01  RSF-OUTPUT-REC                  PIC X(220).
010700
010800 FD  HORAIRE-UPDATE-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 50 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS HORU-IN-REC.
011400 01  HORU-IN-REC                     PIC X(50).
011500
011600 WORKING-STORAGE SECTION.
011700 01  FILE-STATUS-CODES.
011800     05  IFCODE                      PIC X(02).
011900         88  RSF-CODE-READ     VALUE SPACES.
012000         88  RSF-NO-MORE-RECS  VALUE "10".
012100     05  OFCODE                      PIC X(02).
012200         88  RSF-CODE-WRITE    VALUE SPACES.
012300     05  HFCODE                      PIC X(02).
012400         88  HORU-CODE-READ    VALUE SPACES.
012500         88  HORU-NO-MORE-RECS VALUE "10".
012600
012700 COPY RSFHOR.
012800 COPY RSFRECA.
012900 COPY RSFRECB.
013000 COPY RSFRECC.
013100
013200** FULL HORAIRE-CORRECTION FILE, LOADED ONCE IN 000-HOUSEKEEPING
013300** AND SEARCHED ONCE PER B/C LINE - SEE 091503 PH IN THE CHANGE
013400** LOG FOR WHY THIS OCCURS COUNT IS AS HIGH AS IT IS
013500 01  HORU-TABLE.
013600     05  HORU-ENTRY OCCURS 2000 TIMES INDEXED BY HORU-IDX.
013700         10  HORU-TBL-IMMAT          PIC X(13).
013800         10  HORU-TBL-DTNAIS         PIC 9(08).
013900         10  HORU-TBL-DTSOINS        PIC 9(08).
014000         10  HORU-TBL-CODEACTE       PIC X(05).
014100         10  HORU-TBL-HORAIRE        PIC X(10).
014200         10  HORU-TBL-MATCHED-SW     PIC X(01).
014300             88  HORU-TBL-MATCHED     VALUE "Y".
014400
014500 01  WS-CURRENT-A-CONTEXT.
014600     05  WS-CURRENT-A-IMMAT          PIC X(32).
014700     05  WS-CURRENT-A-ENTREE         PIC X(09).
014800     05  WS-CURRENT-A-DTNAIS         PIC 9(08).
014900     05  FILLER                      PIC X(02).
015000
015100** YYYYMMDD REBUILD OF THE CURRENT B/C LINE'S DATE_SOINS, USED
015200** ONLY TO MATCH AGAINST HORU-TBL-DTSOINS - DATENORM ALREADY
015300** LEFT THAT FIELD IN YYYYMMDD SHAPE, BUT THE RSF LINE ITSELF
015400** IS STILL DDMMCCYY TEXT UNTIL WE REASSEMBLE IT HERE
015500 01  WS-LINE-DTSOINS-YMD             PIC 9(08).
015600
015700** NON-FATAL DIAGNOSTIC LINE FOR AN HORAIRE CORRECTION THAT NEVER
015800** MATCHED A B OR C LINE - WRITTEN TO SYSOUT BY 600-LOG-UNMATCHED-
015900** HORU, DOES NOT ABEND THE JOB - SEE 093004 PH IN THE CHANGE LOG
016000 01  WS-UNMATCHED-HORU-MSG.
016100     05  FILLER                      PIC X(04) VALUE "*** ".
016200     05  FILLER                      PIC X(26)
016300             VALUE "UNMATCHED HORAIRE CORR - ".
016400     05  WS-UNM-IMMAT                PIC X(13).
016500     05  FILLER                      PIC X(01) VALUE SPACE.
016600     05  WS-UNM-DTSOINS              PIC X(08).
016700     05  FILLER                      PIC X(01) VALUE SPACE.
016800     05  WS-UNM-CODEACTE             PIC X(05).
016900     05  FILLER                      PIC X(42) VALUE SPACES.
017000
017100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
017200     05  WS-HORU-COUNT               PIC 9(06) COMP.
017300     05  WS-RSF-RECS-READ            PIC 9(07) COMP.
017400     05  WS-RSF-RECS-WRITTEN         PIC 9(07) COMP.
017500     05  WS-MATCH-COUNT              PIC 9(06) COMP.
017600     05  WS-UNMATCHED-COUNT          PIC 9(06) COMP.
017700
017800 01  FLAGS-AND-SWITCHES.
017900     05  MORE-HORU-SW                PIC X(01) VALUE SPACE.
018000         88  NO-MORE-HORU      VALUE "N".
018100     05  MORE-RSF-RECS-SW            PIC X(01) VALUE SPACE.
018200         88  NO-MORE-RSF-RECS  VALUE "N".
018300     05  WS-MATCH-FOUND-SW           PIC X(01).
018400         88  MATCH-WAS-FOUND   VALUE "Y".
018500
018600 COPY RSFABND.
018700
018800 PROCEDURE DIVISION.
018900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019000     PERFORM 100-MAINLINE THRU 100-EXIT
019100             UNTIL NO-MORE-RSF-RECS.
019200     PERFORM 600-LOG-UNMATCHED-HORU THRU 600-EXIT
019300             VARYING HORU-IDX FROM 1 BY 1
019400             UNTIL HORU-IDX > WS-HORU-COUNT.
019500     PERFORM 999-CLEANUP THRU 999-EXIT.
019600     MOVE ZERO TO RETURN-CODE.
019700     GOBACK.
019800
019900 000-HOUSEKEEPING.
020000     DISPLAY "******** BEGIN JOB RSFMHOR ********".
020100     OPEN INPUT RSF-INPUT-FILE, HORAIRE-UPDATE-FILE.
020200     OPEN OUTPUT RSF-OUTPUT-FILE, SYSOUT.
020300
020400     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
020500     MOVE " " TO MORE-HORU-SW, MORE-RSF-RECS-SW.
020600     MOVE SPACES TO WS-CURRENT-A-CONTEXT.
020700
020800     SET HORU-IDX TO 1.
020900     PERFORM 050-LOAD-ONE-HORU THRU 050-EXIT
021000             UNTIL NO-MORE-HORU.
021100
021200     READ RSF-INPUT-FILE INTO RSF-INPUT-REC
021300         AT END
021400         MOVE "N" TO MORE-RSF-RECS-SW
021500     END-READ.
021600 000-EXIT.
021700     EXIT.
021800
021900** LOADS ONE HORAIRE-UPDATE-RECORD INTO HORU-TABLE(HORU-IDX) AND
022000** STEPS THE INDEX - BUMPING WS-HORU-COUNT IS WHAT TELLS 999-
022100** CLEANUP HOW MANY ENTRIES ARE ACTUALLY LIVE IN THE TABLE
022200 050-LOAD-ONE-HORU.
022300     READ HORAIRE-UPDATE-FILE INTO HORAIRE-UPDATE-RECORD
022400         AT END
022500         MOVE "N" TO MORE-HORU-SW
022600         GO TO 050-EXIT
022700     END-READ.
022800
022900     MOVE HORU-NUM-IMMATRICULATION  TO HORU-TBL-IMMAT(HORU-IDX).
023000     MOVE HORU-DATE-NAISSANCE       TO HORU-TBL-DTNAIS(HORU-IDX).
023100     MOVE HORU-DATE-SOINS           TO HORU-TBL-DTSOINS(HORU-IDX).
023200     MOVE HORU-CODE-ACTE            TO HORU-TBL-CODEACTE(HORU-IDX).
023300     MOVE HORU-HORAIRE              TO HORU-TBL-HORAIRE(HORU-IDX).
023400     MOVE "N" TO HORU-TBL-MATCHED-SW(HORU-IDX).
023500     ADD 1 TO WS-HORU-COUNT.
023600     SET HORU-IDX UP BY 1.
023700 050-EXIT.
023800     EXIT.
023900
024000 100-MAINLINE.
024100     ADD 1 TO WS-RSF-RECS-READ.
024200     MOVE RSF-INPUT-REC TO RSF-OUTPUT-REC.
024300
024400     EVALUATE RSF-INPUT-REC(1:1)
024500         WHEN "A"
024600             MOVE RSF-INPUT-REC TO RSFA-LINE
024700             PERFORM 220-SAVE-A-CONTEXT THRU 220-EXIT
024800         WHEN "B"
024900             MOVE RSF-INPUT-REC TO RSFB-LINE
025000             PERFORM 200-SEARCH-B-LINES THRU 200-EXIT
025100             MOVE RSFB-LINE TO RSF-OUTPUT-REC
025200         WHEN "C"
025300             MOVE RSF-INPUT-REC TO RSFC-LINE
025400             PERFORM 210-SEARCH-C-LINES THRU 210-EXIT
025500             MOVE RSFC-LINE TO RSF-OUTPUT-REC
025600         WHEN OTHER
025700             CONTINUE
025800     END-EVALUATE.
025900
026000     WRITE RSF-OUTPUT-REC.
026100     ADD 1 TO WS-RSF-RECS-WRITTEN.
026200
026300     READ RSF-INPUT-FILE INTO RSF-INPUT-REC
026400         AT END
026500         MOVE "N" TO MORE-RSF-RECS-SW
026600     END-READ.
026700 100-EXIT.
026800     EXIT.
026900
027000** REMEMBERS THE A LINE CURRENTLY IN FORCE SO THE NEXT B/C LINES
027100** CAN BE CHECKED AGAINST ITS DATE_NAISSANCE - SEE REMARKS
027200 220-SAVE-A-CONTEXT.
027300     MOVE RSFA-N-IMMATRICULATION-ASSURE TO WS-CURRENT-A-IMMAT.
027400     MOVE RSFA-N-ENTREE                 TO WS-CURRENT-A-ENTREE.
027500     MOVE RSFA-DTNAIS-CCYY TO WS-CURRENT-A-DTNAIS(1:4).
027600     MOVE RSFA-DTNAIS-MM   TO WS-CURRENT-A-DTNAIS(5:2).
027700     MOVE RSFA-DTNAIS-DD   TO WS-CURRENT-A-DTNAIS(7:2).
027800 220-EXIT.
027900     EXIT.
028000
028100** SEARCHES HORU-TABLE FOR A CORRECTION MATCHING THIS B LINE'S
028200** KEY AND THE CURRENT A LINE'S DATE_NAISSANCE - FIRST MATCH
028300** WINS, SAME AS THE BUREAU'S OWN MATCHING RULE.  093004 PH - AN
028400** ENTRY IS CONSUMED ONCE IT MATCHES (NOT HORU-TBL-MATCHED BELOW)
028500** SO TWO B/C LINES SHARING THE SAME KEY CAN'T BOTH WALK AWAY WITH
028600** THE SAME CORRECTION
028700 200-SEARCH-B-LINES.
028800     MOVE "N" TO WS-MATCH-FOUND-SW.
028900     MOVE RSFB-DTSOINS-CCYY TO WS-LINE-DTSOINS-YMD(1:4).
029000     MOVE RSFB-DTSOINS-MM   TO WS-LINE-DTSOINS-YMD(5:2).
029100     MOVE RSFB-DTSOINS-DD   TO WS-LINE-DTSOINS-YMD(7:2).
029200     SET HORU-IDX TO 1.
029300     SEARCH HORU-ENTRY
029400         AT END
029500             CONTINUE
029600         WHEN NOT HORU-TBL-MATCHED(HORU-IDX)
029700           AND HORU-TBL-IMMAT(HORU-IDX) =
029800                  RSFB-N-IMMATRICULATION-ASSURE(1:13)
029900           AND HORU-TBL-DTSOINS(HORU-IDX) = WS-LINE-DTSOINS-YMD
030000           AND HORU-TBL-CODEACTE(HORU-IDX) = RSFB-CODE-ACTE
030100           AND HORU-TBL-DTNAIS(HORU-IDX) = WS-CURRENT-A-DTNAIS
030200             MOVE "Y" TO WS-MATCH-FOUND-SW
030300             SET HORU-TBL-MATCHED(HORU-IDX) TO TRUE
030400             MOVE HORU-TBL-HORAIRE(HORU-IDX) TO RSFB-HORAIRE
030500     END-SEARCH.
030600     IF MATCH-WAS-FOUND
030700         ADD 1 TO WS-MATCH-COUNT.
030800 200-EXIT.
030900     EXIT.
031000
031100 210-SEARCH-C-LINES.
031200     MOVE "N" TO WS-MATCH-FOUND-SW.
031300     MOVE RSFC-DTSOINS-CCYY TO WS-LINE-DTSOINS-YMD(1:4).
031400     MOVE RSFC-DTSOINS-MM   TO WS-LINE-DTSOINS-YMD(5:2).
031500     MOVE RSFC-DTSOINS-DD   TO WS-LINE-DTSOINS-YMD(7:2).
031600     SET HORU-IDX TO 1.
031700     SEARCH HORU-ENTRY
031800         AT END
031900             CONTINUE
032000         WHEN NOT HORU-TBL-MATCHED(HORU-IDX)
032100           AND HORU-TBL-IMMAT(HORU-IDX) =
032200                  RSFC-N-IMMATRICULATION-ASSURE(1:13)
032300           AND HORU-TBL-DTSOINS(HORU-IDX) = WS-LINE-DTSOINS-YMD
032400           AND HORU-TBL-CODEACTE(HORU-IDX) = RSFC-CODE-ACTE
032500           AND HORU-TBL-DTNAIS(HORU-IDX) = WS-CURRENT-A-DTNAIS
032600             MOVE "Y" TO WS-MATCH-FOUND-SW
032700             SET HORU-TBL-MATCHED(HORU-IDX) TO TRUE
032800             MOVE HORU-TBL-HORAIRE(HORU-IDX) TO RSFC-HORAIRE
032900     END-SEARCH.
033000     IF MATCH-WAS-FOUND
033100         ADD 1 TO WS-MATCH-COUNT.
033200 210-EXIT.
033300     EXIT.
033400
033500** 600-LOG-UNMATCHED-HORU - 093004 PH.  ANY TABLE ENTRY STILL
033600** MARKED "N" AFTER THE WHOLE RSF EXTRACT HAS BEEN STREAMED NEVER
033700** FOUND A B OR C LINE TO CORRECT - LOGGED TO SYSOUT AS A
033800** NON-FATAL INTEGRATION ERROR, NOT APPENDED ANYWHERE, SINCE AN
033900** HORAIRE CORRECTION ON ITS OWN IS NOT A NEW RSF LINE
034000 600-LOG-UNMATCHED-HORU.
034100     IF NOT HORU-TBL-MATCHED(HORU-IDX)
034200         MOVE HORU-TBL-IMMAT(HORU-IDX)    TO WS-UNM-IMMAT
034300         MOVE HORU-TBL-DTSOINS(HORU-IDX)  TO WS-UNM-DTSOINS
034400         MOVE HORU-TBL-CODEACTE(HORU-IDX) TO WS-UNM-CODEACTE
034500         WRITE SYSOUT-REC FROM WS-UNMATCHED-HORU-MSG
034600         ADD 1 TO WS-UNMATCHED-COUNT.
034700 600-EXIT.
034800     EXIT.
034900
035000 999-CLEANUP.
035100     DISPLAY "** HORAIRE CORRECTIONS LOADED **".
035200     DISPLAY WS-HORU-COUNT.
035300     DISPLAY "** RSF RECORDS READ            **".
035400     DISPLAY WS-RSF-RECS-READ.
035500     DISPLAY "** RSF RECORDS WRITTEN         **".
035600     DISPLAY WS-RSF-RECS-WRITTEN.
035700     DISPLAY "** RSFMHOR-MATCH-COUNT         **".
035800     DISPLAY WS-MATCH-COUNT.
035900     DISPLAY "** RSFMHOR-UNMATCHED-COUNT     **".
036000     DISPLAY WS-UNMATCHED-COUNT.
036100     CLOSE RSF-INPUT-FILE, RSF-OUTPUT-FILE,
036200           HORAIRE-UPDATE-FILE, SYSOUT.
036300     DISPLAY "******** NORMAL END OF JOB RSFMHOR ********".
036400 999-EXIT.
036500     EXIT.
036600
036700 1000-ABEND-RTN.
036800     WRITE SYSOUT-REC FROM ABEND-REC.
036900     DISPLAY "*** ABNORMAL END OF JOB-RSFMHOR ***" UPON CONSOLE.
037000     DIVIDE ZERO-VAL INTO ONE-VAL.
