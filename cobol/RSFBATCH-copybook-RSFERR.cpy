000100******************************************************************
000200*    COPYBOOK RSFERR                                             *
000300*    VALIDATION ERROR REPORT DETAIL LINE AND CONTROL-BREAK       *
000400*    HEADER LINE, PLUS THE PER-TYPE/GRAND-TOTAL COUNTER TABLE.   *
000500******************************************************************
000600*    111502 PH  INITIAL LAYOUT                                  *
000700*    081695 AK  ADDED ERR-HEADER-LINE FOR THE PER-TYPE CONTROL   *
000800*                BREAK - RULE-RUN ORDER MUST MATCH SEQUENCE IN   *
000900*                WHICH RSFEDIT RUNS THE VALIDATION PARAGRAPHS    *
001000*    081710 RH  ADDED ERR-TOTALS-LINE - 081695 AK'S HEADER WAS    *
001100*                NEVER FOLLOWED UP WITH A TRAILER, SO THE PER-   *
001200*                TYPE COUNTS IT PROMISED WERE NEVER PRINTED.     *
001300*                RSFEDIT 792-WRITE-ERROR-AND-BUMP NOW KEEPS THE   *
001400*                RUNNING TOTALS BELOW AND 900-WRITE-ERROR-RPT     *
001500*                WRITES ONE OF THESE AT THE END OF THE REPORT    *
001600******************************************************************
001700 01  RSF-ERROR-LINE.
001800     05  ERR-LINE-NUMBER                 PIC 9(06).
001900     05  ERR-LINE-TYPE                   PIC X(01).
002000     05  ERR-ERROR-TYPE                  PIC X(20).
002100     05  ERR-FIELD-NAME                  PIC X(40).
002200     05  ERR-MESSAGE                     PIC X(132).
002300     05  FILLER                          PIC X(01).
002400
002500 01  RSF-ERROR-HEADER-LINE.
002600     05  ERR-HDR-LITERAL                 PIC X(26)
002700             VALUE "  VALIDATION ERRORS - TYPE".
002800     05  ERR-HDR-LINE-TYPE               PIC X(01).
002900     05  FILLER                          PIC X(173).
003000
003100** GRAND-TOTAL TRAILER - ONE PER REPORT, WRITTEN BY RSFEDIT
003200** 900-WRITE-ERROR-RPT AFTER THE LAST VALIDATION PARAGRAPH RUNS
003300 01  RSF-ERROR-TOTALS-LINE.
003400     05  ERR-TOT-LITERAL                 PIC X(20)
003500             VALUE "TOTAL ERRORS BY TYPE".
003600     05  ERR-TOT-COUNT-A                 PIC 9(06).
003700     05  ERR-TOT-COUNT-B                 PIC 9(06).
003800     05  ERR-TOT-COUNT-C                 PIC 9(06).
003900     05  ERR-TOT-COUNT-H                 PIC 9(06).
004000     05  ERR-TOT-COUNT-M                 PIC 9(06).
004100     05  ERR-TOT-COUNT-P                 PIC 9(06).
004200     05  ERR-TOT-COUNT-L                 PIC 9(06).
004300     05  ERR-TOT-GRAND-LITERAL           PIC X(14)
004400             VALUE " GRAND TOTAL =".
004500     05  ERR-TOT-GRAND-TOTAL             PIC 9(07).
004600     05  FILLER                          PIC X(117).
004700
004800** NOTE (081710 RH) - THE RUNNING/GRAND-TOTAL COUNTERS THIS
004900** COPYBOOK'S RECORDS FEED (WS-ERR-COUNT-A THRU -GRAND-TOTAL)
005000** ARE NOT DECLARED HERE - THIS COPY IS READ INTO RSFEDIT RIGHT
005100** AFTER ITS FD, SO A RECORD-SIZED GROUP PUT HERE WOULD BECOME
005200** AN ERROR-RPT-FILE RECORD DESCRIPTION ITSELF AND WOULD NOT
005300** MATCH THE FD'S "RECORD CONTAINS 200" CLAUSE.  THEY ARE
005400** DECLARED DIRECTLY IN RSFEDIT'S WORKING-STORAGE SECTION,
005500** ALONGSIDE WS-LINE-COUNTS.
