000100******************************************************************
000200*    COPYBOOK RSFRECH                                            *
000300*    RSF LINE TYPE H  -  PHARMACY / UCD DETAIL RECORD             *
000400******************************************************************
000500*    111502 PH  INITIAL LAYOUT FOR THE CURRENT RSF COLUMN MAPPING   *
000600*    102209 PH  ADDED DATE-DEBUT-SEJOUR-X REDEFINES - SAME AUDIT *
000700*                REQUEST AS RSFRECA/RSFRECB                     *
000800******************************************************************
000900 01  RSFH-LINE.
001000     05  RSFH-TYPE-ENREGISTREMENT       PIC X(01).
001100     05  RSFH-N-FINESS-EPMSI            PIC 9(09).
001200     05  RSFH-N-FINESS-GEOGRAPHIQUE     PIC 9(09).
001300     05  RSFH-N-IMMATRICULATION-ASSURE  PIC X(32).
001400     05  RSFH-CLE-N-IMMATRICULATION     PIC X(02).
001500     05  RSFH-RANG-BENEFICIAIRE         PIC 9(03).
001600     05  RSFH-N-ENTREE                  PIC X(09).
001700     05  RSFH-N-IMMAT-INDIVIDUEL        PIC X(32).
001800     05  RSFH-CLE-N-IMMAT-INDIVIDUEL    PIC X(02).
001900     05  RSFH-DATE-DEBUT-SEJOUR         PIC X(08).
002000     05  RSFH-CODE-UCD                  PIC X(07).
002100     05  RSFH-COEFF-FRACTIONNEMENT      PIC 9(05).
002200     05  RSFH-PRIX-ACHAT-UNITAIRE       PIC 9(07).
002300     05  RSFH-MONTANT-UNITAIRE-ECART    PIC 9(07).
002400     05  RSFH-MONTANT-TOTAL-ECART       PIC 9(07).
002500     05  RSFH-QUANTITE                  PIC 9(03).
002600     05  RSFH-TOTAL-FACTURE             PIC 9(07).
002700     05  RSFH-INDICATION                PIC X(07).
002800     05  RSFH-NUMERO-H                  PIC X(05).
002900** TRAILING PAD BYTE - NOT PART OF THE 162-BYTE RSF LINE, KEPT
003000** SO THIS RECORD CLOSES WITH A FILLER LIKE EVERY OTHER LAYOUT
003100** IN THIS COPYBOOK SET (SEE RSFB-HORAIRE REMARK IN RSFRECB)
003200     05  FILLER                         PIC X(01).
003300
003400** ONLY REDEFINES FOR THIS PROGRAM - DATE-DEBUT-SEJOUR AS
003500** YYYYMMDD PIECES, USED BY THE LIGNES-INTEGRATION KEY-MATCH
003600** PARAGRAPHS IN RSFMLIN
003700 01  RSFH-DATE-DEBUT-SEJOUR-X REDEFINES RSFH-LINE.
003800     05  FILLER                         PIC X(99).
003900     05  RSFH-DTDEBUT-DD                PIC 9(02).
004000     05  RSFH-DTDEBUT-MM                PIC 9(02).
004100     05  RSFH-DTDEBUT-CCYY              PIC 9(04).
004200     05  FILLER                         PIC X(56).
