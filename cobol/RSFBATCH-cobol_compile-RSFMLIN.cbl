000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RSFMLIN.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/18/88.
000700 DATE-COMPILED. 04/18/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    REMARKS - MERGES ONE LIGNES REPLACEMENT-LINE WORKBOOK'S
001100*    ACCEPTED ROWS (WRITTEN BY RSFXLIN) BACK INTO THE RSF
001200*    EXTRACT.  THE WHOLE REPLACEMENT FILE IS LOADED INTO A
001300*    WORKING-STORAGE TABLE FIRST.  THE RSF EXTRACT IS THEN
001400*    STREAMED THROUGH ONE RECORD AT A TIME - A LINE OF THE
001500*    TARGET TYPE IS REPLACED IN PLACE WHEN ITS KEY FIELDS MATCH
001600*    A TABLE ENTRY, EVERY OTHER LINE PASSES THROUGH UNCHANGED.
001700*    ANY TABLE ENTRY THAT NEVER MATCHED A MASTER LINE IS A BRAND
001800*    NEW LINE FOR THIS SEJOUR AND IS APPENDED AFTER THE LAST
001900*    MASTER RECORD.  LIKE RSFXLIN, ONE RUN OF THIS PROGRAM
002000*    HANDLES ONE LINE TYPE - THE PARM CARD SAYS WHICH.
002100******************************************************************
002200*    CHANGE LOG
002300*    041888 JS  INITIAL VERSION - TYPES A AND B ONLY
002400*    072289 JS  ADDED TYPES C, H, M, P, L
002500*    011399 AK  Y2K REVIEW - NO DATE ARITHMETIC HERE, KEY-FIELD
002600*                DATES ARE COMPARED AS TEXT, NOT CONVERTED
002700*    093004 PH  AN UNMATCHED REPLACEMENT ROW WAS SILENTLY
002800*                DROPPED INSTEAD OF APPENDED - 999-CLEANUP NOW
002900*                WALKS THE WHOLE TABLE AND APPENDS EVERY ENTRY
003000*                WHOSE LINU-TBL-MATCHED-SW NEVER FLIPPED TO "Y"
003100*    061513 LK  RSFMLIN-APPEND-COUNT ADDED TO THE END-OF-JOB
003200*                DISPLAY, SAME REASON AS RSFMHOR 052711 LK
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT SYSOUT
004500         ASSIGN TO UT-S-SYSOUT
004600         ORGANIZATION IS SEQUENTIAL.
004700
004800     SELECT RSF-INPUT-FILE
004900         ASSIGN TO UT-S-RSFIN
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS IFCODE.
005200
005300     SELECT RSF-OUTPUT-FILE
005400         ASSIGN TO UT-S-RSFOUT
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS IS OFCODE.
005700
005800     SELECT LIGNES-UPDATE-FILE
005900         ASSIGN TO UT-S-LINUPDT
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS LFCODE.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  SYSOUT
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 100 CHARACTERS
006900     BLOCK CONTAINS 0 RECORDS
007000     DATA RECORD IS SYSOUT-REC.
007100 01  SYSOUT-REC                      PIC X(100).
007200
007300 FD  RSF-INPUT-FILE
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 220 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS RSF-INPUT-REC.
007900 01  RSF-INPUT-REC                   PIC X(220).
008000
008100 FD  RSF-OUTPUT-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 220 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS RSF-OUTPUT-REC.
008700 01  RSF-OUTPUT-REC                  PIC X(220).
008800
008900 FD  LIGNES-UPDATE-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 220 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS LINU-IN-REC.
009500 01  LINU-IN-REC                     PIC X(220).
009600
009700 WORKING-STORAGE SECTION.
009800 01  FILE-STATUS-CODES.
009900     05  IFCODE                      PIC X(02).
010000         88  RSF-CODE-READ     VALUE SPACES.
010100         88  RSF-NO-MORE-RECS  VALUE "10".
010200     05  OFCODE                      PIC X(02).
010300         88  RSF-CODE-WRITE    VALUE SPACES.
010400     05  LFCODE                      PIC X(02).
010500         88  LINU-CODE-READ    VALUE SPACES.
010600         88  LINU-NO-MORE-RECS VALUE "10".
010700
010800** 2017 FIELD LAYOUT PER TYPE - SAME COPYBOOKS RSFEDIT/RSFXLIN
010900** USE.  THE MASTER LINE CURRENTLY BEING READ IS MOVED INTO
011000** ONE OF THESE GROUPS (210-SEARCH-A-RTN ETC) SO ITS KEY FIELDS
011100** CAN BE COMPARED BY NAME AGAINST THE TABLE'S OWN REDEFINES
011200 COPY RSFRECA.
011300 COPY RSFRECB.
011400 COPY RSFRECC.
011500 COPY RSFRECH.
011600 COPY RSFRECM.
011700 COPY RSFRECP.
011800 COPY RSFRECL.
011900
012000** THE REPLACEMENT TABLE - ONE ENTRY PER ACCEPTED LIGNES ROW.
012100** SAME OCCURS COUNT AS RSFEDIT'S PER-TYPE TABLES, SEE THE RSFB/
012200** RSFC/RSFM OCCURS-4000 REMARK IN RSFEDIT FOR WHY.  THE SEVEN
012300** REDEFINES BELOW LAY THE KEY FIELDS OF EACH LINE TYPE OVER
012400** LINU-TBL-LINE AT THEIR ACTUAL RSF OFFSET SO 200-SEARCH-RTN
012500** CAN COMPARE BY NAME INSTEAD OF BY COLUMN NUMBER - ONLY ONE
012600** VIEW IS EVER LIVE FOR A GIVEN RUN, THE ONE MATCHING THE
012700** PARM-CARD LINE TYPE, BUT ALL SEVEN HAVE TO BE CARRIED SINCE
012800** COBOL WON'T LET A REDEFINES BE CONDITIONAL
012900 01  LINU-TABLE.
013000     05  LINU-ENTRY OCCURS 4000 TIMES INDEXED BY LINU-IDX.
013100         10  LINU-TBL-LINE             PIC X(220).
013200         10  RSFA-TBL-LINE REDEFINES LINU-TBL-LINE.
013300             15  FILLER                         PIC X(01).
013400             15  RSFA-TBL-N-FINESS-EPMSI        PIC 9(09).
013500             15  RSFA-TBL-N-FINESS-GEOGRAPHIQUE PIC 9(09).
013600             15  FILLER                         PIC X(02).
013700             15  RSFA-TBL-N-IMMATRICULATION-ASSURE
013800                                                 PIC X(32).
013900             15  FILLER                         PIC X(05).
014000             15  RSFA-TBL-N-ENTREE              PIC X(09).
014100             15  FILLER                         PIC X(153).
014200         10  RSFB-TBL-LINE REDEFINES LINU-TBL-LINE.
014300             15  FILLER                         PIC X(01).
014400             15  RSFB-TBL-N-FINESS-EPMSI        PIC 9(09).
014500             15  RSFB-TBL-N-FINESS-GEOGRAPHIQUE PIC 9(09).
014600             15  RSFB-TBL-N-IMMATRICULATION-ASSURE
014700                                                 PIC X(32).
014800             15  FILLER                         PIC X(02).
014900             15  FILLER                         PIC X(03).
015000             15  RSFB-TBL-N-ENTREE              PIC X(09).
015100             15  FILLER                         PIC X(32).
015200             15  FILLER                         PIC X(02).
015300             15  FILLER                         PIC X(08).
015400             15  RSFB-TBL-DATE-SOINS            PIC X(08).
015500             15  RSFB-TBL-CODE-ACTE             PIC X(05).
015600             15  FILLER                         PIC X(100).
015700         10  RSFC-TBL-LINE REDEFINES LINU-TBL-LINE.
015800             15  FILLER                         PIC X(01).
015900             15  RSFC-TBL-N-FINESS-EPMSI        PIC 9(09).
016000             15  RSFC-TBL-N-FINESS-GEOGRAPHIQUE PIC 9(09).
016100             15  RSFC-TBL-N-IMMATRICULATION-ASSURE
016200                                                 PIC X(32).
016300             15  FILLER                         PIC X(02).
016400             15  FILLER                         PIC X(03).
016500             15  RSFC-TBL-N-ENTREE              PIC X(09).
016600             15  FILLER                         PIC X(32).
016700             15  FILLER                         PIC X(02).
016800             15  FILLER                         PIC X(08).
016900             15  RSFC-TBL-DATE-SOINS            PIC X(08).
017000             15  RSFC-TBL-CODE-ACTE             PIC X(05).
017100             15  FILLER                         PIC X(100).
017200         10  RSFH-TBL-LINE REDEFINES LINU-TBL-LINE.
017300             15  FILLER                         PIC X(01).
017400             15  RSFH-TBL-N-FINESS-EPMSI        PIC 9(09).
017500             15  RSFH-TBL-N-FINESS-GEOGRAPHIQUE PIC 9(09).
017600             15  RSFH-TBL-N-IMMATRICULATION-ASSURE
017700                                                 PIC X(32).
017800             15  FILLER                         PIC X(02).
017900             15  FILLER                         PIC X(03).
018000             15  RSFH-TBL-N-ENTREE              PIC X(09).
018100             15  FILLER                         PIC X(34).
018200             15  RSFH-TBL-DATE-DEBUT-SEJOUR     PIC X(08).
018300             15  RSFH-TBL-CODE-UCD              PIC X(07).
018400             15  FILLER                         PIC X(106).
018500         10  RSFM-TBL-LINE REDEFINES LINU-TBL-LINE.
018600             15  FILLER                         PIC X(01).
018700             15  RSFM-TBL-N-FINESS-EPMSI        PIC 9(09).
018800             15  RSFM-TBL-N-FINESS-GEOGRAPHIQUE PIC 9(09).
018900             15  RSFM-TBL-N-IMMATRICULATION-ASSURE
019000                                                 PIC X(32).
019100             15  FILLER                         PIC X(02).
019200             15  FILLER                         PIC X(03).
019300             15  RSFM-TBL-N-ENTREE              PIC X(09).
019400             15  FILLER                         PIC X(34).
019500             15  FILLER                         PIC X(05).
019600             15  RSFM-TBL-DATE-SOINS            PIC X(08).
019700             15  RSFM-TBL-CODE-CCAM             PIC X(13).
019800             15  FILLER                         PIC X(95).
019900         10  RSFP-TBL-LINE REDEFINES LINU-TBL-LINE.
020000             15  FILLER                         PIC X(01).
020100             15  RSFP-TBL-N-FINESS-EPMSI        PIC 9(09).
020200             15  RSFP-TBL-N-FINESS-GEOGRAPHIQUE PIC 9(09).
020300             15  RSFP-TBL-N-IMMATRICULATION-ASSURE
020400                                                 PIC X(32).
020500             15  FILLER                         PIC X(02).
020600             15  FILLER                         PIC X(03).
020700             15  RSFP-TBL-N-ENTREE              PIC X(09).
020800             15  FILLER                         PIC X(34).
020900             15  RSFP-TBL-DATE-DEBUT-SEJOUR     PIC X(08).
021000             15  RSFP-TBL-CODE-REFERENCE-LPP    PIC X(13).
021100             15  FILLER                         PIC X(100).
021200         10  RSFL-TBL-LINE REDEFINES LINU-TBL-LINE.
021300             15  FILLER                         PIC X(01).
021400             15  RSFL-TBL-N-FINESS-EPMSI        PIC 9(09).
021500             15  RSFL-TBL-N-FINESS-GEOGRAPHIQUE PIC 9(09).
021600             15  RSFL-TBL-N-IMMATRICULATION-ASSURE
021700                                                 PIC X(32).
021800             15  FILLER                         PIC X(02).
021900             15  FILLER                         PIC X(03).
022000             15  RSFL-TBL-N-ENTREE              PIC X(09).
022100             15  FILLER                         PIC X(34).
022200             15  FILLER                         PIC X(05).
022300             15  RSFL-TBL-DATE-ACTE1            PIC X(08).
022400             15  FILLER                         PIC X(02).
022500             15  RSFL-TBL-CODE-ACTE1            PIC X(08).
022600             15  FILLER                         PIC X(98).
022700         10  LINU-TBL-MATCHED-SW       PIC X(01).
022800             88  LINU-TBL-MATCHED      VALUE "Y".
022900
023000 01  WS-TARGET-LINE-TYPE               PIC X(01).
023100     88  TARGET-TYPE-VALID   VALUE "A" "B" "C" "H" "M" "P" "L".
023200
023300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
023400     05  WS-LINU-COUNT                PIC 9(06) COMP.
023500     05  WS-RSF-RECS-READ             PIC 9(07) COMP.
023600     05  WS-RSF-RECS-WRITTEN          PIC 9(07) COMP.
023700     05  WS-REPLACE-COUNT             PIC 9(06) COMP.
023800     05  WS-APPEND-COUNT              PIC 9(06) COMP.
023900
024000 01  FLAGS-AND-SWITCHES.
024100     05  MORE-LINU-SW                 PIC X(01) VALUE SPACE.
024200         88  NO-MORE-LINU      VALUE "N".
024300     05  MORE-RSF-RECS-SW             PIC X(01) VALUE SPACE.
024400         88  NO-MORE-RSF-RECS  VALUE "N".
024500     05  WS-MATCH-FOUND-SW            PIC X(01).
024600         88  MATCH-WAS-FOUND   VALUE "Y".
024700
024800 COPY RSFABND.
024900
025000 PROCEDURE DIVISION.
025100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025200     PERFORM 100-MAINLINE THRU 100-EXIT
025300             UNTIL NO-MORE-RSF-RECS.
025400     PERFORM 600-APPEND-UNMATCHED THRU 600-EXIT
025500             VARYING LINU-IDX FROM 1 BY 1
025600             UNTIL LINU-IDX > WS-LINU-COUNT.
025700     PERFORM 999-CLEANUP THRU 999-EXIT.
025800     MOVE ZERO TO RETURN-CODE.
025900     GOBACK.
026000
026100 000-HOUSEKEEPING.
026200     DISPLAY "******** BEGIN JOB RSFMLIN ********".
026300     ACCEPT WS-TARGET-LINE-TYPE FROM SYSIN.
026400     IF NOT TARGET-TYPE-VALID
026500         MOVE "** PARM CARD LINE TYPE IS NOT A/B/C/H/M/P/L"
026600                 TO ABEND-REASON
026700         GO TO 1000-ABEND-RTN.
026800
026900     OPEN INPUT RSF-INPUT-FILE, LIGNES-UPDATE-FILE.
027000     OPEN OUTPUT RSF-OUTPUT-FILE, SYSOUT.
027100
027200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
027300     MOVE " " TO MORE-LINU-SW, MORE-RSF-RECS-SW.
027400
027500     SET LINU-IDX TO 1.
027600     PERFORM 050-LOAD-ONE-LINU THRU 050-EXIT
027700             UNTIL NO-MORE-LINU.
027800
027900     READ RSF-INPUT-FILE INTO RSF-INPUT-REC
028000         AT END
028100         MOVE "N" TO MORE-RSF-RECS-SW
028200     END-READ.
028300 000-EXIT.
028400     EXIT.
028500
028600 050-LOAD-ONE-LINU.
028700     READ LIGNES-UPDATE-FILE INTO LINU-IN-REC
028800         AT END
028900         MOVE "N" TO MORE-LINU-SW
029000         GO TO 050-EXIT
029100     END-READ.
029200
029300     MOVE LINU-IN-REC TO LINU-TBL-LINE(LINU-IDX).
029400     MOVE "N" TO LINU-TBL-MATCHED-SW(LINU-IDX).
029500     ADD 1 TO WS-LINU-COUNT.
029600     SET LINU-IDX UP BY 1.
029700 050-EXIT.
029800     EXIT.
029900
030000 100-MAINLINE.
030100     ADD 1 TO WS-RSF-RECS-READ.
030200     MOVE RSF-INPUT-REC TO RSF-OUTPUT-REC.
030300
030400     IF RSF-INPUT-REC(1:1) = WS-TARGET-LINE-TYPE
030500         PERFORM 200-SEARCH-RTN THRU 200-EXIT.
030600
030700     WRITE RSF-OUTPUT-REC.
030800     ADD 1 TO WS-RSF-RECS-WRITTEN.
030900
031000     READ RSF-INPUT-FILE INTO RSF-INPUT-REC
031100         AT END
031200         MOVE "N" TO MORE-RSF-RECS-SW
031300     END-READ.
031400 100-EXIT.
031500     EXIT.
031600
031700** DISPATCHES TO THE PER-TYPE SEARCH, SINCE THE KEY FIELDS SIT AT
031800** A DIFFERENT OFFSET FOR EACH TYPE AND THE EXTRA KEY (WHEN ONE
031900** APPLIES) IS A DIFFERENT FIELD ALTOGETHER - SEE THE MATCHING
032000** KEY TABLE IN THE REMARKS BANNER
032100 200-SEARCH-RTN.
032200     MOVE "N" TO WS-MATCH-FOUND-SW.
032300     EVALUATE WS-TARGET-LINE-TYPE
032400         WHEN "A"
032500             PERFORM 210-SEARCH-A-RTN THRU 210-EXIT
032600         WHEN "B"
032700             PERFORM 220-SEARCH-B-RTN THRU 220-EXIT
032800         WHEN "C"
032900             PERFORM 230-SEARCH-C-RTN THRU 230-EXIT
033000         WHEN "H"
033100             PERFORM 240-SEARCH-H-RTN THRU 240-EXIT
033200         WHEN "M"
033300             PERFORM 250-SEARCH-M-RTN THRU 250-EXIT
033400         WHEN "P"
033500             PERFORM 260-SEARCH-P-RTN THRU 260-EXIT
033600         WHEN "L"
033700             PERFORM 270-SEARCH-L-RTN THRU 270-EXIT
033800     END-EVALUATE.
033900     IF MATCH-WAS-FOUND
034000         ADD 1 TO WS-REPLACE-COUNT.
034100 200-EXIT.
034200     EXIT.
034300
034400** TYPE A HAS NO EXTRA KEY - THE FOUR COMMON FIELDS ARE ALL THE
034500** SPEC CALLS FOR, THERE IS ONLY EVER ONE A LINE PER N-ENTREE
034600 210-SEARCH-A-RTN.
034700     MOVE RSF-INPUT-REC TO RSFA-LINE.
034800     SET LINU-IDX TO 1.
034900     SEARCH LINU-ENTRY
035000         AT END
035100             CONTINUE
035200         WHEN NOT LINU-TBL-MATCHED(LINU-IDX)
035300           AND RSFA-TBL-N-FINESS-EPMSI(LINU-IDX)
035400                  = RSFA-N-FINESS-EPMSI
035500           AND RSFA-TBL-N-FINESS-GEOGRAPHIQUE(LINU-IDX)
035600                  = RSFA-N-FINESS-GEOGRAPHIQUE
035700           AND RSFA-TBL-N-IMMATRICULATION-ASSURE(LINU-IDX)
035800                  = RSFA-N-IMMATRICULATION-ASSURE
035900           AND RSFA-TBL-N-ENTREE(LINU-IDX) = RSFA-N-ENTREE
036000             MOVE "Y" TO WS-MATCH-FOUND-SW
036100             SET LINU-TBL-MATCHED(LINU-IDX) TO TRUE
036200             MOVE LINU-TBL-LINE(LINU-IDX) TO RSF-OUTPUT-REC
036300     END-SEARCH.
036400 210-EXIT.
036500     EXIT.
036600
036700** TYPE B EXTRA KEY IS DATE_SOINS + CODE_ACTE
036800 220-SEARCH-B-RTN.
036900     MOVE RSF-INPUT-REC TO RSFB-LINE.
037000     SET LINU-IDX TO 1.
037100     SEARCH LINU-ENTRY
037200         AT END
037300             CONTINUE
037400         WHEN NOT LINU-TBL-MATCHED(LINU-IDX)
037500           AND RSFB-TBL-N-FINESS-EPMSI(LINU-IDX)
037600                  = RSFB-N-FINESS-EPMSI
037700           AND RSFB-TBL-N-FINESS-GEOGRAPHIQUE(LINU-IDX)
037800                  = RSFB-N-FINESS-GEOGRAPHIQUE
037900           AND RSFB-TBL-N-IMMATRICULATION-ASSURE(LINU-IDX)
038000                  = RSFB-N-IMMATRICULATION-ASSURE
038100           AND RSFB-TBL-N-ENTREE(LINU-IDX) = RSFB-N-ENTREE
038200           AND RSFB-TBL-DATE-SOINS(LINU-IDX) = RSFB-DATE-SOINS
038300           AND RSFB-TBL-CODE-ACTE(LINU-IDX) = RSFB-CODE-ACTE
038400             MOVE "Y" TO WS-MATCH-FOUND-SW
038500             SET LINU-TBL-MATCHED(LINU-IDX) TO TRUE
038600             MOVE LINU-TBL-LINE(LINU-IDX) TO RSF-OUTPUT-REC
038700     END-SEARCH.
038800 220-EXIT.
038900     EXIT.
039000
039100** TYPE C EXTRA KEY IS DATE_SOINS + CODE_ACTE, SAME AS TYPE B
039200 230-SEARCH-C-RTN.
039300     MOVE RSF-INPUT-REC TO RSFC-LINE.
039400     SET LINU-IDX TO 1.
039500     SEARCH LINU-ENTRY
039600         AT END
039700             CONTINUE
039800         WHEN NOT LINU-TBL-MATCHED(LINU-IDX)
039900           AND RSFC-TBL-N-FINESS-EPMSI(LINU-IDX)
040000                  = RSFC-N-FINESS-EPMSI
040100           AND RSFC-TBL-N-FINESS-GEOGRAPHIQUE(LINU-IDX)
040200                  = RSFC-N-FINESS-GEOGRAPHIQUE
040300           AND RSFC-TBL-N-IMMATRICULATION-ASSURE(LINU-IDX)
040400                  = RSFC-N-IMMATRICULATION-ASSURE
040500           AND RSFC-TBL-N-ENTREE(LINU-IDX) = RSFC-N-ENTREE
040600           AND RSFC-TBL-DATE-SOINS(LINU-IDX) = RSFC-DATE-SOINS
040700           AND RSFC-TBL-CODE-ACTE(LINU-IDX) = RSFC-CODE-ACTE
040800             MOVE "Y" TO WS-MATCH-FOUND-SW
040900             SET LINU-TBL-MATCHED(LINU-IDX) TO TRUE
041000             MOVE LINU-TBL-LINE(LINU-IDX) TO RSF-OUTPUT-REC
041100     END-SEARCH.
041200 230-EXIT.
041300     EXIT.
041400
041500** TYPE H EXTRA KEY IS DATE_DEBUT_SEJOUR + CODE_UCD
041600 240-SEARCH-H-RTN.
041700     MOVE RSF-INPUT-REC TO RSFH-LINE.
041800     SET LINU-IDX TO 1.
041900     SEARCH LINU-ENTRY
042000         AT END
042100             CONTINUE
042200         WHEN NOT LINU-TBL-MATCHED(LINU-IDX)
042300           AND RSFH-TBL-N-FINESS-EPMSI(LINU-IDX)
042400                  = RSFH-N-FINESS-EPMSI
042500           AND RSFH-TBL-N-FINESS-GEOGRAPHIQUE(LINU-IDX)
042600                  = RSFH-N-FINESS-GEOGRAPHIQUE
042700           AND RSFH-TBL-N-IMMATRICULATION-ASSURE(LINU-IDX)
042800                  = RSFH-N-IMMATRICULATION-ASSURE
042900           AND RSFH-TBL-N-ENTREE(LINU-IDX) = RSFH-N-ENTREE
043000           AND RSFH-TBL-DATE-DEBUT-SEJOUR(LINU-IDX)
043100                  = RSFH-DATE-DEBUT-SEJOUR
043200           AND RSFH-TBL-CODE-UCD(LINU-IDX) = RSFH-CODE-UCD
043300             MOVE "Y" TO WS-MATCH-FOUND-SW
043400             SET LINU-TBL-MATCHED(LINU-IDX) TO TRUE
043500             MOVE LINU-TBL-LINE(LINU-IDX) TO RSF-OUTPUT-REC
043600     END-SEARCH.
043700 240-EXIT.
043800     EXIT.
043900
044000** TYPE M EXTRA KEY IS DATE_SOINS + CODE_CCAM
044100 250-SEARCH-M-RTN.
044200     MOVE RSF-INPUT-REC TO RSFM-LINE.
044300     SET LINU-IDX TO 1.
044400     SEARCH LINU-ENTRY
044500         AT END
044600             CONTINUE
044700         WHEN NOT LINU-TBL-MATCHED(LINU-IDX)
044800           AND RSFM-TBL-N-FINESS-EPMSI(LINU-IDX)
044900                  = RSFM-N-FINESS-EPMSI
045000           AND RSFM-TBL-N-FINESS-GEOGRAPHIQUE(LINU-IDX)
045100                  = RSFM-N-FINESS-GEOGRAPHIQUE
045200           AND RSFM-TBL-N-IMMATRICULATION-ASSURE(LINU-IDX)
045300                  = RSFM-N-IMMATRICULATION-ASSURE
045400           AND RSFM-TBL-N-ENTREE(LINU-IDX) = RSFM-N-ENTREE
045500           AND RSFM-TBL-DATE-SOINS(LINU-IDX) = RSFM-DATE-SOINS
045600           AND RSFM-TBL-CODE-CCAM(LINU-IDX) = RSFM-CODE-CCAM
045700             MOVE "Y" TO WS-MATCH-FOUND-SW
045800             SET LINU-TBL-MATCHED(LINU-IDX) TO TRUE
045900             MOVE LINU-TBL-LINE(LINU-IDX) TO RSF-OUTPUT-REC
046000     END-SEARCH.
046100 250-EXIT.
046200     EXIT.
046300
046400** TYPE P EXTRA KEY IS DATE_DEBUT_SEJOUR + CODE_REFERENCE_LPP
046500 260-SEARCH-P-RTN.
046600     MOVE RSF-INPUT-REC TO RSFP-LINE.
046700     SET LINU-IDX TO 1.
046800     SEARCH LINU-ENTRY
046900         AT END
047000             CONTINUE
047100         WHEN NOT LINU-TBL-MATCHED(LINU-IDX)
047200           AND RSFP-TBL-N-FINESS-EPMSI(LINU-IDX)
047300                  = RSFP-N-FINESS-EPMSI
047400           AND RSFP-TBL-N-FINESS-GEOGRAPHIQUE(LINU-IDX)
047500                  = RSFP-N-FINESS-GEOGRAPHIQUE
047600           AND RSFP-TBL-N-IMMATRICULATION-ASSURE(LINU-IDX)
047700                  = RSFP-N-IMMATRICULATION-ASSURE
047800           AND RSFP-TBL-N-ENTREE(LINU-IDX) = RSFP-N-ENTREE
047900           AND RSFP-TBL-DATE-DEBUT-SEJOUR(LINU-IDX)
048000                  = RSFP-DATE-DEBUT-SEJOUR
048100           AND RSFP-TBL-CODE-REFERENCE-LPP(LINU-IDX)
048200                  = RSFP-CODE-REFERENCE-LPP
048300             MOVE "Y" TO WS-MATCH-FOUND-SW
048400             SET LINU-TBL-MATCHED(LINU-IDX) TO TRUE
048500             MOVE LINU-TBL-LINE(LINU-IDX) TO RSF-OUTPUT-REC
048600     END-SEARCH.
048700 260-EXIT.
048800     EXIT.
048900
049000** TYPE L EXTRA KEY IS DATE_ACTE1 + CODE_ACTE1 - ONLY THE FIRST
049100** ACTE GROUP IS A KEY FIELD, ACTE2-5 ARE NOT PART OF THE MATCH
049200 270-SEARCH-L-RTN.
049300     MOVE RSF-INPUT-REC TO RSFL-LINE.
049400     SET LINU-IDX TO 1.
049500     SEARCH LINU-ENTRY
049600         AT END
049700             CONTINUE
049800         WHEN NOT LINU-TBL-MATCHED(LINU-IDX)
049900           AND RSFL-TBL-N-FINESS-EPMSI(LINU-IDX)
050000                  = RSFL-N-FINESS-EPMSI
050100           AND RSFL-TBL-N-FINESS-GEOGRAPHIQUE(LINU-IDX)
050200                  = RSFL-N-FINESS-GEOGRAPHIQUE
050300           AND RSFL-TBL-N-IMMATRICULATION-ASSURE(LINU-IDX)
050400                  = RSFL-N-IMMATRICULATION-ASSURE
050500           AND RSFL-TBL-N-ENTREE(LINU-IDX) = RSFL-N-ENTREE
050600           AND RSFL-TBL-DATE-ACTE1(LINU-IDX) = RSFL-DATE-ACTE1
050700           AND RSFL-TBL-CODE-ACTE1(LINU-IDX) = RSFL-CODE-ACTE1
050800             MOVE "Y" TO WS-MATCH-FOUND-SW
050900             SET LINU-TBL-MATCHED(LINU-IDX) TO TRUE
051000             MOVE LINU-TBL-LINE(LINU-IDX) TO RSF-OUTPUT-REC
051100     END-SEARCH.
051200 270-EXIT.
051300     EXIT.
051400
051500** 600-APPEND-UNMATCHED - ANY TABLE ENTRY STILL MARKED "N" AFTER
051600** THE WHOLE RSF EXTRACT HAS BEEN STREAMED IS A BRAND NEW LINE
051700** FOR ITS SEJOUR - WRITE IT ONTO THE END OF THE OUTPUT FILE
051800 600-APPEND-UNMATCHED.
051900     IF NOT LINU-TBL-MATCHED(LINU-IDX)
052000         WRITE RSF-OUTPUT-REC FROM LINU-TBL-LINE(LINU-IDX)
052100         ADD 1 TO WS-RSF-RECS-WRITTEN, WS-APPEND-COUNT.
052200 600-EXIT.
052300     EXIT.
052400
052500 999-CLEANUP.
052600     DISPLAY "** LIGNES REPLACEMENT ROWS LOADED **".
052700     DISPLAY WS-LINU-COUNT.
052800     DISPLAY "** RSF RECORDS READ                **".
052900     DISPLAY WS-RSF-RECS-READ.
053000     DISPLAY "** RSF RECORDS WRITTEN             **".
053100     DISPLAY WS-RSF-RECS-WRITTEN.
053200     DISPLAY "** RSFMLIN REPLACE COUNT           **".
053300     DISPLAY WS-REPLACE-COUNT.
053400     DISPLAY "** RSFMLIN-APPEND-COUNT            **".
053500     DISPLAY WS-APPEND-COUNT.
053600     CLOSE RSF-INPUT-FILE, RSF-OUTPUT-FILE,
053700           LIGNES-UPDATE-FILE, SYSOUT.
053800     DISPLAY "******** NORMAL END OF JOB RSFMLIN ********".
053900 999-EXIT.
054000     EXIT.
054100
054200 1000-ABEND-RTN.
054300     WRITE SYSOUT-REC FROM ABEND-REC.
054400     DISPLAY "*** ABNORMAL END OF JOB-RSFMLIN ***" UPON CONSOLE.
054500     DIVIDE ZERO-VAL INTO ONE-VAL.
