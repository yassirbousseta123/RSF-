000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DATENORM.
000400 AUTHOR. PAULA HENNESSEY.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/12/84.
000700 DATE-COMPILED. 06/12/84.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    REMARKS - CALLED SUBPROGRAM.  TAKES ONE DATE STRING OF
001100*    UNKNOWN SHAPE (YYYYMMDD, ISO YYYY-MM-DD, EU DD/MM/YYYY, OR
001200*    AN EXCEL SERIAL-DATE NUMBER OUT OF THE HORAIRE/LIGNES
001300*    EXTRACTS) AND RETURNS AN 8-BYTE YYYYMMDD STRING.  IF THE
001400*    INPUT DOES NOT MATCH ANY RECOGNIZED SHAPE IT IS HANDED BACK
001500*    UNCHANGED - RSFXHOR AND RSFXLIN ARE RESPONSIBLE FOR DECIDING
001600*    WHETHER THE UNCHANGED RESULT IS ITSELF AN ERROR.
001700******************************************************************
001800*    CHANGE LOG
001900*    061284 PH  INITIAL VERSION - YYYYMMDD/ISO/EU SHAPES ONLY
002000*    031288 PH  ADDED EXCEL-SERIAL BRANCH PER HORAIRE EXTRACT
002100*                REQUEST - BUREAU'S SPREADSHEET EXPORTS A RAW
002200*                SERIAL NUMBER WHEN THE DATE CELL ISN'T FORMATTED
002300*    042590 AK  DAY-COUNT LOOP WAS OFF BY ONE AT YEAR BOUNDARIES -
002400*                WS-REMAINING-DAYS COMPARISON CHANGED FROM <= TO <
002500*    011399 JS  Y2K REVIEW - WS-CALC-YEAR AND ALL YEAR FIELDS
002600*                CONFIRMED 4-DIGIT, NO 2-DIGIT YEAR MATH IN THIS
002700*                MODULE, NO CHANGE REQUIRED
002800*    060201 MM  LEAP-YEAR TEST FOR THE SERIAL-DATE BRANCH NOW
002900*                SHARES THE DIV-4/DIV-100/DIV-400 IDIOM USED IN
003000*                RSFEDIT 310-CHECK-DATE-STRICT INSTEAD OF A
003100*                DIV-4-ONLY SHORTCUT THAT MISSED CENTURY YEARS
003200*    091603 PH  ISO AND EU BRANCHES NOW REQUIRE THE SEPARATOR
003300*                BYTES TO ACTUALLY BE "-" OR "/" - WAS ACCEPTING
003400*                ANY BYTE IN THOSE POSITIONS
003500*    051706 RH  GUARDED AGAINST A SERIAL VALUE OF ZERO (BLANK
003600*                NUMERIC CELL) FALLING THROUGH TO THE DAY-COUNT
003700*                LOOP AND SPINNING FOR 1900 ITERATIONS
003800*    102009 LK  TIGHTENED THE 15000/50000 SERIAL RANGE CHECK PER
003900*                THE BUREAU'S REVISED SERIAL-DATE STANDARDS
004000*                BULLETIN - OLD RANGE LET THROUGH SOME BOGUS CELLS
004100******************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 WORKING-STORAGE SECTION.
005600 77  WS-PROGRAM-NAME              PIC X(08) VALUE "DATENORM".
005700
005800** DAY-COUNT WORK AREA - USED ONLY ON THE EXCEL-SERIAL BRANCH
005900 01  WS-DAYCOUNT-AREA.
006000     05  WS-SERIAL-DAYS           PIC 9(07) COMP.
006100     05  WS-REMAINING-DAYS        PIC 9(07) COMP.
006200     05  WS-CALC-YEAR             PIC 9(04) COMP.
006300     05  WS-CALC-MONTH            PIC 9(02) COMP.
006400     05  WS-CALC-DAY              PIC 9(02) COMP.
006500     05  WS-DAYS-IN-YEAR          PIC 9(03) COMP.
006600     05  WS-LEAP-YEAR-SW          PIC X(01).
006700         88  IS-LEAP-YEAR  VALUE "Y".
006800     05  FILLER                   PIC X(01).
006900
007000** MAX-DAYS-IN-MONTH TABLE - FEBRUARY SLOT IS ADJUSTED FOR LEAP
007100** YEARS BY 700-CALC-MONTH-LENGTH BEFORE EVERY LOOKUP
007200 01  WS-MAX-DAYS-TABLE.
007300     05  WS-MAX-DAYS OCCURS 12 TIMES PIC 9(02) COMP
007400             INDEXED BY WS-MONTH-IDX.
007500
007600** SCANNING WORK AREA - USED TO DECIDE WHETHER THE INPUT STRING
007700** IS A PLAIN (OPTIONALLY DECIMAL) NUMBER BEFORE TRYING THE
007800** EXCEL-SERIAL BRANCH
007900 01  WS-SCAN-AREA.
008000     05  WS-SCAN-IDX              PIC 9(02) COMP.
008100     05  WS-ONE-DIGIT             PIC 9(01).
008200     05  WS-DECIMAL-SEEN-SW       PIC X(01).
008300         88  DECIMAL-POINT-SEEN  VALUE "Y".
008400     05  WS-TRAILING-SW           PIC X(01).
008500         88  IN-TRAILING-BLANKS  VALUE "Y".
008600     05  WS-NUMERIC-SHAPE-SW      PIC X(01).
008700         88  LOOKS-NUMERIC       VALUE "Y".
008800     05  FILLER                   PIC X(01).
008900
009000 01  WS-BUILD-AREA.
009100     05  WS-BUILT-YYYYMMDD        PIC X(08).
009200     05  FILLER                   PIC X(01).
009300
009400 LINKAGE SECTION.
009500 01  DATENORM-LINKAGE-REC.
009600     05  DATN-INPUT-DATE          PIC X(10).
009700     05  DATN-OUTPUT-DATE         PIC X(10).
009800     05  FILLER                   PIC X(01).
009900
010000 01  DATN-INPUT-AS-YMD REDEFINES DATN-INPUT-DATE.
010100     05  DATN-YMD-CCYY            PIC 9(04).
010200     05  DATN-YMD-MM              PIC 9(02).
010300     05  DATN-YMD-DD              PIC 9(02).
010400     05  FILLER                   PIC X(02).
010500
010600 01  DATN-INPUT-AS-ISO REDEFINES DATN-INPUT-DATE.
010700     05  DATN-ISO-CCYY            PIC 9(04).
010800     05  DATN-ISO-DASH1           PIC X(01).
010900     05  DATN-ISO-MM              PIC 9(02).
011000     05  DATN-ISO-DASH2           PIC X(01).
011100     05  DATN-ISO-DD              PIC 9(02).
011200
011300 01  DATN-INPUT-AS-EU REDEFINES DATN-INPUT-DATE.
011400     05  DATN-EU-DD               PIC 9(02).
011500     05  DATN-EU-SLASH1           PIC X(01).
011600     05  DATN-EU-MM               PIC 9(02).
011700     05  DATN-EU-SLASH2           PIC X(01).
011800     05  DATN-EU-CCYY             PIC 9(04).
011900
012000 01  DATN-INPUT-AS-CHARS REDEFINES DATN-INPUT-DATE.
012100     05  DATN-CHAR OCCURS 10 TIMES PIC X(01).
012200
012300 01  RETURN-CD                    PIC 9(04) COMP.
012400
012500 PROCEDURE DIVISION USING DATENORM-LINKAGE-REC, RETURN-CD.
012600 000-HOUSEKEEPING.
012700     MOVE DATN-INPUT-DATE TO DATN-OUTPUT-DATE.
012800     MOVE ZERO TO RETURN-CD.
012900
013000     IF DATN-YMD-CCYY >= 1900 AND DATN-YMD-CCYY <= 2099
013100           AND DATN-YMD-MM >= 1 AND DATN-YMD-MM <= 12
013200           AND DATN-YMD-DD >= 1 AND DATN-YMD-DD <= 31
013300           AND DATN-INPUT-DATE(9:2) = SPACES
013400        GO TO 000-EXIT.
013500
013600     IF DATN-ISO-DASH1 = "-" AND DATN-ISO-DASH2 = "-"
013700           AND DATN-ISO-CCYY >= 1900 AND DATN-ISO-CCYY <= 2099
013800           AND DATN-ISO-MM >= 1 AND DATN-ISO-MM <= 12
013900           AND DATN-ISO-DD >= 1 AND DATN-ISO-DD <= 31
014000        MOVE DATN-ISO-CCYY TO WS-CALC-YEAR
014100        MOVE DATN-ISO-MM   TO WS-CALC-MONTH
014200        MOVE DATN-ISO-DD   TO WS-CALC-DAY
014300        PERFORM 600-BUILD-YYYYMMDD THRU 600-EXIT
014400        MOVE WS-BUILT-YYYYMMDD TO DATN-OUTPUT-DATE(1:8)
014500        MOVE SPACES TO DATN-OUTPUT-DATE(9:2)
014600        GO TO 000-EXIT.
014700
014800     IF DATN-EU-SLASH1 = "/" AND DATN-EU-SLASH2 = "/"
014900           AND DATN-EU-CCYY >= 1900 AND DATN-EU-CCYY <= 2099
015000           AND DATN-EU-MM >= 1 AND DATN-EU-MM <= 12
015100           AND DATN-EU-DD >= 1 AND DATN-EU-DD <= 31
015200        MOVE DATN-EU-CCYY TO WS-CALC-YEAR
015300        MOVE DATN-EU-MM   TO WS-CALC-MONTH
015400        MOVE DATN-EU-DD   TO WS-CALC-DAY
015500        PERFORM 600-BUILD-YYYYMMDD THRU 600-EXIT
015600        MOVE WS-BUILT-YYYYMMDD TO DATN-OUTPUT-DATE(1:8)
015700        MOVE SPACES TO DATN-OUTPUT-DATE(9:2)
015800        GO TO 000-EXIT.
015900
016000     PERFORM 500-SCAN-FOR-NUMERIC THRU 500-EXIT.
016100     IF NOT LOOKS-NUMERIC
016200        GO TO 000-EXIT.
016300     IF WS-SERIAL-DAYS <= 15000 OR WS-SERIAL-DAYS >= 50000
016400        GO TO 000-EXIT.
016500     PERFORM 700-LOAD-MONTH-TABLE THRU 700-EXIT.
016600     PERFORM 710-SERIAL-TO-DATE THRU 710-EXIT.
016700     PERFORM 600-BUILD-YYYYMMDD THRU 600-EXIT.
016800     MOVE WS-BUILT-YYYYMMDD TO DATN-OUTPUT-DATE(1:8).
016900     MOVE SPACES TO DATN-OUTPUT-DATE(9:2).
017000 000-EXIT.
017100     GOBACK.
017200
017300 500-SCAN-FOR-NUMERIC.
017400******** A "PLAIN (OPTIONALLY DECIMAL) NUMBER" IS A RUN OF
017500******** DIGITS, OPTIONALLY ONE DECIMAL POINT AND MORE DIGITS,
017600******** FOLLOWED BY NOTHING BUT TRAILING BLANKS.  WS-SERIAL-DAYS
017700******** ACCUMULATES THE DIGITS BEFORE THE DECIMAL POINT (OR ALL
017800******** OF THEM, IF THERE IS NO DECIMAL POINT) AS THE SCAN GOES.
017900     MOVE "Y" TO WS-NUMERIC-SHAPE-SW.
018000     MOVE "N" TO WS-DECIMAL-SEEN-SW.
018100     MOVE "N" TO WS-TRAILING-SW.
018200     MOVE 0 TO WS-SERIAL-DAYS.
018300     MOVE 0 TO WS-SCAN-IDX.
018400     PERFORM 510-SCAN-ONE-CHAR THRU 510-EXIT
018500             VARYING WS-SCAN-IDX FROM 1 BY 1
018600             UNTIL WS-SCAN-IDX > 10 OR NOT LOOKS-NUMERIC.
018700 500-EXIT.
018800     EXIT.
018900
019000 510-SCAN-ONE-CHAR.
019100     IF DATN-CHAR(WS-SCAN-IDX) = SPACE
019200        MOVE "Y" TO WS-TRAILING-SW
019300        GO TO 510-EXIT.
019400     IF IN-TRAILING-BLANKS
019500        MOVE "N" TO WS-NUMERIC-SHAPE-SW
019600        GO TO 510-EXIT.
019700     IF DATN-CHAR(WS-SCAN-IDX) = "."
019800        IF DECIMAL-POINT-SEEN
019900           MOVE "N" TO WS-NUMERIC-SHAPE-SW
020000        ELSE
020100           MOVE "Y" TO WS-DECIMAL-SEEN-SW
020200        END-IF
020300        GO TO 510-EXIT.
020400     IF DATN-CHAR(WS-SCAN-IDX) NOT NUMERIC
020500        MOVE "N" TO WS-NUMERIC-SHAPE-SW
020600        GO TO 510-EXIT.
020700     IF NOT DECIMAL-POINT-SEEN
020800        MOVE DATN-CHAR(WS-SCAN-IDX) TO WS-ONE-DIGIT
020900        COMPUTE WS-SERIAL-DAYS = WS-SERIAL-DAYS * 10 + WS-ONE-DIGIT.
021000 510-EXIT.
021100     EXIT.
021200
021300 600-BUILD-YYYYMMDD.
021400******** ASSEMBLES WS-CALC-YEAR/MONTH/DAY INTO AN 8-BYTE
021500******** YYYYMMDD STRING - SHARED BY ALL THREE RECOGNIZED SHAPES
021600     MOVE WS-CALC-YEAR  TO WS-BUILT-YYYYMMDD(1:4).
021700     MOVE WS-CALC-MONTH TO WS-BUILT-YYYYMMDD(5:2).
021800     MOVE WS-CALC-DAY   TO WS-BUILT-YYYYMMDD(7:2).
021900 600-EXIT.
022000     EXIT.
022100
022200 700-LOAD-MONTH-TABLE.
022300     MOVE 31 TO WS-MAX-DAYS(1).
022400     MOVE 28 TO WS-MAX-DAYS(2).
022500     MOVE 31 TO WS-MAX-DAYS(3).
022600     MOVE 30 TO WS-MAX-DAYS(4).
022700     MOVE 31 TO WS-MAX-DAYS(5).
022800     MOVE 30 TO WS-MAX-DAYS(6).
022900     MOVE 31 TO WS-MAX-DAYS(7).
023000     MOVE 31 TO WS-MAX-DAYS(8).
023100     MOVE 30 TO WS-MAX-DAYS(9).
023200     MOVE 31 TO WS-MAX-DAYS(10).
023300     MOVE 30 TO WS-MAX-DAYS(11).
023400     MOVE 31 TO WS-MAX-DAYS(12).
023500 700-EXIT.
023600     EXIT.
023700
023800 710-SERIAL-TO-DATE.
023900******** DAY-COUNT FROM 1900-01-01, REPRODUCING EXCEL'S 1900
024000******** LEAP-YEAR BUG BY SUBTRACTING 2 INSTEAD OF 1 - SEE
024100******** SPEC NOTE IN THE CHANGE LOG ABOVE.  VALID ONLY FOR THE
024200******** 15000-50000 SERIAL RANGE CHECKED IN 000-HOUSEKEEPING,
024300******** WHICH IS FAR PAST THE FICTITIOUS FEB-29-1900 DAY.
024400     SUBTRACT 2 FROM WS-SERIAL-DAYS GIVING WS-REMAINING-DAYS.
024500     MOVE 1900 TO WS-CALC-YEAR.
024600     MOVE 0 TO WS-DAYS-IN-YEAR.
024700     PERFORM 720-STRIP-ONE-YEAR THRU 720-EXIT
024800             UNTIL WS-REMAINING-DAYS < WS-DAYS-IN-YEAR.
024900     MOVE 1 TO WS-CALC-MONTH.
025000     SET WS-MONTH-IDX TO 1.
025100     PERFORM 730-STRIP-ONE-MONTH THRU 730-EXIT
025200             UNTIL WS-REMAINING-DAYS < WS-MAX-DAYS(WS-MONTH-IDX).
025300     ADD 1 TO WS-REMAINING-DAYS GIVING WS-CALC-DAY.
025400 710-EXIT.
025500     EXIT.
025600
025700 720-STRIP-ONE-YEAR.
025800     PERFORM 740-CALC-LEAP-YEAR THRU 740-EXIT.
025900     IF IS-LEAP-YEAR
026000        MOVE 366 TO WS-DAYS-IN-YEAR
026100     ELSE
026200        MOVE 365 TO WS-DAYS-IN-YEAR.
026300     SUBTRACT WS-DAYS-IN-YEAR FROM WS-REMAINING-DAYS.
026400     ADD 1 TO WS-CALC-YEAR.
026500 720-EXIT.
026600     EXIT.
026700
026800 730-STRIP-ONE-MONTH.
026900     IF WS-MONTH-IDX = 2
027000        PERFORM 740-CALC-LEAP-YEAR THRU 740-EXIT
027100        IF IS-LEAP-YEAR
027200           MOVE 29 TO WS-MAX-DAYS(2)
027300        ELSE
027400           MOVE 28 TO WS-MAX-DAYS(2)
027500        END-IF
027600     END-IF.
027700     SUBTRACT WS-MAX-DAYS(WS-MONTH-IDX) FROM WS-REMAINING-DAYS.
027800     ADD 1 TO WS-CALC-MONTH.
027900     SET WS-MONTH-IDX UP BY 1.
028000 730-EXIT.
028100     EXIT.
028200
028300 740-CALC-LEAP-YEAR.
028400     MOVE "N" TO WS-LEAP-YEAR-SW.
028500     IF (WS-CALC-YEAR / 4 * 4 = WS-CALC-YEAR)
028600           AND ((WS-CALC-YEAR / 100 * 100 NOT = WS-CALC-YEAR)
028700                OR (WS-CALC-YEAR / 400 * 400 = WS-CALC-YEAR))
028800        MOVE "Y" TO WS-LEAP-YEAR-SW.
028900 740-EXIT.
029000     EXIT.
